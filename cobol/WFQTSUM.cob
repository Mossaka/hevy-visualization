000100*******************************************
000200*                                          *
000300*  Record Definition For Quarterly Summary *
000400*       Table (in-memory, keyed by quarter) *
000500*******************************************
000600*  Same shape idea as the company quarter-to-date /
000700*  year-to-date accumulator block, one 03-group per quarter.
000800*
000900* 10/11/97 rjt - Created.
001000* 27/11/97 rjt - Added big-three max-1RM occurs 3 (Bench, Squat,
001100*                Deadlift, in that order, same order as WFLIFT.cob's
001200*                WF-BIG3-TABLE) for WK-11's regression block.
001300* 03/01/98 rjt - Added top-5-by-volume table per quarter - DROPPED
001400*                05/12/09, SEE BELOW.
001500* 05/12/09 rjt - REQ 0304 - ANNUAL-REPORT'S OWN SECTION 5 WAS
001600*                CARRYING A HAND-ROLLED COPY OF THIS LAYOUT
001700*                INSTEAD OF COPYING IT IN, SO THE TWO HAD DRIFTED -
001800*                THE PROGRESSION REPORT NEVER PRINTED AVG-VOL/
001900*                WORKOUT OR THE QUARTER-OVER-QUARTER CHANGE, AND
002000*                SQUAT/DEADLIFT NEVER JOINED BENCH IN THE Q3-TO-Q4
002100*                REGRESSION LINES.  RE-CUT AS THE COMMON LAYOUT
002200*                AND WIRED INTO WF040 IN PLACE OF ITS OWN COPY -
002300*                AVG-VOL-WKO AND QOQ-PCT ADDED AS EOF-DERIVED
002400*                FIELDS, PER-QUARTER TOP-5 DROPPED (WF040 KEEPS ITS
002500*                OWN CROSS-QUARTER WF-QXV-TABLE FOR THAT - A
002600*                DIFFERENT SHAPE, NOT WORTH FORCING IN HERE).
002700*
002800 01  WF-QUARTERLY-TABLE.
002900     03  WF-QT-ENTRY OCCURS 4 INDEXED BY WF-QTX.
003000         05  WF-QT-TOT-VOLUME      PIC 9(9)V99   COMP-3.
003100         05  WF-QT-WKO-COUNT       PIC 9(4)      COMP.
003200         05  WF-QT-SET-COUNT       PIC 9(5)      COMP.
003300*        DERIVED AT EOF.
003400         05  WF-QT-AVG-VOL-WKO     PIC 9(8)V99   COMP-3.
003500*        DERIVED AT EOF - PERCENT CHANGE FROM THE PRIOR QUARTER,
003600*        ZERO FOR QUARTER 1 (NO PRIOR QUARTER TO COMPARE AGAINST).
003700         05  WF-QT-QOQ-PCT         PIC S9(3)V99  COMP-3.
003800*        ENTRY 1=BENCH PRESS, 2=SQUAT, 3=DEADLIFT - SAME ORDER AS
003900*        WFLIFT.cob'S WF-BIG3-TABLE AND WF-MAJOR-LIFT-TABLE.
004000         05  WF-QT-BIG3-1RM OCCURS 3 PIC 9(5)V99 COMP-3.
004100         05  FILLER                PIC X(4).
004200*
