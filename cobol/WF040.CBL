000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF040.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  02/02/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF040 - ANNUAL TRAINING REPORT                   *
001200*                                                   *
001300*   THE FLAGSHIP YEAR-END JOB.  FILTERS THE WORKOUT  *
001400*   SET FILE TO THE REPORT YEAR, THEN BUILDS THE     *
001500*   STRENGTH-PROGRESS, VOLUME/FREQUENCY, MUSCLE-     *
001600*   BALANCE, QUARTERLY-PROGRESSION AND PERIOD-       *
001700*   COMPARISON SECTIONS OF THE ANNUAL REPORT, WITH   *
001800*   RULE-DRIVEN RECOMMENDATION LINES AT THE END.     *
001900*                                                   *
002000*   "Q1" IS JANUARY-MARCH; "LATER" IS THE REST OF     *
002100*   THE YEAR (SEE BUSINESS RULE 5, WFMAPS01).         *
002200*                                                   *
002300*****************************************************
002400*
002500*  CHANGE LOG
002600*  ----------
002700* 20/11/97 RJT - CREATED FOR WK-1 - HEADER, EXEC SUMMARY,
002800*                STRENGTH-PROGRESS SECTION.
002900* 08/12/97 RJT - VOLUME/FREQUENCY AND INTENSITY SECTION ADDED.
003000* 22/12/97 RJT - MUSCLE-BALANCE SECTION ADDED - PUSH:PULL AND
003100*                UPPER:LOWER RATIOS PER WK-1 SIGN-OFF NOTES.
003200* 14/01/98 RJT - QUARTERLY PROGRESSION AND Q4 REGRESSION BLOCK
003300*                ADDED PER WK-2.
003400* 04/02/98 RJT - PERIOD-COMPARISON SECTION (NEW/DROPPED/COMMON
003500*                EXERCISES, SESSION DURATION) ADDED.
003600* 19/02/98 RJT - RULE-DRIVEN RECOMMENDATIONS SECTION AND
003700*                APPENDIX ADDED - REPORT NOW COMPLETE PER WK-2.
003800* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - REPORT-YEAR AND ALL
003900*                DATE COMPARISONS USE THE FULL 8-DIGIT CCYYMMDD
004000*                DATE, NO CHANGE REQUIRED.  RJT.
004100* 21/11/01 KMS - REQ 0159 - MUSCLE-BALANCE SECTION NOW ALSO
004200*                RATES THE UPPER:LOWER RATIO (NOT JUST PUSH:
004300*                PULL) AND LISTS CATEGORIES WHOSE Q1-TO-LATER
004400*                SHARE MOVED BY MORE THAN 3 POINTS.
004500*                IMBALANCE FLAG NARROWED TO CHEST/BACK/LEGS/
004600*                SHOULDERS - ARMS AND CORE ARE NOT MAJOR ENOUGH
004700*                MOVERS TO WARRANT THE FLAG PER WK-1 SIGN-OFF.
004800* 06/08/03 RJT - REQ 0219 - PERIOD-COMPARISON SECTION NOW SHOWS
004900*                A Q1 TOP-10 TABLE ALONGSIDE THE EXISTING LATER
005000*                TABLE, PLUS TRAINING-DAYS, UNIQUE-EXERCISE AND
005100*                AVERAGE-SESSION-DURATION COUNTS PER PERIOD, AND
005200*                THE DROPPED/COMMON EXERCISE BRANCHES THAT WERE
005300*                MISSING WHEN THIS SECTION WAS FIRST WRITTEN.
005400* 17/04/06 KMS - REQ 0263 - RECOMMENDATIONS SECTION REWORKED TO
005500*                THE FULL RULE SET (VOLUME CHANGE, PUSH:PULL
005600*                BAND, WORKOUTS/WEEK, STAGNANT RATIO, PER-
005700*                CATEGORY IMBALANCE LINES) AND A NEW FOCUS-AREAS
005800*                BLOCK (TOP IMPROVERS / BOTTOM STAGNANT).
005900* 09/11/09 RJT - REQ 0301 - MAJOR-LIFT LINE NOW ALSO SCANS BACK
006000*                FROM DECEMBER FOR THE LATEST USED MONTH AND
006100*                PRINTS LATEST-MONTH-1RM AND THE GAIN - IT USED
006200*                TO STOP AT FIRST-MONTH-1RM ONLY.
0063002/09 RJT - REQ 0304 - SECTION 5 WAS SHORT-CHANGED THREE WAYS -
006400           (1) SWITCHED THE HAND-ROLLED QUARTER TABLE TO
006500           COPY "WFQTSUM.cob" AND ADDED AVG-VOL/WORKOUT AND
006600           QUARTER-OVER-QUARTER PERCENT CHANGE TO THE
006700           QUARTERLY LINE (EE010/AA085); (2) ADDED EE015/
006800           EE016/EE017 TO ACTUALLY RANK AND PRINT THE
006900           TOP-5-BY-VOLUME LIST AA035 HAD BEEN BUILDING INTO
007000           WF-QXV-TABLE ALL ALONG WITH NOTHING EVER READING
007100           IT BACK; (3) EE051 WAS BENCH-ONLY - NOW LOOPS ALL
007200           THREE BIG-3 LIFTS SO SQUAT AND DEADLIFT Q3-TO-Q4
007300           REGRESSION LINES REACH THE REPORT TOO.
007400*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT WF-SET-FILE      ASSIGN TO WORKSET
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WF-SET-STATUS.
008400     SELECT WF-REPORT-FILE   ASSIGN TO ANNLRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WF-RPT-STATUS.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  WF-SET-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 190 CHARACTERS.
009300 COPY "WFSET.cob".
009400*
009500 FD  WF-REPORT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 133 CHARACTERS.
009800 COPY "WFPRTLN.cob".
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200 77  WF-PROG-NAME              PIC X(17)
010300                               VALUE "WF040 (1.0.02)".
010400*
010500 01  WF-SET-STATUS             PIC XX          COMP.
010600     88  WF-SET-OK                             VALUE "00".
010700     88  WF-SET-EOF                            VALUE "10".
010800 01  WF-RPT-STATUS             PIC XX          COMP.
010900     88  WF-RPT-OK                             VALUE "00".
011000*    NUMERIC VIEW OF THE FILE STATUS FOR RANGE-TESTING RATHER
011100*    THAN AN 88-LEVEL COMPARE.  REDEFINES EXAMPLE 2.
011200 01  WF-RPT-STATUS-N REDEFINES WF-RPT-STATUS
011300                              PIC 9(2).
011400 01  WF-EOF-SW                 PIC X           VALUE "N".
011500     88  WF-AT-EOF                             VALUE "Y".
011600*
011700 01  WF-REPORT-YEAR            PIC 9(4)        COMP  VALUE 2025.
011800 01  WF-REC-YEAR               PIC 9(4)        COMP.
011900*    REDEFINES EXAMPLE 1 - PICK THE CCYY OUT OF A CCYYMMDD DATE
012000*    WITHOUT REFERENCE MODIFICATION IN ARITHMETIC.
012100 01  WF-DATE-BREAKDOWN.
012200     03  WF-DTB-CCYY           PIC 9(4).
012300     03  WF-DTB-MM             PIC 9(2).
012400     03  WF-DTB-DD             PIC 9(2).
012500     03  FILLER                PIC X(1).
012600 01  WF-DATE-BREAKDOWN-N REDEFINES WF-DATE-BREAKDOWN
012700                              PIC 9(8).
012800*
012900 01  WF-SC                     PIC 9(4)        COMP  VALUE 0.
013000 01  WF-SIX                    PIC 9(4)        COMP.
013100 01  WF-FIND-IX                PIC 9(4)        COMP.
013200 01  WF-RANK-IX                PIC 9(2)        COMP.
013300 01  WF-BEST-IX                PIC 9(4)        COMP.
013400 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
013500 01  WF-BEST-1RM               PIC 9(5)V99     COMP-3.
013600 01  WF-MIN-DATE               PIC 9(8)        COMP  VALUE 99999999.
013700 01  WF-MAX-DATE               PIC 9(8)        COMP  VALUE 0.
013800 01  WF-MLX2                   PIC 9(2)        COMP.
013900*    FIRST/LAST-MONTH 1RM AND GAIN FOR THE MAJOR-LIFT LINE
014000*    (BB030/BB031/BB032).
014100 01  WF-ML-FIRST-1RM           PIC 9(5)V99     COMP-3.
014200 01  WF-ML-LAST-1RM            PIC 9(5)V99     COMP-3.
014300 01  WF-ML-GAIN                PIC S9(5)V99    COMP-3.
014400*
014500 01  WF-MOX                    PIC 9(2)        COMP.
014600 01  WF-QX2                    PIC 9(2)        COMP.
014700*    UPPER-CASED SCAN COPY FOR THE BIG-3/MAJOR-LIFT MATCHES -
014800*    SAME TRICK AS WFMAPS01's WF-UPPER-TITLE, KEPT SEPARATE
014900*    HERE SINCE WFMAPS01 DOES NOT PASS ITS OWN COPY BACK.
015000 01  WF-UPPER-TITLE-4          PIC X(40).
015100 01  WF-LOWER-ALPHA-4          PIC X(26)
015200                               VALUE "abcdefghijklmnopqrstuvwxyz".
015300 01  WF-UPPER-ALPHA-4          PIC X(26)
015400                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015500 01  WF-SCAN-LEN2              PIC 9(2)        COMP.
015600 01  WF-MATCH-CNT2             PIC 9(3)        COMP.
015700*
015800*****************************************************
015900*  ONE ROW PER FILTERED SET - REBUILT EACH RUN FROM     *
016000*  THE INPUT FILE, HOLDS EVERYTHING THE LATER STEPS      *
016100*  NEED SO THE INPUT IS ONLY READ ONCE.  SIZED FOR       *
016200*  5000 SETS/YEAR WHICH COVERS THE BUSIEST LIFTER ON     *
016300*  RECORD WITH ROOM TO SPARE.                            *
016400*****************************************************
016500 01  WF-SET-TABLE.
016600     03  WF-SR-ENTRY OCCURS 5000 INDEXED BY WF-SRX.
016700         05  WF-SR-TITLE       PIC X(40).
016800         05  WF-SR-WKO-TITLE   PIC X(30).
016900         05  WF-SR-DATE        PIC 9(8)      COMP.
017000         05  WF-SR-SET-TYPE    PIC X(8).
017100         05  WF-SR-WEIGHT      PIC 9(4)V99   COMP-3.
017200         05  WF-SR-REPS        PIC 9(3)      COMP.
017300         05  WF-SR-VOLUME      PIC 9(9)V99   COMP-3.
017400         05  WF-SR-EST-1RM     PIC 9(5)V99   COMP-3.
017500         05  WF-SR-CATEGORY    PIC X(10).
017600         05  WF-SR-PERIOD      PIC X(5).
017700         05  WF-SR-QUARTER     PIC X(2).
017800         05  WF-SR-MONTH       PIC 9(2)      COMP.
017900         05  FILLER            PIC X(4).
018000*
018100*****************************************************
018200*  ONE ROW PER DISTINCT (WORKOUT-TITLE, DATE) SESSION -   *
018300*  BUSINESS RULE 7 - USED FOR WORKOUT COUNTS AND AVERAGE  *
018400*  SESSION DURATION.                                      *
018500*****************************************************
018600 01  WF-SESSION-TABLE.
018700     03  WF-SS-ENTRY OCCURS 800 INDEXED BY WF-SSX.
018800         05  WF-SS-WKO-TITLE   PIC X(30).
018900         05  WF-SS-DATE        PIC 9(8)      COMP.
019000         05  WF-SS-PERIOD      PIC X(5).
019100         05  WF-SS-QUARTER     PIC X(2).
019200         05  WF-SS-MONTH       PIC 9(2)      COMP.
019300         05  WF-SS-MINUTES     PIC 9(4)V9    COMP-3.
019400         05  FILLER            PIC X(3).
019500 01  WF-SESS-COUNT             PIC 9(4)        COMP  VALUE 0.
019600*
019700*****************************************************
019800*  PER-EXERCISE / PER-PERIOD ACCUMULATOR - THE STEP-2/6  *
019900*  JOIN TABLE.  "STR-" FIELDS ARE RESTRICTED TO WORKING  *
020000*  SETS (BUSINESS RULE 4); THE PLAIN "-VOL"/"-IN" FIELDS *
020100*  ACCUMULATE OVER EVERY SET, WORKING OR NOT.            *
020200*****************************************************
020300 01  WF-EXPD-TABLE.
020400     03  WF-XP-ENTRY OCCURS 500 INDEXED BY WF-XPX.
020500         05  WF-XP-TITLE       PIC X(40).
020600         05  WF-XP-Q1-IN       PIC X.
020700         05  WF-XP-LTR-IN      PIC X.
020800         05  WF-XP-Q1-VOL      PIC 9(9)V99   COMP-3.
020900         05  WF-XP-LTR-VOL     PIC 9(9)V99   COMP-3.
021000         05  WF-XP-STR-ALL-MAXWT  PIC 9(4)V99 COMP-3.
021100         05  WF-XP-STR-ALL-1RM PIC 9(5)V99   COMP-3.
021200         05  WF-XP-STR-ALL-VOL PIC 9(9)V99   COMP-3.
021300         05  WF-XP-STR-ALL-SETS PIC 9(5)     COMP.
021400         05  WF-XP-STR-Q1-MAXWT   PIC 9(4)V99 COMP-3.
021500         05  WF-XP-STR-Q1-1RM  PIC 9(5)V99   COMP-3.
021600         05  WF-XP-STR-Q1-IN   PIC X.
021700         05  WF-XP-STR-LTR-MAXWT  PIC 9(4)V99 COMP-3.
021800         05  WF-XP-STR-LTR-1RM PIC 9(5)V99   COMP-3.
021900         05  WF-XP-STR-LTR-IN  PIC X.
022000         05  FILLER            PIC X(4).
022100 01  WF-EX-PICKED-TABLE.
022200     03  WF-EX-PICKED OCCURS 500 PIC X.
022300     03  FILLER                PIC X(4).
022400*    ALL-SPACES RESET IN ONE MOVE - REDEFINES EXAMPLE 3.
022500 01  WF-EX-PICKED-ALL REDEFINES WF-EX-PICKED-TABLE
022600                              PIC X(504).
022700*
022800*    MAJOR-LIFT-BY-MONTH PROGRESSION (7 LIFTS X 12 MONTHS).
022900 01  WF-ML-MONTH-TABLE.
023000     03  WF-ML-ENTRY OCCURS 7 INDEXED BY WF-MLX2.
023100         05  WF-MLM-MONTH OCCURS 12 INDEXED BY WF-MLMX.
023200             07  WF-MLM-MAXWT  PIC 9(4)V99   COMP-3.
023300             07  WF-MLM-1RM    PIC 9(5)V99   COMP-3.
023400             07  WF-MLM-USED   PIC X.
023500         05  FILLER            PIC X(2).
023600*
023700*    CATEGORY VOLUME - GRAND AND PER PERIOD (SAME ORDER AS
023800*    WFCATTBL.cob'S WF-CATEGORY-TABLE).
023900 01  WF-CAT-VOL-TABLE.
024000     03  WF-CV-ENTRY OCCURS 6 INDEXED BY WF-CVX.
024100         05  WF-CV-NAME        PIC X(10).
024200         05  WF-CV-ALL-VOL     PIC 9(9)V99   COMP-3.
024300         05  WF-CV-Q1-VOL      PIC 9(9)V99   COMP-3.
024400         05  WF-CV-LTR-VOL     PIC 9(9)V99   COMP-3.
024500         05  WF-CV-ALL-PCT     PIC 9(3)V99   COMP-3.
024600         05  WF-CV-Q1-PCT      PIC 9(3)V99   COMP-3.
024700         05  WF-CV-LTR-PCT     PIC 9(3)V99   COMP-3.
024800         05  FILLER            PIC X(2).
024900*
025000*    MONTHLY VOLUME/FREQUENCY TABLE.
025100 01  WF-MONTH-TABLE.
025200     03  WF-MO-ENTRY OCCURS 12 INDEXED BY WF-MOX2.
025300         05  WF-MO-VOLUME      PIC 9(9)V99   COMP-3.
025400         05  WF-MO-WKO-COUNT   PIC 9(4)      COMP.
025500         05  WF-MO-SET-COUNT   PIC 9(5)      COMP.
025600         05  FILLER            PIC X(2).
025700*
025800*    QUARTERLY TABLE - SHARED LAYOUT, WFQTSUM.cob.
025900 COPY "WFQTSUM.cob".
026000*
026100*    PER-QUARTER PER-EXERCISE VOLUME, FOR THE TOP-5 LIST.
026200 01  WF-QXV-TABLE.
026300     03  WF-QXV-ENTRY OCCURS 2000 INDEXED BY WF-QXVX.
026400         05  WF-QXV-QUARTER    PIC 9          COMP.
026500         05  WF-QXV-TITLE      PIC X(40).
026600         05  WF-QXV-VOLUME     PIC 9(9)V99   COMP-3.
026700         05  FILLER            PIC X(2).
026800 01  WF-QXV-COUNT              PIC 9(4)        COMP  VALUE 0.
026900 01  WF-QXV-PICKED-TABLE.
027000     03  WF-QXV-PICKED OCCURS 2000 PIC X.
027100     03  FILLER                PIC X(4).
027200*    RANKING SCRATCH FOR THE QUARTERLY TOP-5-BY-VOLUME LIST
027300*    (EE015/EE016/EE017) - SAME SELECTION-SORT-OVER-PICKED-
027400*    TABLE IDEA AS BB010/BB011'S ALL-TIME TOP-15.
027500 01  WF-QXV-BEST-VOL           PIC 9(9)V99     COMP-3.
027600 01  WF-QXV-BEST-IX            PIC 9(4)        COMP.
027700 01  WF-QXV-RANK               PIC 9           COMP.
027800*
027900*    REP-RANGE DISTRIBUTION (BUSINESS RULE 6), WORKING SETS.
028000 01  WF-RR-Q1-HEAVY            PIC 9(6)        COMP  VALUE 0.
028100 01  WF-RR-Q1-MOD              PIC 9(6)        COMP  VALUE 0.
028200 01  WF-RR-Q1-HIGH             PIC 9(6)        COMP  VALUE 0.
028300 01  WF-RR-Q1-TOTAL            PIC 9(6)        COMP  VALUE 0.
028400 01  WF-RR-LTR-HEAVY           PIC 9(6)        COMP  VALUE 0.
028500 01  WF-RR-LTR-MOD             PIC 9(6)        COMP  VALUE 0.
028600 01  WF-RR-LTR-HIGH            PIC 9(6)        COMP  VALUE 0.
028700 01  WF-RR-LTR-TOTAL           PIC 9(6)        COMP  VALUE 0.
028800 01  WF-INT-Q1-SUM-WT          PIC 9(9)V99     COMP-3 VALUE 0.
028900 01  WF-INT-Q1-SUM-REPS        PIC 9(7)        COMP-3 VALUE 0.
029000 01  WF-INT-LTR-SUM-WT         PIC 9(9)V99     COMP-3 VALUE 0.
029100 01  WF-INT-LTR-SUM-REPS       PIC 9(7)        COMP-3 VALUE 0.
029200*
029300*    OVERALL PERIOD VOLUME/FREQUENCY (BUSINESS RULE 8 % CHANGES).
029400 01  WF-VF-Q1-VOL              PIC 9(9)V99     COMP-3 VALUE 0.
029500 01  WF-VF-Q1-SETS             PIC 9(6)        COMP  VALUE 0.
029600 01  WF-VF-LTR-VOL             PIC 9(9)V99     COMP-3 VALUE 0.
029700 01  WF-VF-LTR-SETS            PIC 9(6)        COMP  VALUE 0.
029800 01  WF-VF-ALL-VOL             PIC 9(9)V99     COMP-3 VALUE 0.
029900 01  WF-VF-ALL-SETS            PIC 9(6)        COMP  VALUE 0.
030000*
030100*    IMPROVED/STAGNANT COUNTS AND TOTALS (STEP 2, RULE 10).
030200 01  WF-IMPROVED-COUNT         PIC 9(4)        COMP  VALUE 0.
030300 01  WF-STAGNANT-COUNT         PIC 9(4)        COMP  VALUE 0.
030400 01  WF-IMPROVE-PCT-SUM        PIC S9(7)V99    COMP-3 VALUE 0.
030500 01  WF-AVG-IMPROVE-PCT        PIC S9(4)V99    COMP-3 VALUE 0.
030600*
030700 01  WF-PUSH-PULL-RATIO        PIC 9(3)V99     COMP-3 VALUE 0.
030800 01  WF-UPPER-LOWER-RATIO      PIC 9(3)V99     COMP-3 VALUE 0.
030900 01  WF-IMBALANCE-COUNT        PIC 9            COMP  VALUE 0.
031000*
031100*    PER-CATEGORY FOCUS-CHANGE WORK FIELD (RULE 4, STEP 4).
031200 01  WF-CV-CHANGE              PIC S9(4)V99    COMP-3 VALUE 0.
031300*
031400*****************************************************
031500*  PER-PERIOD PROFILE FIELDS (STEP 6/STEP 3) - MIN/MAX      *
031600*  DATE, TRAINING DAYS, WORKOUTS AND SESSION MINUTES ARE    *
031700*  ALL SPLIT Q1 VS LATER SO SECTION 4 CAN STAND ON ITS OWN. *
031800*****************************************************
031900 01  WF-Q1-MIN-DATE            PIC 9(8)        COMP  VALUE 99999999.
032000 01  WF-Q1-MAX-DATE            PIC 9(8)        COMP  VALUE 0.
032100 01  WF-LTR-MIN-DATE           PIC 9(8)        COMP  VALUE 99999999.
032200 01  WF-LTR-MAX-DATE           PIC 9(8)        COMP  VALUE 0.
032300 01  WF-Q1-WEEKS               PIC 9(3)V99     COMP-3 VALUE 0.
032400 01  WF-LTR-WEEKS              PIC 9(3)V99     COMP-3 VALUE 0.
032500 01  WF-Q1-WKO-COUNT           PIC 9(4)        COMP  VALUE 0.
032600 01  WF-LTR-WKO-COUNT          PIC 9(4)        COMP  VALUE 0.
032700 01  WF-Q1-WKO-PER-WK          PIC 9(3)V9      COMP-3 VALUE 0.
032800 01  WF-LTR-WKO-PER-WK         PIC 9(3)V9      COMP-3 VALUE 0.
032900 01  WF-Q1-SESS-MINS-SUM       PIC 9(7)V9      COMP-3 VALUE 0.
033000 01  WF-LTR-SESS-MINS-SUM      PIC 9(7)V9      COMP-3 VALUE 0.
033100 01  WF-Q1-AVG-SESSMIN         PIC 9(4)V9      COMP-3 VALUE 0.
033200 01  WF-LTR-AVG-SESSMIN        PIC 9(4)V9      COMP-3 VALUE 0.
033300 01  WF-Q1-UNIQ-EX             PIC 9(4)        COMP  VALUE 0.
033400 01  WF-LTR-UNIQ-EX            PIC 9(4)        COMP  VALUE 0.
033500*
033600*    DISTINCT TRAINING-DATE TABLE, SPLIT BY PERIOD AT LOAD    *
033700*    TIME - SIZED FOR 400 DISTINCT DATES/YEAR, SAME AS THE    *
033800*    DATE TABLE IN WF030.
033900 01  WF-TRAIN-DAY-TABLE.
034000     03  WF-TD-ENTRY OCCURS 400 INDEXED BY WF-TDX.
034100         05  WF-TD-DATE        PIC 9(8)      COMP.
034200         05  FILLER            PIC X(2).
034300 01  WF-TRAIN-DAY-COUNT        PIC 9(4)        COMP  VALUE 0.
034400 01  WF-Q1-TRAIN-DAYS          PIC 9(4)        COMP  VALUE 0.
034500 01  WF-LTR-TRAIN-DAYS         PIC 9(4)        COMP  VALUE 0.
034600*
034700*    NEW/DROPPED/COMMON EXERCISE COUNTS (STEP 6).
034800 01  WF-NEW-COUNT              PIC 9(2)        COMP  VALUE 0.
034900 01  WF-DROP-COUNT             PIC 9(2)        COMP  VALUE 0.
035000 01  WF-COMMON-COUNT           PIC 9(4)        COMP  VALUE 0.
035100*
035200*    FOCUS-AREAS WORK FIELDS (SECTION 6) - TOP-3 IMPROVERS,
035300*    BOTTOM-3 STAGNANT, BY 1RM PERCENT CHANGE Q1 TO LATER.
035400 01  WF-BEST-PCT               PIC S9(4)V99    COMP-3.
035500 01  WF-FOCUS-RANK             PIC 9            COMP.
035600*
035700*    SCRATCH DAY-NUMBER FIELDS FOR THE WEEKS-IN-PERIOD CALC -
035800*    30-DAY-MONTH APPROXIMATION, SAME TRICK THE OLD PAYROLL
035900*    SYSTEM USED FOR PROBATION-PERIOD ELAPSED DAYS.
036000 01  WF-DAYNUM-1               PIC S9(7)       COMP.
036100 01  WF-DAYNUM-2               PIC S9(7)       COMP.
036200*
036300*    OVERALL VOLUME-CHANGE PERCENT, Q1 TO LATER (RULE 10).
036400 01  WF-VOL-CHG-PCT            PIC S9(4)V99    COMP-3 VALUE 0.
036500*
036600*    GG030 PRINT-LINE COUNTERS - SET SO THE "NONE NOTED" DEFAULT
036700*    LINE ONLY PRINTS WHEN A LIST CAME UP EMPTY.
036800 77  WF-STRENGTH-COUNT         PIC 9            COMP  VALUE 0.
036900 77  WF-IMPROVE-COUNT          PIC 9            COMP  VALUE 0.
037000*
037100*    PER-EXERCISE 1RM PERCENT-CHANGE SCRATCH (GG032/GG033).
037200 01  WF-XP-PCT-CHANGE          PIC S9(4)V99    COMP-3.
037300*
037400*    Q4-VS-Q3 REGRESSION WORK FIELDS (RULE 11).
037500 01  WF-Q4-PCT-CHANGE          PIC S9(4)V99    COMP-3 VALUE 0.
037600 01  WF-Q3TO4-TABLE.
037700*    ENTRY 1=BENCH PRESS, 2=SQUAT, 3=DEADLIFT (SAME ORDER AS
037800*    WF-QT-BIG3-1RM).
037900     03  WF-Q3TO4-CHG OCCURS 3 INDEXED BY WF-Q3X
038000                              PIC S9(5)V99    COMP-3.
038100*
038200*    PLAIN-COMP SHADOW SUBSCRIPT FOR WF-Q3TO4-CHG, SAME TRICK AS
038300*    WF-QX2 ABOVE - LETS EE051 STEP THROUGH WF-MAJOR-LIFT-TABLE'S
038400*    FIRST THREE ENTRIES (WFLIFT.cob'S BENCH/SQUAT/DEADLIFT) AND
038500*    WF-Q3TO4-CHG TOGETHER WITHOUT BORROWING AN INDEX-NAME BUILT
038600*    FOR A DIFFERENTLY-SIZED TABLE.
038700 01  WF-Q3X2                   PIC 9           COMP.
038800*    EDITED WORK FIELDS FOR DETAIL LINES.
038900 01  WF-ED-DATE                PIC 9(8).
039000 01  WF-ED-COUNT               PIC ZZZZ9.
039100 01  WF-ED-VOLUME              PIC ZZ,ZZZ,ZZ9.
039200 01  WF-ED-WT                  PIC ZZZ9.99.
039300 01  WF-ED-1RM                 PIC ZZZZ9.99.
039400 01  WF-ED-PCT                 PIC ZZ9.9.
039500 01  WF-ED-SPCT                PIC -ZZ9.9.
039600 01  WF-ED-RATIO               PIC ZZ9.99.
039700 01  WF-ED-DAYS                PIC ZZZ9.
039800 01  WF-ED-WKS                 PIC Z9.99.
039900 01  WF-ED-SESSMIN             PIC ZZZ9.9.
040000 01  WF-ED-WPW                 PIC Z9.9.
040100 01  WF-ED-Q1PCT               PIC ZZ9.9.
040200 01  WF-ED-LTRPCT              PIC ZZ9.9.
040300 01  WF-ED-1RM2                PIC ZZZZ9.99.
040400 01  WF-ED-1RM-GAIN            PIC -ZZZZ9.99.
040500 01  WF-ED-AVGVOL              PIC ZZZZZ9.99.
040600*
040700 COPY "WFLIFT.cob".
040800*
040900 COPY "WFCATTBL.cob".
041000*
041100 COPY "WFDERIV.cob".
041200*
041300 LINKAGE SECTION.
041400*
041500 PROCEDURE DIVISION.
041600*
041700 AA000-MAIN SECTION.
041800 AA000-ENTRY.
041900     PERFORM AA010-INITIAL THRU AA010-EXIT.
042000     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
042100     PERFORM AA030-LOAD-ONE-SET THRU AA030-EXIT
042200         UNTIL WF-AT-EOF.
042300     PERFORM AA080-DERIVE-TOTALS THRU AA080-EXIT.
042400     PERFORM GG010-PRINT-HEADER THRU GG010-EXIT.
042500     PERFORM GG020-PRINT-EXEC-SUMMARY THRU GG020-EXIT.
042600     PERFORM BB000-STRENGTH-SECTION THRU BB000-EXIT.
042700     PERFORM CC000-VOLUME-SECTION THRU CC000-EXIT.
042800     PERFORM DD000-BALANCE-SECTION THRU DD000-EXIT.
042900     PERFORM EE000-QUARTERLY-SECTION THRU EE000-EXIT.
043000     PERFORM FF000-PERIOD-SECTION THRU FF000-EXIT.
043100     PERFORM GG030-PRINT-RECOMMENDATIONS THRU GG030-EXIT.
043200     PERFORM GG040-PRINT-APPENDIX THRU GG040-EXIT.
043300     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
043400     STOP RUN.
043500*
043600 AA010-INITIAL.
043700     MOVE SPACES TO WF-EX-PICKED-ALL.
043800     MOVE SPACES TO WF-QXV-PICKED-TABLE.
043900     PERFORM AA015-LOAD-CAT-NAMES THRU AA015-EXIT.
044000     PERFORM AA011-INIT-ML-TABLE THRU AA011-EXIT
044100         VARYING WF-MLX2 FROM 1 BY 1 UNTIL WF-MLX2 > 7.
044200     PERFORM AA012-INIT-MONTH THRU AA012-EXIT
044300         VARYING WF-MOX FROM 1 BY 1 UNTIL WF-MOX > 12.
044400     PERFORM AA013-INIT-QTR THRU AA013-EXIT
044500         VARYING WF-QX2 FROM 1 BY 1 UNTIL WF-QX2 > 4.
044600     PERFORM AA014-INIT-CATVOL THRU AA014-EXIT
044700         VARYING WF-CVX FROM 1 BY 1 UNTIL WF-CVX > 6.
044800     OPEN INPUT WF-SET-FILE.
044900     OPEN OUTPUT WF-REPORT-FILE.
045000 AA010-EXIT.
045100     EXIT.
045200*
045300 AA011-INIT-ML-TABLE.
045400     PERFORM AA0111-INIT-ONE-MONTH THRU AA0111-EXIT
045500         VARYING WF-MLMX FROM 1 BY 1 UNTIL WF-MLMX > 12.
045600 AA011-EXIT.
045700     EXIT.
045800 AA0111-INIT-ONE-MONTH.
045900     MOVE "N" TO WF-MLM-USED(WF-MLX2, WF-MLMX).
046000     MOVE 0 TO WF-MLM-MAXWT(WF-MLX2, WF-MLMX).
046100     MOVE 0 TO WF-MLM-1RM(WF-MLX2, WF-MLMX).
046200 AA0111-EXIT.
046300     EXIT.
046400*
046500 AA012-INIT-MONTH.
046600     MOVE 0 TO WF-MO-VOLUME(WF-MOX).
046700     MOVE 0 TO WF-MO-WKO-COUNT(WF-MOX).
046800     MOVE 0 TO WF-MO-SET-COUNT(WF-MOX).
046900 AA012-EXIT.
047000     EXIT.
047100*
047200 AA013-INIT-QTR.
047300     MOVE 0 TO WF-QT-TOT-VOLUME(WF-QX2).
047400     MOVE 0 TO WF-QT-WKO-COUNT(WF-QX2).
047500     MOVE 0 TO WF-QT-SET-COUNT(WF-QX2).
047600     MOVE 0 TO WF-QT-AVG-VOL-WKO(WF-QX2).
047700     MOVE 0 TO WF-QT-QOQ-PCT(WF-QX2).
047800     MOVE 0 TO WF-QT-BIG3-1RM(WF-QX2, 1).
047900     MOVE 0 TO WF-QT-BIG3-1RM(WF-QX2, 2).
048000     MOVE 0 TO WF-QT-BIG3-1RM(WF-QX2, 3).
048100 AA013-EXIT.
048200     EXIT.
048300*
048400 AA014-INIT-CATVOL.
048500     SET WF-CX TO WF-CVX.
048600     MOVE WF-CAT-NAME(WF-CX) TO WF-CV-NAME(WF-CVX).
048700     MOVE 0 TO WF-CV-ALL-VOL(WF-CVX).
048800     MOVE 0 TO WF-CV-Q1-VOL(WF-CVX).
048900     MOVE 0 TO WF-CV-LTR-VOL(WF-CVX).
049000 AA014-EXIT.
049100     EXIT.
049200*
049300*****************************************************
049400*  AA015 - WORKING-STORAGE IS NOT SHARED ACROSS A CALL      *
049500*          BOUNDARY, SO THIS PROGRAM'S OWN COPY OF          *
049600*          WFCATTBL.cob NEEDS ITS SIX DISPLAY NAMES SET     *
049700*          HERE RATHER THAN RELYING ON WFMAPS01'S INTERNAL  *
049800*          LOAD - THE KEYWORD LISTS THEMSELVES ARE ONLY     *
049900*          EVER NEEDED INSIDE WFMAPS01.  RJT 24/03/98.      *
050000*****************************************************
050100 AA015-LOAD-CAT-NAMES.
050200     MOVE "CHEST"     TO WF-CAT-NAME(1).
050300     MOVE "BACK"      TO WF-CAT-NAME(2).
050400     MOVE "LEGS"      TO WF-CAT-NAME(3).
050500     MOVE "SHOULDERS" TO WF-CAT-NAME(4).
050600     MOVE "ARMS"      TO WF-CAT-NAME(5).
050700     MOVE "CORE"      TO WF-CAT-NAME(6).
050800 AA015-EXIT.
050900     EXIT.
051000*
051100 AA020-READ-NEXT-SET.
051200     READ WF-SET-FILE
051300         AT END SET WF-AT-EOF TO TRUE
051400     END-READ.
051500 AA020-EXIT.
051600     EXIT.
051700*
051800*****************************************************
051900*  AA030 - STEP 1 - FILTER TO THE REPORT YEAR, DERIVE     *
052000*          EACH SET (WFMAPS01) AND ACCUMULATE EVERY       *
052100*          TABLE THE LATER STEPS NEED, ALL IN ONE PASS.   *
052200*****************************************************
052300 AA030-LOAD-ONE-SET.
052400     MOVE WF-STRT-DATE TO WF-DATE-BREAKDOWN-N.
052500     MOVE WF-DTB-CCYY TO WF-REC-YEAR.
052600     IF WF-REC-YEAR = WF-REPORT-YEAR
052700         CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED
052800         PERFORM AA031-STORE-SET THRU AA031-EXIT
052900         PERFORM AA032-ACCUM-SESSION THRU AA032-EXIT
053000         PERFORM AA033-ACCUM-CATVOL THRU AA033-EXIT
053100         PERFORM AA034-ACCUM-MONTH-QTR THRU AA034-EXIT
053200         PERFORM AA035-ACCUM-QXV THRU AA035-EXIT
053300         PERFORM AA036-ACCUM-BIG3-QTR THRU AA036-EXIT
053400         IF WF-SET-TYPE = "normal" AND WF-WT-LBS > 0
053500             PERFORM AA037-ACCUM-WORKING-SET THRU AA037-EXIT
053600         END-IF
053700         PERFORM AA038-ACCUM-EXPD THRU AA038-EXIT
053800         PERFORM AA039-ACCUM-TRAIN-DAY THRU AA039-EXIT
053900     END-IF.
054000     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
054100 AA030-EXIT.
054200     EXIT.
054300*
054400 AA031-STORE-SET.
054500     ADD 1 TO WF-SC.
054600     SET WF-SRX TO WF-SC.
054700     MOVE WF-EXER-TITLE  TO WF-SR-TITLE(WF-SRX).
054800     MOVE WF-WKO-TITLE   TO WF-SR-WKO-TITLE(WF-SRX).
054900     MOVE WF-STRT-DATE   TO WF-SR-DATE(WF-SRX).
055000     MOVE WF-SET-TYPE    TO WF-SR-SET-TYPE(WF-SRX).
055100     MOVE WF-WT-LBS      TO WF-SR-WEIGHT(WF-SRX).
055200     MOVE WF-REPS        TO WF-SR-REPS(WF-SRX).
055300     MOVE WF-D-VOLUME    TO WF-SR-VOLUME(WF-SRX).
055400     MOVE WF-D-EST-1RM   TO WF-SR-EST-1RM(WF-SRX).
055500     MOVE WF-D-CATEGORY  TO WF-SR-CATEGORY(WF-SRX).
055600     MOVE WF-D-PERIOD    TO WF-SR-PERIOD(WF-SRX).
055700     MOVE WF-D-QUARTER   TO WF-SR-QUARTER(WF-SRX).
055800     MOVE WF-D-MONTH-NUM TO WF-SR-MONTH(WF-SRX).
055900     IF WF-STRT-DATE < WF-MIN-DATE
056000         MOVE WF-STRT-DATE TO WF-MIN-DATE
056100     END-IF.
056200     IF WF-STRT-DATE > WF-MAX-DATE
056300         MOVE WF-STRT-DATE TO WF-MAX-DATE
056400     END-IF.
056500     ADD WF-D-VOLUME TO WF-VF-ALL-VOL.
056600     ADD 1 TO WF-VF-ALL-SETS.
056700     IF WF-D-PERIOD = "Q1"
056800         ADD WF-D-VOLUME TO WF-VF-Q1-VOL
056900         ADD 1 TO WF-VF-Q1-SETS
057000         IF WF-STRT-DATE < WF-Q1-MIN-DATE
057100             MOVE WF-STRT-DATE TO WF-Q1-MIN-DATE
057200         END-IF
057300         IF WF-STRT-DATE > WF-Q1-MAX-DATE
057400             MOVE WF-STRT-DATE TO WF-Q1-MAX-DATE
057500         END-IF
057600     ELSE
057700         ADD WF-D-VOLUME TO WF-VF-LTR-VOL
057800         ADD 1 TO WF-VF-LTR-SETS
057900         IF WF-STRT-DATE < WF-LTR-MIN-DATE
058000             MOVE WF-STRT-DATE TO WF-LTR-MIN-DATE
058100         END-IF
058200         IF WF-STRT-DATE > WF-LTR-MAX-DATE
058300             MOVE WF-STRT-DATE TO WF-LTR-MAX-DATE
058400         END-IF
058500     END-IF.
058600 AA031-EXIT.
058700     EXIT.
058800*
058900*****************************************************
059000*  AA032 - BUSINESS RULE 7 - LOCATE OR ADD THE SESSION    *
059100*          FOR THIS SET AND WIDEN ITS TIME SPAN.          *
059200*****************************************************
059300 AA032-ACCUM-SESSION.
059400     SET WF-FIND-IX TO 1.
059500     PERFORM AA0321-TEST-ONE-SESSION THRU AA0321-EXIT
059600         UNTIL WF-FIND-IX > WF-SESS-COUNT.
059700     IF WF-FIND-IX > WF-SESS-COUNT
059800         ADD 1 TO WF-SESS-COUNT
059900         SET WF-SSX TO WF-SESS-COUNT
060000         MOVE WF-WKO-TITLE TO WF-SS-WKO-TITLE(WF-SSX)
060100         MOVE WF-STRT-DATE TO WF-SS-DATE(WF-SSX)
060200         MOVE WF-D-PERIOD  TO WF-SS-PERIOD(WF-SSX)
060300         MOVE WF-D-QUARTER TO WF-SS-QUARTER(WF-SSX)
060400         MOVE WF-D-MONTH-NUM TO WF-SS-MONTH(WF-SSX)
060500         MOVE 0 TO WF-SS-MINUTES(WF-SSX)
060600     END-IF.
060700     IF WF-D-SESS-MINS > WF-SS-MINUTES(WF-SSX)
060800         MOVE WF-D-SESS-MINS TO WF-SS-MINUTES(WF-SSX)
060900     END-IF.
061000 AA032-EXIT.
061100     EXIT.
061200*
061300 AA0321-TEST-ONE-SESSION.
061400     SET WF-SSX TO WF-FIND-IX.
061500     IF WF-SS-WKO-TITLE(WF-SSX) = WF-WKO-TITLE
061600         AND WF-SS-DATE(WF-SSX) = WF-STRT-DATE
061700         MOVE WF-SESS-COUNT TO WF-FIND-IX
061800         SET WF-FIND-IX UP BY 1
061900     ELSE
062000         SET WF-FIND-IX UP BY 1
062100     END-IF.
062200 AA0321-EXIT.
062300     EXIT.
062400*
062500*****************************************************
062600*  AA033 - MUSCLE-BALANCE (STEP 4) - PER-CATEGORY VOLUME   *
062700*          GRAND AND PER-PERIOD.                           *
062800*****************************************************
062900 AA033-ACCUM-CATVOL.
063000     SET WF-CVX TO 1.
063100     PERFORM AA0331-TEST-ONE-CATEGORY THRU AA0331-EXIT
063200         UNTIL WF-CV-NAME(WF-CVX) = WF-D-CATEGORY
063300         OR WF-CVX > 6.
063400     IF WF-CVX <= 6
063500         ADD WF-D-VOLUME TO WF-CV-ALL-VOL(WF-CVX)
063600         IF WF-D-PERIOD = "Q1"
063700             ADD WF-D-VOLUME TO WF-CV-Q1-VOL(WF-CVX)
063800         ELSE
063900             ADD WF-D-VOLUME TO WF-CV-LTR-VOL(WF-CVX)
064000         END-IF
064100     END-IF.
064200 AA033-EXIT.
064300     EXIT.
064400*
064500 AA0331-TEST-ONE-CATEGORY.
064600     IF WF-CV-NAME(WF-CVX) NOT = WF-D-CATEGORY
064700         SET WF-CVX UP BY 1
064800     END-IF.
064900 AA0331-EXIT.
065000     EXIT.
065100*
065200*****************************************************
065300*  AA034 - MONTHLY AND QUARTERLY VOLUME/SET ACCUMULATORS.  *
065400*          WORKOUT COUNTS ARE DERIVED LATER FROM THE       *
065500*          SESSION TABLE, NOT HERE, TO AVOID DOUBLE-       *
065600*          COUNTING A SESSION'S MANY SETS.                 *
065700*****************************************************
065800 AA034-ACCUM-MONTH-QTR.
065900     SET WF-MOX TO WF-D-MONTH-NUM.
066000     ADD WF-D-VOLUME TO WF-MO-VOLUME(WF-MOX).
066100     ADD 1 TO WF-MO-SET-COUNT(WF-MOX).
066200     IF WF-D-QUARTER = "Q1"
066300         SET WF-QX2 TO 1
066400     ELSE
066500         IF WF-D-QUARTER = "Q2"
066600             SET WF-QX2 TO 2
066700         ELSE
066800             IF WF-D-QUARTER = "Q3"
066900                 SET WF-QX2 TO 3
067000             ELSE
067100                 SET WF-QX2 TO 4
067200             END-IF
067300         END-IF
067400     END-IF.
067500     ADD WF-D-VOLUME TO WF-QT-TOT-VOLUME(WF-QX2).
067600     ADD 1 TO WF-QT-SET-COUNT(WF-QX2).
067700 AA034-EXIT.
067800     EXIT.
067900*
068000*****************************************************
068100*  AA035 - PER-QUARTER PER-EXERCISE VOLUME, FEEDS THE      *
068200*          QUARTERLY TOP-5 LIST (STEP 5).                  *
068300*****************************************************
068400 AA035-ACCUM-QXV.
068500     SET WF-FIND-IX TO 1.
068600     PERFORM AA0351-TEST-ONE-QXV THRU AA0351-EXIT
068700         UNTIL WF-FIND-IX > WF-QXV-COUNT.
068800     IF WF-FIND-IX > WF-QXV-COUNT
068900         ADD 1 TO WF-QXV-COUNT
069000         SET WF-QXVX TO WF-QXV-COUNT
069100         MOVE WF-QX2 TO WF-QXV-QUARTER(WF-QXVX)
069200         MOVE WF-EXER-TITLE TO WF-QXV-TITLE(WF-QXVX)
069300         MOVE 0 TO WF-QXV-VOLUME(WF-QXVX)
069400     END-IF.
069500     ADD WF-D-VOLUME TO WF-QXV-VOLUME(WF-QXVX).
069600 AA035-EXIT.
069700     EXIT.
069800*
069900 AA0351-TEST-ONE-QXV.
070000     SET WF-QXVX TO WF-FIND-IX.
070100     IF WF-QXV-QUARTER(WF-QXVX) = WF-QX2
070200         AND WF-QXV-TITLE(WF-QXVX) = WF-EXER-TITLE
070300         MOVE WF-QXV-COUNT TO WF-FIND-IX
070400         SET WF-FIND-IX UP BY 1
070500     ELSE
070600         SET WF-FIND-IX UP BY 1
070700     END-IF.
070800 AA0351-EXIT.
070900     EXIT.
071000*
071100*****************************************************
071200*  AA036 - PER-QUARTER BIG-THREE 1RM (BENCH/SQUAT/DLIFT), *
071300*          KEYWORD MATCH RESTATED FROM WFMAPS01's         *
071400*          CATEGORY SCAN.                                  *
071500*****************************************************
071600 AA036-ACCUM-BIG3-QTR.
071700     MOVE WF-EXER-TITLE TO WF-UPPER-TITLE-4.
071800     INSPECT WF-UPPER-TITLE-4 CONVERTING WF-LOWER-ALPHA-4
071900         TO WF-UPPER-ALPHA-4.
072000     IF WF-UPPER-TITLE-4(1:11) = "BENCH PRESS"
072100         IF WF-D-EST-1RM > WF-QT-BIG3-1RM(WF-QX2, 1)
072200             MOVE WF-D-EST-1RM TO WF-QT-BIG3-1RM(WF-QX2, 1)
072300         END-IF
072400     END-IF.
072500     IF WF-UPPER-TITLE-4(1:5) = "SQUAT"
072600         IF WF-D-EST-1RM > WF-QT-BIG3-1RM(WF-QX2, 2)
072700             MOVE WF-D-EST-1RM TO WF-QT-BIG3-1RM(WF-QX2, 2)
072800         END-IF
072900     END-IF.
073000     IF WF-UPPER-TITLE-4(1:8) = "DEADLIFT"
073100         IF WF-D-EST-1RM > WF-QT-BIG3-1RM(WF-QX2, 3)
073200             MOVE WF-D-EST-1RM TO WF-QT-BIG3-1RM(WF-QX2, 3)
073300         END-IF
073400     END-IF.
073500 AA036-EXIT.
073600     EXIT.
073700*
073800*****************************************************
073900*  AA037 - WORKING-SET-ONLY ACCUMULATORS - REP-RANGE       *
074000*          DISTRIBUTION, INTENSITY, AND MAJOR-LIFT-BY-     *
074100*          MONTH PROGRESSION.                              *
074200*****************************************************
074300 AA037-ACCUM-WORKING-SET.
074400     IF WF-D-PERIOD = "Q1"
074500         ADD WF-WT-LBS TO WF-INT-Q1-SUM-WT
074600         ADD WF-REPS TO WF-INT-Q1-SUM-REPS
074700         ADD 1 TO WF-RR-Q1-TOTAL
074800         IF WF-REPS <= 5
074900             ADD 1 TO WF-RR-Q1-HEAVY
075000         ELSE
075100             IF WF-REPS <= 12
075200                 ADD 1 TO WF-RR-Q1-MOD
075300             ELSE
075400                 ADD 1 TO WF-RR-Q1-HIGH
075500             END-IF
075600         END-IF
075700     ELSE
075800         ADD WF-WT-LBS TO WF-INT-LTR-SUM-WT
075900         ADD WF-REPS TO WF-INT-LTR-SUM-REPS
076000         ADD 1 TO WF-RR-LTR-TOTAL
076100         IF WF-REPS <= 5
076200             ADD 1 TO WF-RR-LTR-HEAVY
076300         ELSE
076400             IF WF-REPS <= 12
076500                 ADD 1 TO WF-RR-LTR-MOD
076600             ELSE
076700                 ADD 1 TO WF-RR-LTR-HIGH
076800             END-IF
076900         END-IF
077000     END-IF.
077100     PERFORM AA0371-FIND-MAJOR-LIFT THRU AA0371-EXIT.
077200     IF WF-MLX2 > 0
077300         SET WF-MLMX TO WF-D-MONTH-NUM
077400         MOVE "Y" TO WF-MLM-USED(WF-MLX2, WF-MLMX)
077500         IF WF-WT-LBS > WF-MLM-MAXWT(WF-MLX2, WF-MLMX)
077600             MOVE WF-WT-LBS TO WF-MLM-MAXWT(WF-MLX2, WF-MLMX)
077700         END-IF
077800         IF WF-D-EST-1RM > WF-MLM-1RM(WF-MLX2, WF-MLMX)
077900             MOVE WF-D-EST-1RM TO WF-MLM-1RM(WF-MLX2, WF-MLMX)
078000         END-IF
078100     END-IF.
078200 AA037-EXIT.
078300     EXIT.
078400*
078500 AA0371-FIND-MAJOR-LIFT.
078600     SET WF-MLX2 TO 0.
078700     MOVE WF-EXER-TITLE TO WF-UPPER-TITLE-4.
078800     INSPECT WF-UPPER-TITLE-4
078900         CONVERTING WF-LOWER-ALPHA-4 TO WF-UPPER-ALPHA-4.
079000     SET WF-MLX TO 1.
079100     PERFORM AA03711-TEST-ONE-LIFT THRU AA03711-EXIT
079200         UNTIL WF-MLX > 7 OR WF-MLX2 > 0.
079300 AA0371-EXIT.
079400     EXIT.
079500*
079600 AA03711-TEST-ONE-LIFT.
079700     MOVE WF-MLIFT-LEN(WF-MLX) TO WF-SCAN-LEN2.
079800     MOVE 0 TO WF-MATCH-CNT2.
079900     INSPECT WF-UPPER-TITLE-4 TALLYING WF-MATCH-CNT2 FOR ALL
080000         WF-MLIFT-NAME(WF-MLX)(1:WF-SCAN-LEN2).
080100     IF WF-MATCH-CNT2 > 0
080200         SET WF-MLX2 TO WF-MLX
080300     ELSE
080400         SET WF-MLX UP BY 1
080500     END-IF.
080600 AA03711-EXIT.
080700     EXIT.
080800*
080900*****************************************************
081000*  AA038 - STEP 2/6 JOIN TABLE - ONE ROW PER DISTINCT      *
081100*          EXERCISE, SPLIT BY PERIOD.                      *
081200*****************************************************
081300 AA038-ACCUM-EXPD.
081400     SET WF-FIND-IX TO 1.
081500     PERFORM AA0381-TEST-ONE-EXPD THRU AA0381-EXIT
081600         UNTIL WF-FIND-IX > WF-SIX.
081700     IF WF-FIND-IX > WF-SIX
081800         ADD 1 TO WF-SIX
081900         SET WF-XPX TO WF-SIX
082000         INITIALIZE WF-XP-ENTRY(WF-XPX)
082100         MOVE WF-EXER-TITLE TO WF-XP-TITLE(WF-XPX)
082200         MOVE "N" TO WF-XP-Q1-IN(WF-XPX)
082300         MOVE "N" TO WF-XP-LTR-IN(WF-XPX)
082400         MOVE "N" TO WF-XP-STR-Q1-IN(WF-XPX)
082500         MOVE "N" TO WF-XP-STR-LTR-IN(WF-XPX)
082600     END-IF.
082700     IF WF-D-PERIOD = "Q1"
082800         ADD WF-D-VOLUME TO WF-XP-Q1-VOL(WF-XPX)
082900         MOVE "Y" TO WF-XP-Q1-IN(WF-XPX)
083000     ELSE
083100         ADD WF-D-VOLUME TO WF-XP-LTR-VOL(WF-XPX)
083200         MOVE "Y" TO WF-XP-LTR-IN(WF-XPX)
083300     END-IF.
083400     IF WF-SET-TYPE = "normal" AND WF-WT-LBS > 0
083500         IF WF-WT-LBS > WF-XP-STR-ALL-MAXWT(WF-XPX)
083600             MOVE WF-WT-LBS TO WF-XP-STR-ALL-MAXWT(WF-XPX)
083700         END-IF
083800         IF WF-D-EST-1RM > WF-XP-STR-ALL-1RM(WF-XPX)
083900             MOVE WF-D-EST-1RM TO WF-XP-STR-ALL-1RM(WF-XPX)
084000         END-IF
084100         ADD WF-D-VOLUME TO WF-XP-STR-ALL-VOL(WF-XPX)
084200         ADD 1 TO WF-XP-STR-ALL-SETS(WF-XPX)
084300         IF WF-D-PERIOD = "Q1"
084400             MOVE "Y" TO WF-XP-STR-Q1-IN(WF-XPX)
084500             IF WF-WT-LBS > WF-XP-STR-Q1-MAXWT(WF-XPX)
084600                 MOVE WF-WT-LBS TO WF-XP-STR-Q1-MAXWT(WF-XPX)
084700             END-IF
084800             IF WF-D-EST-1RM > WF-XP-STR-Q1-1RM(WF-XPX)
084900                 MOVE WF-D-EST-1RM TO WF-XP-STR-Q1-1RM(WF-XPX)
085000             END-IF
085100         ELSE
085200             MOVE "Y" TO WF-XP-STR-LTR-IN(WF-XPX)
085300             IF WF-WT-LBS > WF-XP-STR-LTR-MAXWT(WF-XPX)
085400                 MOVE WF-WT-LBS TO WF-XP-STR-LTR-MAXWT(WF-XPX)
085500             END-IF
085600             IF WF-D-EST-1RM > WF-XP-STR-LTR-1RM(WF-XPX)
085700                 MOVE WF-D-EST-1RM TO WF-XP-STR-LTR-1RM(WF-XPX)
085800             END-IF
085900         END-IF
086000     END-IF.
086100 AA038-EXIT.
086200     EXIT.
086300*
086400 AA0381-TEST-ONE-EXPD.
086500     SET WF-XPX TO WF-FIND-IX.
086600     IF WF-XP-TITLE(WF-XPX) = WF-EXER-TITLE
086700         MOVE WF-SIX TO WF-FIND-IX
086800         SET WF-FIND-IX UP BY 1
086900     ELSE
087000         SET WF-FIND-IX UP BY 1
087100     END-IF.
087200 AA0381-EXIT.
087300     EXIT.
087400*
087500*****************************************************
087600*  AA039 - DISTINCT TRAINING-DAY TABLE, SPLIT BY PERIOD -     *
087700*          FEEDS THE SECTION 4 "TRAINING DAYS" COUNT.         *
087800*****************************************************
087900 AA039-ACCUM-TRAIN-DAY.
088000     SET WF-FIND-IX TO 1.
088100     PERFORM AA0391-TEST-ONE-TRAIN-DAY THRU AA0391-EXIT
088200         UNTIL WF-FIND-IX > WF-TRAIN-DAY-COUNT.
088300     IF WF-FIND-IX > WF-TRAIN-DAY-COUNT
088400         ADD 1 TO WF-TRAIN-DAY-COUNT
088500         SET WF-TDX TO WF-TRAIN-DAY-COUNT
088600         MOVE WF-STRT-DATE TO WF-TD-DATE(WF-TDX)
088700         IF WF-D-PERIOD = "Q1"
088800             ADD 1 TO WF-Q1-TRAIN-DAYS
088900         ELSE
089000             ADD 1 TO WF-LTR-TRAIN-DAYS
089100         END-IF
089200     END-IF.
089300 AA039-EXIT.
089400     EXIT.
089500*
089600 AA0391-TEST-ONE-TRAIN-DAY.
089700     SET WF-TDX TO WF-FIND-IX.
089800     IF WF-TD-DATE(WF-TDX) = WF-STRT-DATE
089900         MOVE WF-TRAIN-DAY-COUNT TO WF-FIND-IX
090000         SET WF-FIND-IX UP BY 1
090100     ELSE
090200         SET WF-FIND-IX UP BY 1
090300     END-IF.
090400 AA0391-EXIT.
090500     EXIT.
090600*
090700*****************************************************
090800*  AA080 - EOF-TIME DERIVATIONS THAT FEED SEVERAL         *
090900*          SECTIONS - PERCENTAGES, WORKOUT COUNTS FROM    *
091000*          THE SESSION TABLE, IMPROVED/STAGNANT COUNTS.   *
091100*****************************************************
091200 AA080-DERIVE-TOTALS.
091300     PERFORM AA081-ONE-SESSION-ROLLUP THRU AA081-EXIT
091400         VARYING WF-SSX FROM 1 BY 1 UNTIL WF-SSX > WF-SESS-COUNT.
091500     PERFORM AA082-ONE-CATEGORY-PCT THRU AA082-EXIT
091600         VARYING WF-CVX FROM 1 BY 1 UNTIL WF-CVX > 6.
091700     PERFORM AA083-ONE-EXPD-JOIN THRU AA083-EXIT
091800         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
091900     IF (WF-IMPROVED-COUNT + WF-STAGNANT-COUNT) > 0
092000         COMPUTE WF-AVG-IMPROVE-PCT ROUNDED =
092100             WF-IMPROVE-PCT-SUM /
092200                 (WF-IMPROVED-COUNT + WF-STAGNANT-COUNT)
092300     END-IF.
092400     COMPUTE WF-PUSH-PULL-RATIO ROUNDED =
092500         (WF-CV-ALL-VOL(1) + WF-CV-ALL-VOL(4)) /
092600         WF-CV-ALL-VOL(2)
092700         ON SIZE ERROR MOVE 0 TO WF-PUSH-PULL-RATIO.
092800     COMPUTE WF-UPPER-LOWER-RATIO ROUNDED =
092900         (WF-CV-ALL-VOL(1) + WF-CV-ALL-VOL(2) + WF-CV-ALL-VOL(4)
093000           + WF-CV-ALL-VOL(5)) / WF-CV-ALL-VOL(3)
093100         ON SIZE ERROR MOVE 0 TO WF-UPPER-LOWER-RATIO.
093200     IF WF-QT-TOT-VOLUME(3) > 0
093300         COMPUTE WF-Q4-PCT-CHANGE ROUNDED =
093400             ((WF-QT-TOT-VOLUME(4) - WF-QT-TOT-VOLUME(3)) * 100) /
093500             WF-QT-TOT-VOLUME(3)
093600     END-IF.
093700     COMPUTE WF-Q3TO4-CHG(1) =
093800         WF-QT-BIG3-1RM(4, 1) - WF-QT-BIG3-1RM(3, 1).
093900     COMPUTE WF-Q3TO4-CHG(2) =
094000         WF-QT-BIG3-1RM(4, 2) - WF-QT-BIG3-1RM(3, 2).
094100     COMPUTE WF-Q3TO4-CHG(3) =
094200         WF-QT-BIG3-1RM(4, 3) - WF-QT-BIG3-1RM(3, 3).
094300     PERFORM AA085-CALC-QTR-DERIVED THRU AA085-EXIT
094400         VARYING WF-QX2 FROM 1 BY 1 UNTIL WF-QX2 > 4.
094500     IF WF-VF-Q1-VOL > 0
094600         COMPUTE WF-VOL-CHG-PCT ROUNDED =
094700             ((WF-VF-LTR-VOL - WF-VF-Q1-VOL) * 100) / WF-VF-Q1-VOL
094800     END-IF.
094900     IF WF-Q1-WKO-COUNT > 0
095000         COMPUTE WF-Q1-AVG-SESSMIN ROUNDED =
095100             WF-Q1-SESS-MINS-SUM / WF-Q1-WKO-COUNT
095200     END-IF.
095300     IF WF-LTR-WKO-COUNT > 0
095400         COMPUTE WF-LTR-AVG-SESSMIN ROUNDED =
095500             WF-LTR-SESS-MINS-SUM / WF-LTR-WKO-COUNT
095600     END-IF.
095700     PERFORM AA084-CALC-PERIOD-WEEKS THRU AA084-EXIT.
095800 AA080-EXIT.
095900     EXIT.
096000*
096100 AA081-ONE-SESSION-ROLLUP.
096200     SET WF-MOX TO WF-SS-MONTH(WF-SSX).
096300     ADD 1 TO WF-MO-WKO-COUNT(WF-MOX).
096400     IF WF-SS-QUARTER(WF-SSX) = "Q1"
096500         SET WF-QX2 TO 1
096600     ELSE
096700         IF WF-SS-QUARTER(WF-SSX) = "Q2"
096800             SET WF-QX2 TO 2
096900         ELSE
097000             IF WF-SS-QUARTER(WF-SSX) = "Q3"
097100                 SET WF-QX2 TO 3
097200             ELSE
097300                 SET WF-QX2 TO 4
097400             END-IF
097500         END-IF
097600     END-IF.
097700     ADD 1 TO WF-QT-WKO-COUNT(WF-QX2).
097800     IF WF-SS-PERIOD(WF-SSX) = "Q1"
097900         ADD 1 TO WF-Q1-WKO-COUNT
098000         ADD WF-SS-MINUTES(WF-SSX) TO WF-Q1-SESS-MINS-SUM
098100     ELSE
098200         ADD 1 TO WF-LTR-WKO-COUNT
098300         ADD WF-SS-MINUTES(WF-SSX) TO WF-LTR-SESS-MINS-SUM
098400     END-IF.
098500 AA081-EXIT.
098600     EXIT.
098700*
098800 AA082-ONE-CATEGORY-PCT.
098900     IF WF-VF-ALL-VOL > 0
099000         COMPUTE WF-CV-ALL-PCT(WF-CVX) ROUNDED =
099100             (WF-CV-ALL-VOL(WF-CVX) * 100) / WF-VF-ALL-VOL
099200     END-IF.
099300     IF WF-VF-Q1-VOL > 0
099400         COMPUTE WF-CV-Q1-PCT(WF-CVX) ROUNDED =
099500             (WF-CV-Q1-VOL(WF-CVX) * 100) / WF-VF-Q1-VOL
099600     END-IF.
099700     IF WF-VF-LTR-VOL > 0
099800         COMPUTE WF-CV-LTR-PCT(WF-CVX) ROUNDED =
099900             (WF-CV-LTR-VOL(WF-CVX) * 100) / WF-VF-LTR-VOL
100000     END-IF.
100100     IF WF-CVX <= 4 AND WF-CV-ALL-PCT(WF-CVX) < 15
100200         ADD 1 TO WF-IMBALANCE-COUNT
100300     END-IF.
100400 AA082-EXIT.
100500     EXIT.
100600*
100700 AA083-ONE-EXPD-JOIN.
100800     IF WF-XP-Q1-IN(WF-XPX) = "Y"
100900         ADD 1 TO WF-Q1-UNIQ-EX
101000     END-IF.
101100     IF WF-XP-LTR-IN(WF-XPX) = "Y"
101200         ADD 1 TO WF-LTR-UNIQ-EX
101300     END-IF.
101400     IF WF-XP-STR-Q1-IN(WF-XPX) = "Y"
101500         AND WF-XP-STR-LTR-IN(WF-XPX) = "Y"
101600         IF WF-XP-STR-Q1-1RM(WF-XPX) > 0
101700             COMPUTE WF-AVG-IMPROVE-PCT ROUNDED =
101800                 ((WF-XP-STR-LTR-1RM(WF-XPX) -
101900                   WF-XP-STR-Q1-1RM(WF-XPX)) * 100) /
102000                   WF-XP-STR-Q1-1RM(WF-XPX)
102100             IF WF-XP-STR-LTR-1RM(WF-XPX) > WF-XP-STR-Q1-1RM(WF-XPX)
102200                 ADD 1 TO WF-IMPROVED-COUNT
102300             ELSE
102400                 ADD 1 TO WF-STAGNANT-COUNT
102500             END-IF
102600             ADD WF-AVG-IMPROVE-PCT TO WF-IMPROVE-PCT-SUM
102700         END-IF
102800     END-IF.
102900 AA083-EXIT.
103000     EXIT.
103100*
103200*****************************************************
103300*  AA084 - WEEKS-IN-PERIOD AND WORKOUTS-PER-WEEK (RULE 3,      *
103400*          STEP 3) - 30-DAY-MONTH DAY-NUMBER APPROXIMATION,    *
103500*          NO CALENDAR INTRINSICS AVAILABLE ON THIS COMPILER.  *
103600*****************************************************
103700 AA084-CALC-PERIOD-WEEKS.
103800     IF WF-Q1-TRAIN-DAYS > 1
103900         MOVE WF-Q1-MAX-DATE TO WF-DATE-BREAKDOWN-N
104000         COMPUTE WF-DAYNUM-2 =
104100             (WF-DTB-CCYY * 360) + ((WF-DTB-MM - 1) * 30) + WF-DTB-DD
104200         MOVE WF-Q1-MIN-DATE TO WF-DATE-BREAKDOWN-N
104300         COMPUTE WF-DAYNUM-1 =
104400             (WF-DTB-CCYY * 360) + ((WF-DTB-MM - 1) * 30) + WF-DTB-DD
104500         COMPUTE WF-Q1-WEEKS ROUNDED =
104600             (WF-DAYNUM-2 - WF-DAYNUM-1) / 7
104700         IF WF-Q1-WEEKS < 1
104800             MOVE 1 TO WF-Q1-WEEKS
104900         END-IF
105000         COMPUTE WF-Q1-WKO-PER-WK ROUNDED =
105100             WF-Q1-WKO-COUNT / WF-Q1-WEEKS
105200     ELSE
105300         MOVE WF-Q1-WKO-COUNT TO WF-Q1-WKO-PER-WK
105400     END-IF.
105500     IF WF-LTR-TRAIN-DAYS > 1
105600         MOVE WF-LTR-MAX-DATE TO WF-DATE-BREAKDOWN-N
105700         COMPUTE WF-DAYNUM-2 =
105800             (WF-DTB-CCYY * 360) + ((WF-DTB-MM - 1) * 30) + WF-DTB-DD
105900         MOVE WF-LTR-MIN-DATE TO WF-DATE-BREAKDOWN-N
106000         COMPUTE WF-DAYNUM-1 =
106100             (WF-DTB-CCYY * 360) + ((WF-DTB-MM - 1) * 30) + WF-DTB-DD
106200         COMPUTE WF-LTR-WEEKS ROUNDED =
106300             (WF-DAYNUM-2 - WF-DAYNUM-1) / 7
106400         IF WF-LTR-WEEKS < 1
106500             MOVE 1 TO WF-LTR-WEEKS
106600         END-IF
106700         COMPUTE WF-LTR-WKO-PER-WK ROUNDED =
106800             WF-LTR-WKO-COUNT / WF-LTR-WEEKS
106900     ELSE
107000         MOVE WF-LTR-WKO-COUNT TO WF-LTR-WKO-PER-WK
107100     END-IF.
107200 AA084-EXIT.
107300     EXIT.
107400*
107500*****************************************************
107600*  AA085 - PER-QUARTER AVG-VOLUME/WORKOUT AND THE          *
107700*          QUARTER-OVER-QUARTER VOLUME PERCENT CHANGE,     *
107800*          FOR SECTION 5'S PROGRESSION TABLE.               *
107900*****************************************************
108000 AA085-CALC-QTR-DERIVED.
108100     IF WF-QT-WKO-COUNT(WF-QX2) > 0
108200         COMPUTE WF-QT-AVG-VOL-WKO(WF-QX2) ROUNDED =
108300             WF-QT-TOT-VOLUME(WF-QX2) / WF-QT-WKO-COUNT(WF-QX2)
108400     END-IF.
108500     IF WF-QX2 > 1
108600         SET WF-QTX TO WF-QX2
108700         SET WF-QTX DOWN BY 1
108800         IF WF-QT-TOT-VOLUME(WF-QTX) > 0
108900             COMPUTE WF-QT-QOQ-PCT(WF-QX2) ROUNDED =
109000                 ((WF-QT-TOT-VOLUME(WF-QX2) -
109100                   WF-QT-TOT-VOLUME(WF-QTX)) * 100) /
109200                 WF-QT-TOT-VOLUME(WF-QTX)
109300         END-IF
109400     END-IF.
109500 AA085-EXIT.
109600     EXIT.
109700*
109800*****************************************************
109900*  GG010/GG020 - REPORT HEADER AND EXECUTIVE SUMMARY.      *
110000*****************************************************
110100 GG010-PRINT-HEADER.
110200     MOVE "1" TO WF-PL-CTL-CHAR.
110300     MOVE "RIVERBEND FITNESS DATA SERVICES - ANNUAL TRAINING "
110400          "REPORT" TO WF-PL-TEXT.
110500     WRITE WF-PRINT-LINE.
110600     MOVE " " TO WF-PL-CTL-CHAR.
110700     MOVE WF-MIN-DATE TO WF-ED-DATE.
110800     MOVE SPACES TO WF-PL-TEXT.
110900     STRING "DATA PERIOD " DELIMITED BY SIZE
111000         WF-ED-DATE DELIMITED BY SIZE
111100         " TO " DELIMITED BY SIZE
111200         INTO WF-PL-TEXT.
111300     MOVE WF-MAX-DATE TO WF-ED-DATE.
111400     STRING WF-PL-TEXT DELIMITED BY " "
111500         WF-ED-DATE DELIMITED BY SIZE
111600         INTO WF-PL-TEXT.
111700     WRITE WF-PRINT-LINE.
111800 GG010-EXIT.
111900     EXIT.
112000*
112100 GG020-PRINT-EXEC-SUMMARY.
112200     MOVE " " TO WF-PL-CTL-CHAR.
112300     MOVE "EXECUTIVE SUMMARY" TO WF-PL-TEXT.
112400     WRITE WF-PRINT-LINE.
112500     MOVE WF-SESS-COUNT TO WF-ED-COUNT.
112600     MOVE SPACES TO WF-PL-TEXT.
112700     STRING "TOTAL WORKOUTS " DELIMITED BY SIZE
112800         WF-ED-COUNT DELIMITED BY SIZE
112900         INTO WF-PL-TEXT.
113000     WRITE WF-PRINT-LINE.
113100     MOVE WF-VF-ALL-VOL TO WF-ED-VOLUME.
113200     MOVE SPACES TO WF-PL-TEXT.
113300     STRING "TOTAL VOLUME " DELIMITED BY SIZE
113400         WF-ED-VOLUME DELIMITED BY SIZE
113500         " LBS" DELIMITED BY SIZE
113600         INTO WF-PL-TEXT.
113700     WRITE WF-PRINT-LINE.
113800     MOVE WF-SIX TO WF-ED-COUNT.
113900     MOVE SPACES TO WF-PL-TEXT.
114000     STRING "UNIQUE EXERCISES " DELIMITED BY SIZE
114100         WF-ED-COUNT DELIMITED BY SIZE
114200         INTO WF-PL-TEXT.
114300     WRITE WF-PRINT-LINE.
114400 GG020-EXIT.
114500     EXIT.
114600*
114700*****************************************************
114800*  BB000 - SECTION 1 - STRENGTH PROGRESS (STEP 2).         *
114900*****************************************************
115000 BB000-STRENGTH-SECTION.
115100     MOVE "1" TO WF-PL-CTL-CHAR.
115200     MOVE "SECTION 1 - STRENGTH PROGRESS - TOP 15 BY EST. 1RM"
115300                              TO WF-PL-TEXT.
115400     WRITE WF-PRINT-LINE.
115500     MOVE SPACES TO WF-EX-PICKED-ALL.
115600     PERFORM BB010-PRINT-ONE-TOP15 THRU BB010-EXIT
115700         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 15
115800         OR WF-RANK-IX > WF-SIX.
115900     MOVE " " TO WF-PL-CTL-CHAR.
116000     MOVE "TOP 10 1RM IMPROVEMENTS, Q1 TO LATER" TO WF-PL-TEXT.
116100     WRITE WF-PRINT-LINE.
116200     MOVE SPACES TO WF-EX-PICKED-ALL.
116300     PERFORM BB020-PRINT-ONE-IMPROVE THRU BB020-EXIT
116400         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
116500         OR WF-RANK-IX > WF-SIX.
116600     MOVE " " TO WF-PL-CTL-CHAR.
116700     MOVE "MAJOR LIFTS - FIRST-MONTH, LATEST-MONTH AND GAIN 1RM"
116800                              TO WF-PL-TEXT.
116900     WRITE WF-PRINT-LINE.
117000     PERFORM BB030-PRINT-ONE-MAJOR-LIFT THRU BB030-EXIT
117100         VARYING WF-MLX2 FROM 1 BY 1 UNTIL WF-MLX2 > 7.
117200 BB000-EXIT.
117300     EXIT.
117400*
117500 BB010-PRINT-ONE-TOP15.
117600     MOVE 0 TO WF-BEST-1RM.
117700     SET WF-BEST-IX TO 0.
117800     PERFORM BB011-TEST-ONE-EXPD THRU BB011-EXIT
117900         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
118000     IF WF-BEST-IX > 0
118100         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
118200         MOVE " " TO WF-PL-CTL-CHAR
118300         MOVE SPACES TO WF-PL-TEXT
118400         MOVE WF-XP-STR-ALL-MAXWT(WF-BEST-IX) TO WF-ED-WT
118500         MOVE WF-XP-STR-ALL-1RM(WF-BEST-IX) TO WF-ED-1RM
118600         MOVE WF-XP-STR-ALL-VOL(WF-BEST-IX) TO WF-ED-VOLUME
118700         MOVE WF-XP-STR-ALL-SETS(WF-BEST-IX) TO WF-ED-COUNT
118800         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
118900             " " DELIMITED BY SIZE
119000             WF-ED-WT DELIMITED BY SIZE
119100             " " DELIMITED BY SIZE
119200             WF-ED-1RM DELIMITED BY SIZE
119300             " " DELIMITED BY SIZE
119400             WF-ED-VOLUME DELIMITED BY SIZE
119500             " " DELIMITED BY SIZE
119600             WF-ED-COUNT DELIMITED BY SIZE
119700             INTO WF-PL-TEXT
119800         WRITE WF-PRINT-LINE
119900     END-IF.
120000 BB010-EXIT.
120100     EXIT.
120200*
120300 BB011-TEST-ONE-EXPD.
120400     IF WF-EX-PICKED(WF-XPX) NOT = "P"
120500         AND WF-XP-STR-ALL-1RM(WF-XPX) > WF-BEST-1RM
120600         MOVE WF-XP-STR-ALL-1RM(WF-XPX) TO WF-BEST-1RM
120700         SET WF-BEST-IX TO WF-XPX
120800     END-IF.
120900 BB011-EXIT.
121000     EXIT.
121100*
121200 BB020-PRINT-ONE-IMPROVE.
121300     MOVE 0 TO WF-BEST-1RM.
121400     SET WF-BEST-IX TO 0.
121500     PERFORM BB021-TEST-ONE-JOIN THRU BB021-EXIT
121600         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
121700     IF WF-BEST-IX > 0
121800         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
121900         MOVE " " TO WF-PL-CTL-CHAR
122000         MOVE SPACES TO WF-PL-TEXT
122100         COMPUTE WF-ED-1RM =
122200             WF-XP-STR-LTR-1RM(WF-BEST-IX) -
122300             WF-XP-STR-Q1-1RM(WF-BEST-IX)
122400         MOVE WF-XP-STR-LTR-1RM(WF-BEST-IX) TO WF-ED-WT
122500         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
122600             " Q1=" DELIMITED BY SIZE
122700             WF-XP-STR-Q1-1RM(WF-BEST-IX) DELIMITED BY SIZE
122800             " LATER=" DELIMITED BY SIZE
122900             WF-ED-WT DELIMITED BY SIZE
123000             " GAIN=" DELIMITED BY SIZE
123100             WF-ED-1RM DELIMITED BY SIZE
123200             INTO WF-PL-TEXT
123300         WRITE WF-PRINT-LINE
123400     END-IF.
123500 BB020-EXIT.
123600     EXIT.
123700*
123800 BB021-TEST-ONE-JOIN.
123900     IF WF-EX-PICKED(WF-XPX) NOT = "P"
124000         AND WF-XP-STR-Q1-IN(WF-XPX) = "Y"
124100         AND WF-XP-STR-LTR-IN(WF-XPX) = "Y"
124200         AND (WF-XP-STR-LTR-1RM(WF-XPX) -
124300              WF-XP-STR-Q1-1RM(WF-XPX)) > WF-BEST-1RM
124400         COMPUTE WF-BEST-1RM =
124500             WF-XP-STR-LTR-1RM(WF-XPX) - WF-XP-STR-Q1-1RM(WF-XPX)
124600         SET WF-BEST-IX TO WF-XPX
124700     END-IF.
124800 BB021-EXIT.
124900     EXIT.
125000*
125100 BB030-PRINT-ONE-MAJOR-LIFT.
125200     SET WF-MLX TO WF-MLX2.
125300     SET WF-MLMX TO 1.
125400     PERFORM BB031-FIND-FIRST-MONTH THRU BB031-EXIT
125500         UNTIL WF-MLM-USED(WF-MLX2, WF-MLMX) = "Y"
125600         OR WF-MLMX > 12.
125700     IF WF-MLMX <= 12
125800         MOVE WF-MLM-1RM(WF-MLX2, WF-MLMX) TO WF-ML-FIRST-1RM
125900         SET WF-MLMX TO 12
126000         PERFORM BB032-FIND-LAST-MONTH THRU BB032-EXIT
126100             UNTIL WF-MLM-USED(WF-MLX2, WF-MLMX) = "Y"
126200             OR WF-MLMX < 1
126300         IF WF-MLMX >= 1
126400             MOVE WF-MLM-1RM(WF-MLX2, WF-MLMX) TO WF-ML-LAST-1RM
126500         ELSE
126600             MOVE WF-ML-FIRST-1RM TO WF-ML-LAST-1RM
126700         END-IF
126800         COMPUTE WF-ML-GAIN = WF-ML-LAST-1RM - WF-ML-FIRST-1RM
126900         MOVE WF-ML-FIRST-1RM TO WF-ED-1RM
127000         MOVE WF-ML-LAST-1RM TO WF-ED-1RM2
127100         MOVE WF-ML-GAIN TO WF-ED-1RM-GAIN
127200         MOVE " " TO WF-PL-CTL-CHAR
127300         MOVE SPACES TO WF-PL-TEXT
127400         STRING WF-MLIFT-NAME(WF-MLX) DELIMITED BY SIZE
127500             " FIRST-MONTH-1RM=" DELIMITED BY SIZE
127600             WF-ED-1RM DELIMITED BY SIZE
127700             " LATEST-MONTH-1RM=" DELIMITED BY SIZE
127800             WF-ED-1RM2 DELIMITED BY SIZE
127900             " GAIN=" DELIMITED BY SIZE
128000             WF-ED-1RM-GAIN DELIMITED BY SIZE
128100             INTO WF-PL-TEXT
128200         WRITE WF-PRINT-LINE
128300     END-IF.
128400 BB030-EXIT.
128500     EXIT.
128600*
128700 BB031-FIND-FIRST-MONTH.
128800     SET WF-MLMX UP BY 1.
128900 BB031-EXIT.
129000     EXIT.
129100*
129200 BB032-FIND-LAST-MONTH.
129300     SET WF-MLMX DOWN BY 1.
129400 BB032-EXIT.
129500     EXIT.
129600*
129700*****************************************************
129800*  CC000 - SECTION 2 - VOLUME/FREQUENCY AND INTENSITY      *
129900*          (STEP 3).                                       *
130000*****************************************************
130100 CC000-VOLUME-SECTION.
130200     MOVE "1" TO WF-PL-CTL-CHAR.
130300     MOVE "SECTION 2 - VOLUME, FREQUENCY AND INTENSITY"
130400                              TO WF-PL-TEXT.
130500     WRITE WF-PRINT-LINE.
130600     MOVE " " TO WF-PL-CTL-CHAR.
130700     MOVE WF-VF-Q1-VOL TO WF-ED-VOLUME.
130800     MOVE SPACES TO WF-PL-TEXT.
130900     STRING "Q1 VOLUME " DELIMITED BY SIZE
131000         WF-ED-VOLUME DELIMITED BY SIZE
131100         " SETS " DELIMITED BY SIZE
131200         WF-VF-Q1-SETS DELIMITED BY SIZE
131300         INTO WF-PL-TEXT.
131400     WRITE WF-PRINT-LINE.
131500     MOVE WF-VF-LTR-VOL TO WF-ED-VOLUME.
131600     MOVE SPACES TO WF-PL-TEXT.
131700     STRING "LATER VOLUME " DELIMITED BY SIZE
131800         WF-ED-VOLUME DELIMITED BY SIZE
131900         " SETS " DELIMITED BY SIZE
132000         WF-VF-LTR-SETS DELIMITED BY SIZE
132100         INTO WF-PL-TEXT.
132200     WRITE WF-PRINT-LINE.
132300     MOVE " " TO WF-PL-CTL-CHAR.
132400     MOVE WF-Q1-WKO-PER-WK TO WF-ED-WPW.
132500     MOVE SPACES TO WF-PL-TEXT.
132600     STRING "Q1 WORKOUTS/WEEK " DELIMITED BY SIZE
132700         WF-ED-WPW DELIMITED BY SIZE
132800         INTO WF-PL-TEXT.
132900     WRITE WF-PRINT-LINE.
133000     MOVE " " TO WF-PL-CTL-CHAR.
133100     MOVE WF-LTR-WKO-PER-WK TO WF-ED-WPW.
133200     MOVE SPACES TO WF-PL-TEXT.
133300     STRING "LATER WORKOUTS/WEEK " DELIMITED BY SIZE
133400         WF-ED-WPW DELIMITED BY SIZE
133500         INTO WF-PL-TEXT.
133600     WRITE WF-PRINT-LINE.
133700     MOVE " " TO WF-PL-CTL-CHAR.
133800     MOVE "MONTH  VOLUME    WORKOUTS  SETS" TO WF-PL-TEXT.
133900     WRITE WF-PRINT-LINE.
134000     PERFORM CC010-PRINT-ONE-MONTH THRU CC010-EXIT
134100         VARYING WF-MOX FROM 1 BY 1 UNTIL WF-MOX > 12.
134200     PERFORM CC020-PRINT-REP-RANGE THRU CC020-EXIT.
134300 CC000-EXIT.
134400     EXIT.
134500*
134600 CC010-PRINT-ONE-MONTH.
134700     MOVE " " TO WF-PL-CTL-CHAR.
134800     MOVE SPACES TO WF-PL-TEXT.
134900     MOVE WF-MO-VOLUME(WF-MOX) TO WF-ED-VOLUME.
135000     MOVE WF-MO-WKO-COUNT(WF-MOX) TO WF-ED-COUNT.
135100     STRING WF-MOX DELIMITED BY SIZE
135200         " " DELIMITED BY SIZE
135300         WF-ED-VOLUME DELIMITED BY SIZE
135400         " " DELIMITED BY SIZE
135500         WF-ED-COUNT DELIMITED BY SIZE
135600         " " DELIMITED BY SIZE
135700         WF-MO-SET-COUNT(WF-MOX) DELIMITED BY SIZE
135800         INTO WF-PL-TEXT.
135900     WRITE WF-PRINT-LINE.
136000 CC010-EXIT.
136100     EXIT.
136200*
136300 CC020-PRINT-REP-RANGE.
136400     MOVE " " TO WF-PL-CTL-CHAR.
136500     MOVE SPACES TO WF-PL-TEXT.
136600     IF WF-RR-Q1-TOTAL > 0
136700         COMPUTE WF-ED-PCT ROUNDED =
136800             (WF-RR-Q1-HEAVY * 100) / WF-RR-Q1-TOTAL
136900     END-IF.
137000     STRING "Q1 REP-RANGE HEAVY% " DELIMITED BY SIZE
137100         WF-ED-PCT DELIMITED BY SIZE
137200         INTO WF-PL-TEXT.
137300     WRITE WF-PRINT-LINE.
137400 CC020-EXIT.
137500     EXIT.
137600*
137700*****************************************************
137800*  DD000 - SECTION 3 - MUSCLE BALANCE (STEP 4).            *
137900*****************************************************
138000 DD000-BALANCE-SECTION.
138100     MOVE "1" TO WF-PL-CTL-CHAR.
138200     MOVE "SECTION 3 - MUSCLE BALANCE" TO WF-PL-TEXT.
138300     WRITE WF-PRINT-LINE.
138400     MOVE " " TO WF-PL-CTL-CHAR.
138500     MOVE "CATEGORY     ALL%    Q1%   LATER%" TO WF-PL-TEXT.
138600     WRITE WF-PRINT-LINE.
138700     PERFORM DD010-PRINT-ONE-CATEGORY THRU DD010-EXIT
138800         VARYING WF-CVX FROM 1 BY 1 UNTIL WF-CVX > 6.
138900     MOVE WF-PUSH-PULL-RATIO TO WF-ED-RATIO.
139000     MOVE SPACES TO WF-PL-TEXT.
139100     STRING "PUSH:PULL RATIO " DELIMITED BY SIZE
139200         WF-ED-RATIO DELIMITED BY SIZE
139300         INTO WF-PL-TEXT.
139400     WRITE WF-PRINT-LINE.
139500     MOVE WF-UPPER-LOWER-RATIO TO WF-ED-RATIO.
139600     MOVE SPACES TO WF-PL-TEXT.
139700     STRING "UPPER:LOWER RATIO " DELIMITED BY SIZE
139800         WF-ED-RATIO DELIMITED BY SIZE
139900         INTO WF-PL-TEXT.
140000     WRITE WF-PRINT-LINE.
140100     PERFORM DD020-PRINT-RATIO-RECOMMEND THRU DD020-EXIT.
140200     PERFORM DD030-PRINT-FOCUS-CHANGES THRU DD030-EXIT
140300         VARYING WF-CVX FROM 1 BY 1 UNTIL WF-CVX > 6.
140400 DD000-EXIT.
140500     EXIT.
140600*
140700 DD010-PRINT-ONE-CATEGORY.
140800     MOVE " " TO WF-PL-CTL-CHAR.
140900     MOVE SPACES TO WF-PL-TEXT.
141000     MOVE WF-CV-ALL-PCT(WF-CVX) TO WF-ED-PCT.
141100     MOVE WF-CV-Q1-PCT(WF-CVX) TO WF-ED-Q1PCT.
141200     MOVE WF-CV-LTR-PCT(WF-CVX) TO WF-ED-LTRPCT.
141300     STRING WF-CV-NAME(WF-CVX) DELIMITED BY SIZE
141400         " " DELIMITED BY SIZE
141500         WF-ED-PCT DELIMITED BY SIZE
141600         "  " DELIMITED BY SIZE
141700         WF-ED-Q1PCT DELIMITED BY SIZE
141800         "  " DELIMITED BY SIZE
141900         WF-ED-LTRPCT DELIMITED BY SIZE
142000         INTO WF-PL-TEXT.
142100     IF WF-CVX <= 4 AND WF-CV-ALL-PCT(WF-CVX) < 15
142200         STRING WF-PL-TEXT DELIMITED BY SIZE
142300             " *** IMBALANCED ***" DELIMITED BY SIZE
142400             INTO WF-PL-TEXT
142500     END-IF.
142600     WRITE WF-PRINT-LINE.
142700 DD010-EXIT.
142800     EXIT.
142900*
143000 DD020-PRINT-RATIO-RECOMMEND.
143100     MOVE " " TO WF-PL-CTL-CHAR.
143200     MOVE SPACES TO WF-PL-TEXT.
143300     IF WF-PUSH-PULL-RATIO > 1.5
143400         MOVE "RECOMMENDATION - INCREASE PULLING MOVEMENTS"
143500                                  TO WF-PL-TEXT
143600     ELSE
143700         IF WF-PUSH-PULL-RATIO < 0.7
143800             MOVE "RECOMMENDATION - INCREASE PUSHING MOVEMENTS"
143900                                  TO WF-PL-TEXT
144000         ELSE
144100             MOVE "PUSH:PULL BALANCE IS REASONABLE"
144200                                  TO WF-PL-TEXT
144300         END-IF
144400     END-IF.
144500     WRITE WF-PRINT-LINE.
144600     MOVE " " TO WF-PL-CTL-CHAR.
144700     MOVE SPACES TO WF-PL-TEXT.
144800     IF WF-UPPER-LOWER-RATIO > 2.5
144900         MOVE "RECOMMENDATION - INCREASE LOWER BODY VOLUME"
145000                                  TO WF-PL-TEXT
145100     ELSE
145200         IF WF-UPPER-LOWER-RATIO < 1.5
145300             MOVE "RECOMMENDATION - INCREASE UPPER BODY VOLUME"
145400                                  TO WF-PL-TEXT
145500         ELSE
145600             MOVE "UPPER:LOWER BALANCE IS REASONABLE"
145700                                  TO WF-PL-TEXT
145800         END-IF
145900     END-IF.
146000     WRITE WF-PRINT-LINE.
146100 DD020-EXIT.
146200     EXIT.
146300*
146400*****************************************************
146500*  DD030 - PER-CATEGORY FOCUS-CHANGE LIST (RULE 4) - CATEGORY   *
146600*          SHARE OF VOLUME MOVED BY MORE THAN 3 POINTS BETWEEN  *
146700*          Q1 AND LATER.                                        *
146800*****************************************************
146900 DD030-PRINT-FOCUS-CHANGES.
147000     COMPUTE WF-CV-CHANGE =
147100         WF-CV-LTR-PCT(WF-CVX) - WF-CV-Q1-PCT(WF-CVX).
147200     IF WF-CV-CHANGE > 3 OR WF-CV-CHANGE < -3
147300         MOVE " " TO WF-PL-CTL-CHAR
147400         MOVE SPACES TO WF-PL-TEXT
147500         MOVE WF-CV-CHANGE TO WF-ED-SPCT
147600         STRING "FOCUS CHANGE - " DELIMITED BY SIZE
147700             WF-CV-NAME(WF-CVX) DELIMITED BY SIZE
147800             " SHARE MOVED " DELIMITED BY SIZE
147900             WF-ED-SPCT DELIMITED BY SIZE
148000             " POINTS Q1 TO LATER" DELIMITED BY SIZE
148100             INTO WF-PL-TEXT
148200         WRITE WF-PRINT-LINE
148300     END-IF.
148400 DD030-EXIT.
148500     EXIT.
148600*
148700*****************************************************
148800*  EE000 - SECTION 5 - QUARTERLY PROGRESSION AND Q4        *
148900*          REGRESSION (STEP 5, RULE 11).                   *
149000*****************************************************
149100 EE000-QUARTERLY-SECTION.
149200     MOVE "1" TO WF-PL-CTL-CHAR.
149300     MOVE "SECTION 5 - QUARTERLY PROGRESSION" TO WF-PL-TEXT.
149400     WRITE WF-PRINT-LINE.
149500     MOVE " " TO WF-PL-CTL-CHAR.
149600     MOVE "QTR   VOLUME     WORKOUTS   SETS   AVG VOL/WKO  CHG-PREV"
149700                              TO WF-PL-TEXT.
149800     WRITE WF-PRINT-LINE.
149900     PERFORM EE010-PRINT-ONE-QUARTER THRU EE010-EXIT
150000         VARYING WF-QX2 FROM 1 BY 1 UNTIL WF-QX2 > 4.
150100*    05/12/09 RJT - REQ 0304 - WF-QXV-TABLE WAS BEING BUILT BY
150200*    AA035 EVERY RUN AND NEVER PRINTED - ADDED THE RANKING PASS
150300*    BELOW SO THE QUARTERLY TOP-5-BY-VOLUME LIST ACTUALLY REACHES
150400*    THE REPORT.
150500     PERFORM EE015-PRINT-QTR-TOP5 THRU EE015-EXIT
150600         VARYING WF-QX2 FROM 1 BY 1 UNTIL WF-QX2 > 4.
150700     PERFORM EE050-Q4-REGRESSION THRU EE050-EXIT.
150800 EE000-EXIT.
150900     EXIT.
151000*
151100 EE010-PRINT-ONE-QUARTER.
151200     MOVE " " TO WF-PL-CTL-CHAR.
151300     MOVE SPACES TO WF-PL-TEXT.
151400     MOVE WF-QT-TOT-VOLUME(WF-QX2) TO WF-ED-VOLUME.
151500     MOVE WF-QT-WKO-COUNT(WF-QX2) TO WF-ED-COUNT.
151600     MOVE WF-QT-AVG-VOL-WKO(WF-QX2) TO WF-ED-AVGVOL.
151700     IF WF-QX2 = 1
151800         STRING "Q" DELIMITED BY SIZE
151900             WF-QX2 DELIMITED BY SIZE
152000             " " DELIMITED BY SIZE
152100             WF-ED-VOLUME DELIMITED BY SIZE
152200             " " DELIMITED BY SIZE
152300             WF-ED-COUNT DELIMITED BY SIZE
152400             " " DELIMITED BY SIZE
152500             WF-QT-SET-COUNT(WF-QX2) DELIMITED BY SIZE
152600             " " DELIMITED BY SIZE
152700             WF-ED-AVGVOL DELIMITED BY SIZE
152800             "   N/A" DELIMITED BY SIZE
152900             INTO WF-PL-TEXT
153000     ELSE
153100         MOVE WF-QT-QOQ-PCT(WF-QX2) TO WF-ED-SPCT
153200         STRING "Q" DELIMITED BY SIZE
153300             WF-QX2 DELIMITED BY SIZE
153400             " " DELIMITED BY SIZE
153500             WF-ED-VOLUME DELIMITED BY SIZE
153600             " " DELIMITED BY SIZE
153700             WF-ED-COUNT DELIMITED BY SIZE
153800             " " DELIMITED BY SIZE
153900             WF-QT-SET-COUNT(WF-QX2) DELIMITED BY SIZE
154000             " " DELIMITED BY SIZE
154100             WF-ED-AVGVOL DELIMITED BY SIZE
154200             " " DELIMITED BY SIZE
154300             WF-ED-SPCT DELIMITED BY SIZE
154400             "%" DELIMITED BY SIZE
154500             INTO WF-PL-TEXT
154600     END-IF.
154700     WRITE WF-PRINT-LINE.
154800 EE010-EXIT.
154900     EXIT.
155000*
155100*****************************************************
155200*  EE015 - QUARTERLY TOP-5-BY-VOLUME LIST (STEP 5).      *
155300*    SAME SELECTION-SORT-OVER-PICKED-TABLE IDEA AS BB010'S  *
155400*    ALL-TIME TOP-15, RUN ONCE PER QUARTER AGAINST THE      *
155500*    CROSS-QUARTER WF-QXV-TABLE BUILT BY AA035.             *
155600*****************************************************
155700 EE015-PRINT-QTR-TOP5.
155800     MOVE " " TO WF-PL-CTL-CHAR.
155900     MOVE SPACES TO WF-PL-TEXT.
156000     STRING "  TOP 5 EXERCISES BY VOLUME - Q" DELIMITED BY SIZE
156100         WF-QX2 DELIMITED BY SIZE
156200         INTO WF-PL-TEXT.
156300     WRITE WF-PRINT-LINE.
156400     PERFORM EE016-PRINT-ONE-QXV THRU EE016-EXIT
156500         VARYING WF-QXV-RANK FROM 1 BY 1 UNTIL WF-QXV-RANK > 5.
156600 EE015-EXIT.
156700     EXIT.
156800*
156900 EE016-PRINT-ONE-QXV.
157000     MOVE 0 TO WF-QXV-BEST-VOL.
157100     SET WF-QXV-BEST-IX TO 0.
157200     PERFORM EE017-TEST-ONE-QXV THRU EE017-EXIT
157300         VARYING WF-QXVX FROM 1 BY 1 UNTIL WF-QXVX > WF-QXV-COUNT.
157400     IF WF-QXV-BEST-IX > 0
157500         MOVE "P" TO WF-QXV-PICKED(WF-QXV-BEST-IX)
157600         MOVE " " TO WF-PL-CTL-CHAR
157700         MOVE SPACES TO WF-PL-TEXT
157800         MOVE WF-QXV-VOLUME(WF-QXV-BEST-IX) TO WF-ED-VOLUME
157900         STRING "    " DELIMITED BY SIZE
158000             WF-QXV-TITLE(WF-QXV-BEST-IX) DELIMITED BY SIZE
158100             " " DELIMITED BY SIZE
158200             WF-ED-VOLUME DELIMITED BY SIZE
158300             INTO WF-PL-TEXT
158400         WRITE WF-PRINT-LINE
158500     END-IF.
158600 EE016-EXIT.
158700     EXIT.
158800*
158900 EE017-TEST-ONE-QXV.
159000     IF WF-QXV-QUARTER(WF-QXVX) = WF-QX2
159100         AND WF-QXV-PICKED(WF-QXVX) NOT = "P"
159200         AND WF-QXV-VOLUME(WF-QXVX) > WF-QXV-BEST-VOL
159300         MOVE WF-QXV-VOLUME(WF-QXVX) TO WF-QXV-BEST-VOL
159400         SET WF-QXV-BEST-IX TO WF-QXVX
159500     END-IF.
159600 EE017-EXIT.
159700     EXIT.
159800*
159900 EE050-Q4-REGRESSION.
160000     MOVE " " TO WF-PL-CTL-CHAR.
160100     MOVE SPACES TO WF-PL-TEXT.
160200     MOVE WF-Q4-PCT-CHANGE TO WF-ED-SPCT.
160300     IF WF-Q4-PCT-CHANGE < -20
160400         STRING "Q4 VOLUME CHANGE " DELIMITED BY SIZE
160500             WF-ED-SPCT DELIMITED BY SIZE
160600             "% - SIGNIFICANT REGRESSION" DELIMITED BY SIZE
160700             INTO WF-PL-TEXT
160800     ELSE
160900         IF WF-Q4-PCT-CHANGE < 0
161000             STRING "Q4 VOLUME CHANGE " DELIMITED BY SIZE
161100                 WF-ED-SPCT DELIMITED BY SIZE
161200                 "% - DECLINED" DELIMITED BY SIZE
161300                 INTO WF-PL-TEXT
161400         ELSE
161500             STRING "Q4 VOLUME CHANGE " DELIMITED BY SIZE
161600                 WF-ED-SPCT DELIMITED BY SIZE
161700                 "% - INCREASE" DELIMITED BY SIZE
161800                 INTO WF-PL-TEXT
161900         END-IF
162000     END-IF.
162100     WRITE WF-PRINT-LINE.
162200     PERFORM EE051-ONE-LIFT-REGRESSION THRU EE051-EXIT
162300         VARYING WF-Q3X2 FROM 1 BY 1 UNTIL WF-Q3X2 > 3.
162400 EE050-EXIT.
162500     EXIT.
162600*
162700 EE051-ONE-LIFT-REGRESSION.
162800*    05/12/09 RJT - REQ 0304 - WAS BENCH-ONLY, NOW STEPS ALL
162900*    THREE BIG-3 LIFTS (WF-Q3X2 1=BENCH, 2=SQUAT, 3=DEADLIFT,
163000*    SAME ORDER AS WF-QT-BIG3-1RM AND WFLIFT.cob'S FIRST
163100*    THREE MAJOR-LIFT-TABLE ENTRIES) SO SQUAT AND DEADLIFT
163200*    REGRESSION ACTUALLY REACH THE REPORT ALONGSIDE BENCH.
163300     MOVE " " TO WF-PL-CTL-CHAR.
163400     MOVE SPACES TO WF-PL-TEXT.
163500     MOVE WF-Q3TO4-CHG(WF-Q3X2) TO WF-ED-SPCT.
163600     STRING WF-MLIFT-NAME(WF-Q3X2) DELIMITED BY SIZE
163700         " Q3-Q4 1RM CHANGE " DELIMITED BY SIZE
163800         WF-ED-SPCT DELIMITED BY SIZE
163900         INTO WF-PL-TEXT.
164000     IF WF-Q3TO4-CHG(WF-Q3X2) < 0
164100         STRING WF-PL-TEXT DELIMITED BY SIZE
164200             " REGRESSION" DELIMITED BY SIZE
164300             INTO WF-PL-TEXT
164400     END-IF.
164500     WRITE WF-PRINT-LINE.
164600 EE051-EXIT.
164700     EXIT.
164800*
164900*****************************************************
165000*  FF000 - SECTION 4 - PERIOD COMPARISON (STEP 6).         *
165100*****************************************************
165200 FF000-PERIOD-SECTION.
165300     MOVE "1" TO WF-PL-CTL-CHAR.
165400     MOVE "SECTION 4 - PERIOD COMPARISON, Q1 VS LATER"
165500                              TO WF-PL-TEXT.
165600     WRITE WF-PRINT-LINE.
165700     MOVE " " TO WF-PL-CTL-CHAR.
165800     MOVE WF-Q1-TRAIN-DAYS TO WF-ED-DAYS.
165900     MOVE WF-Q1-AVG-SESSMIN TO WF-ED-SESSMIN.
166000     MOVE SPACES TO WF-PL-TEXT.
166100     STRING "Q1 - TRAINING DAYS " DELIMITED BY SIZE
166200         WF-ED-DAYS DELIMITED BY SIZE
166300         "  AVG SESSION MINS " DELIMITED BY SIZE
166400         WF-ED-SESSMIN DELIMITED BY SIZE
166500         "  UNIQUE EXERCISES " DELIMITED BY SIZE
166600         WF-Q1-UNIQ-EX DELIMITED BY SIZE
166700         INTO WF-PL-TEXT.
166800     WRITE WF-PRINT-LINE.
166900     MOVE " " TO WF-PL-CTL-CHAR.
167000     MOVE WF-LTR-TRAIN-DAYS TO WF-ED-DAYS.
167100     MOVE WF-LTR-AVG-SESSMIN TO WF-ED-SESSMIN.
167200     MOVE SPACES TO WF-PL-TEXT.
167300     STRING "LATER - TRAINING DAYS " DELIMITED BY SIZE
167400         WF-ED-DAYS DELIMITED BY SIZE
167500         "  AVG SESSION MINS " DELIMITED BY SIZE
167600         WF-ED-SESSMIN DELIMITED BY SIZE
167700         "  UNIQUE EXERCISES " DELIMITED BY SIZE
167800         WF-LTR-UNIQ-EX DELIMITED BY SIZE
167900         INTO WF-PL-TEXT.
168000     WRITE WF-PRINT-LINE.
168100     MOVE " " TO WF-PL-CTL-CHAR.
168200     MOVE "TOP 10 BY VOLUME - Q1 PERIOD" TO WF-PL-TEXT.
168300     WRITE WF-PRINT-LINE.
168400     MOVE SPACES TO WF-EX-PICKED-ALL.
168500     PERFORM FF005-PRINT-ONE-TOP10-Q1 THRU FF005-EXIT
168600         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
168700         OR WF-RANK-IX > WF-SIX.
168800     MOVE " " TO WF-PL-CTL-CHAR.
168900     MOVE "TOP 10 BY VOLUME - LATER PERIOD" TO WF-PL-TEXT.
169000     WRITE WF-PRINT-LINE.
169100     MOVE SPACES TO WF-EX-PICKED-ALL.
169200     PERFORM FF010-PRINT-ONE-TOP10-LTR THRU FF010-EXIT
169300         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
169400         OR WF-RANK-IX > WF-SIX.
169500     MOVE " " TO WF-PL-CTL-CHAR.
169600     MOVE "NEW / DROPPED / COMMON EXERCISES (MAX 10 EACH)"
169700                              TO WF-PL-TEXT.
169800     WRITE WF-PRINT-LINE.
169900     MOVE 0 TO WF-NEW-COUNT.
170000     MOVE 0 TO WF-DROP-COUNT.
170100     MOVE 0 TO WF-COMMON-COUNT.
170200     PERFORM FF020-PRINT-NEW-DROPPED THRU FF020-EXIT
170300         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
170400 FF000-EXIT.
170500     EXIT.
170600*
170700 FF005-PRINT-ONE-TOP10-Q1.
170800     MOVE 0 TO WF-BEST-VOLUME.
170900     SET WF-BEST-IX TO 0.
171000     PERFORM FF006-TEST-ONE-EXPD-Q1 THRU FF006-EXIT
171100         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
171200     IF WF-BEST-IX > 0
171300         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
171400         MOVE " " TO WF-PL-CTL-CHAR
171500         MOVE SPACES TO WF-PL-TEXT
171600         MOVE WF-XP-Q1-VOL(WF-BEST-IX) TO WF-ED-VOLUME
171700         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
171800             " " DELIMITED BY SIZE
171900             WF-ED-VOLUME DELIMITED BY SIZE
172000             INTO WF-PL-TEXT
172100         WRITE WF-PRINT-LINE
172200     END-IF.
172300 FF005-EXIT.
172400     EXIT.
172500*
172600 FF006-TEST-ONE-EXPD-Q1.
172700     IF WF-EX-PICKED(WF-XPX) NOT = "P"
172800         AND WF-XP-Q1-VOL(WF-XPX) > WF-BEST-VOLUME
172900         MOVE WF-XP-Q1-VOL(WF-XPX) TO WF-BEST-VOLUME
173000         SET WF-BEST-IX TO WF-XPX
173100     END-IF.
173200 FF006-EXIT.
173300     EXIT.
173400*
173500 FF010-PRINT-ONE-TOP10-LTR.
173600     MOVE 0 TO WF-BEST-VOLUME.
173700     SET WF-BEST-IX TO 0.
173800     PERFORM FF011-TEST-ONE-EXPD THRU FF011-EXIT
173900         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
174000     IF WF-BEST-IX > 0
174100         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
174200         MOVE " " TO WF-PL-CTL-CHAR
174300         MOVE SPACES TO WF-PL-TEXT
174400         MOVE WF-XP-LTR-VOL(WF-BEST-IX) TO WF-ED-VOLUME
174500         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
174600             " " DELIMITED BY SIZE
174700             WF-ED-VOLUME DELIMITED BY SIZE
174800             INTO WF-PL-TEXT
174900         WRITE WF-PRINT-LINE
175000     END-IF.
175100 FF010-EXIT.
175200     EXIT.
175300*
175400 FF011-TEST-ONE-EXPD.
175500     IF WF-EX-PICKED(WF-XPX) NOT = "P"
175600         AND WF-XP-LTR-VOL(WF-XPX) > WF-BEST-VOLUME
175700         MOVE WF-XP-LTR-VOL(WF-XPX) TO WF-BEST-VOLUME
175800         SET WF-BEST-IX TO WF-XPX
175900     END-IF.
176000 FF011-EXIT.
176100     EXIT.
176200*
176300 FF020-PRINT-NEW-DROPPED.
176400     IF WF-XP-Q1-IN(WF-XPX) = "N" AND WF-XP-LTR-IN(WF-XPX) = "Y"
176500         AND WF-NEW-COUNT < 10
176600         ADD 1 TO WF-NEW-COUNT
176700         MOVE " " TO WF-PL-CTL-CHAR
176800         MOVE SPACES TO WF-PL-TEXT
176900         STRING "NEW - " DELIMITED BY SIZE
177000             WF-XP-TITLE(WF-XPX) DELIMITED BY SIZE
177100             INTO WF-PL-TEXT
177200         WRITE WF-PRINT-LINE
177300     END-IF.
177400     IF WF-XP-Q1-IN(WF-XPX) = "Y" AND WF-XP-LTR-IN(WF-XPX) = "N"
177500         AND WF-DROP-COUNT < 10
177600         ADD 1 TO WF-DROP-COUNT
177700         MOVE " " TO WF-PL-CTL-CHAR
177800         MOVE SPACES TO WF-PL-TEXT
177900         STRING "DROPPED - " DELIMITED BY SIZE
178000             WF-XP-TITLE(WF-XPX) DELIMITED BY SIZE
178100             INTO WF-PL-TEXT
178200         WRITE WF-PRINT-LINE
178300     END-IF.
178400     IF WF-XP-Q1-IN(WF-XPX) = "Y" AND WF-XP-LTR-IN(WF-XPX) = "Y"
178500         ADD 1 TO WF-COMMON-COUNT
178600         IF WF-COMMON-COUNT <= 10
178700             MOVE " " TO WF-PL-CTL-CHAR
178800             MOVE SPACES TO WF-PL-TEXT
178900             STRING "COMMON - " DELIMITED BY SIZE
179000                 WF-XP-TITLE(WF-XPX) DELIMITED BY SIZE
179100                 INTO WF-PL-TEXT
179200             WRITE WF-PRINT-LINE
179300         END-IF
179400     END-IF.
179500 FF020-EXIT.
179600     EXIT.
179700*
179800*****************************************************
179900*  GG030 - SECTION 6 - RULE-DRIVEN RECOMMENDATIONS         *
180000*          (BUSINESS RULES 9, 10).                         *
180100*****************************************************
180200 GG030-PRINT-RECOMMENDATIONS.
180300     MOVE "1" TO WF-PL-CTL-CHAR.
180400     MOVE "SECTION 6 - RECOMMENDATIONS" TO WF-PL-TEXT.
180500     WRITE WF-PRINT-LINE.
180600     MOVE 0 TO WF-STRENGTH-COUNT.
180700     MOVE " " TO WF-PL-CTL-CHAR.
180800     MOVE " " TO WF-PL-CTL-CHAR.
180900     MOVE SPACES TO WF-PL-TEXT.
181000     IF WF-AVG-IMPROVE-PCT > 10
181100         ADD 1 TO WF-STRENGTH-COUNT
181200         MOVE "STRENGTH - AVERAGE 1RM IMPROVEMENT EXCEEDS 10%"
181300                                  TO WF-PL-TEXT
181400         WRITE WF-PRINT-LINE
181500     END-IF.
181600     IF WF-VOL-CHG-PCT > 10
181700         ADD 1 TO WF-STRENGTH-COUNT
181800         MOVE " " TO WF-PL-CTL-CHAR
181900         MOVE "STRENGTH - TOTAL VOLUME IS UP MORE THAN 10% OVER "
182000              "THE Q1 PERIOD" TO WF-PL-TEXT
182100         WRITE WF-PRINT-LINE
182200     END-IF.
182300     IF WF-PUSH-PULL-RATIO >= 0.8 AND WF-PUSH-PULL-RATIO <= 1.3
182400         ADD 1 TO WF-STRENGTH-COUNT
182500         MOVE " " TO WF-PL-CTL-CHAR
182600         MOVE "STRENGTH - PUSH:PULL RATIO IS WELL WITHIN THE "
182700              "0.8 TO 1.3 TARGET BAND" TO WF-PL-TEXT
182800         WRITE WF-PRINT-LINE
182900     END-IF.
183000     IF WF-LTR-WKO-PER-WK >= 3
183100         ADD 1 TO WF-STRENGTH-COUNT
183200         MOVE " " TO WF-PL-CTL-CHAR
183300         MOVE "STRENGTH - TRAINING FREQUENCY IS 3 OR MORE "
183400              "WORKOUTS PER WEEK IN THE LATER PERIOD" TO WF-PL-TEXT
183500         WRITE WF-PRINT-LINE
183600     END-IF.
183700     IF WF-STRENGTH-COUNT = 0
183800         MOVE " " TO WF-PL-CTL-CHAR
183900         MOVE "STRENGTH - NONE NOTED THIS PERIOD" TO WF-PL-TEXT
184000         WRITE WF-PRINT-LINE
184100     END-IF.
184200     MOVE 0 TO WF-IMPROVE-COUNT.
184300     IF WF-STAGNANT-COUNT > 0.3 * WF-IMPROVED-COUNT
184400         ADD 1 TO WF-IMPROVE-COUNT
184500         MOVE " " TO WF-PL-CTL-CHAR
184600         MOVE "IMPROVEMENT - STAGNANT EXERCISE COUNT EXCEEDS "
184700              "30% OF IMPROVED EXERCISE COUNT" TO WF-PL-TEXT
184800         WRITE WF-PRINT-LINE
184900     END-IF.
185000     PERFORM GG031-PRINT-ONE-CAT-IMBAL THRU GG031-EXIT
185100         VARYING WF-CVX FROM 1 BY 1 UNTIL WF-CVX > 4.
185200     IF WF-IMPROVE-COUNT = 0
185300         MOVE " " TO WF-PL-CTL-CHAR
185400         MOVE "IMPROVEMENT - NONE NOTED THIS PERIOD" TO WF-PL-TEXT
185500         WRITE WF-PRINT-LINE
185600     END-IF.
185700     MOVE " " TO WF-PL-CTL-CHAR.
185800     MOVE "FOCUS AREAS - TOP IMPROVERS (BY 1RM % CHANGE)"
185900                              TO WF-PL-TEXT.
186000     WRITE WF-PRINT-LINE.
186100     MOVE SPACES TO WF-EX-PICKED-ALL.
186200     PERFORM GG032-PRINT-ONE-TOP-IMPROVER THRU GG032-EXIT
186300         VARYING WF-FOCUS-RANK FROM 1 BY 1 UNTIL WF-FOCUS-RANK > 3.
186400     MOVE " " TO WF-PL-CTL-CHAR.
186500     MOVE "FOCUS AREAS - STAGNANT EXERCISES (BY 1RM % CHANGE)"
186600                              TO WF-PL-TEXT.
186700     WRITE WF-PRINT-LINE.
186800     MOVE SPACES TO WF-EX-PICKED-ALL.
186900     PERFORM GG033-PRINT-ONE-STAGNANT THRU GG033-EXIT
187000         VARYING WF-FOCUS-RANK FROM 1 BY 1 UNTIL WF-FOCUS-RANK > 3.
187100 GG030-EXIT.
187200     EXIT.
187300*
187400*****************************************************
187500*  GG031 - ONE PER-CATEGORY IMBALANCE LINE (RULE 10) - CHEST,   *
187600*          BACK, LEGS, SHOULDERS ONLY, SAME SCOPE AS DD010.     *
187700*****************************************************
187800 GG031-PRINT-ONE-CAT-IMBAL.
187900     IF WF-CV-ALL-PCT(WF-CVX) < 15
188000         ADD 1 TO WF-IMPROVE-COUNT
188100         MOVE " " TO WF-PL-CTL-CHAR
188200         MOVE SPACES TO WF-PL-TEXT
188300         STRING "IMPROVEMENT - " DELIMITED BY SIZE
188400             WF-CV-NAME(WF-CVX) DELIMITED BY SIZE
188500             " IS UNDER 15% OF TOTAL VOLUME" DELIMITED BY SIZE
188600             INTO WF-PL-TEXT
188700         WRITE WF-PRINT-LINE
188800     END-IF.
188900 GG031-EXIT.
189000     EXIT.
189100*
189200*****************************************************
189300*  GG032/GG033 - FOCUS-AREAS RANKED LISTS (SECTION 6) - TOP-3   *
189400*          IMPROVERS AND BOTTOM-3 STAGNANT EXERCISES BY 1RM     *
189500*          PERCENT CHANGE Q1 TO LATER.                          *
189600*****************************************************
189700 GG032-PRINT-ONE-TOP-IMPROVER.
189800     MOVE -9999.99 TO WF-BEST-PCT.
189900     SET WF-BEST-IX TO 0.
190000     PERFORM GG034-TEST-ONE-PCT-HIGH THRU GG034-EXIT
190100         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
190200     IF WF-BEST-IX > 0
190300         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
190400         MOVE " " TO WF-PL-CTL-CHAR
190500         MOVE SPACES TO WF-PL-TEXT
190600         MOVE WF-BEST-PCT TO WF-ED-SPCT
190700         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
190800             " 1RM CHANGE " DELIMITED BY SIZE
190900             WF-ED-SPCT DELIMITED BY SIZE
191000             "%" DELIMITED BY SIZE
191100             INTO WF-PL-TEXT
191200         WRITE WF-PRINT-LINE
191300     END-IF.
191400 GG032-EXIT.
191500     EXIT.
191600*
191700 GG034-TEST-ONE-PCT-HIGH.
191800     IF WF-EX-PICKED(WF-XPX) NOT = "P"
191900         AND WF-XP-STR-Q1-IN(WF-XPX) = "Y"
192000         AND WF-XP-STR-LTR-IN(WF-XPX) = "Y"
192100         AND WF-XP-STR-Q1-1RM(WF-XPX) > 0
192200         COMPUTE WF-XP-PCT-CHANGE ROUNDED =
192300             ((WF-XP-STR-LTR-1RM(WF-XPX) -
192400               WF-XP-STR-Q1-1RM(WF-XPX)) * 100) /
192500               WF-XP-STR-Q1-1RM(WF-XPX)
192600         IF WF-XP-PCT-CHANGE > WF-BEST-PCT
192700             MOVE WF-XP-PCT-CHANGE TO WF-BEST-PCT
192800             SET WF-BEST-IX TO WF-XPX
192900         END-IF
193000     END-IF.
193100 GG034-EXIT.
193200     EXIT.
193300*
193400 GG033-PRINT-ONE-STAGNANT.
193500     MOVE 9999.99 TO WF-BEST-PCT.
193600     SET WF-BEST-IX TO 0.
193700     PERFORM GG035-TEST-ONE-PCT-LOW THRU GG035-EXIT
193800         VARYING WF-XPX FROM 1 BY 1 UNTIL WF-XPX > WF-SIX.
193900     IF WF-BEST-IX > 0
194000         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
194100         MOVE " " TO WF-PL-CTL-CHAR
194200         MOVE SPACES TO WF-PL-TEXT
194300         MOVE WF-BEST-PCT TO WF-ED-SPCT
194400         STRING WF-XP-TITLE(WF-BEST-IX) DELIMITED BY SIZE
194500             " 1RM CHANGE " DELIMITED BY SIZE
194600             WF-ED-SPCT DELIMITED BY SIZE
194700             "%" DELIMITED BY SIZE
194800             INTO WF-PL-TEXT
194900         WRITE WF-PRINT-LINE
195000     END-IF.
195100 GG033-EXIT.
195200     EXIT.
195300*
195400 GG035-TEST-ONE-PCT-LOW.
195500     IF WF-EX-PICKED(WF-XPX) NOT = "P"
195600         AND WF-XP-STR-Q1-IN(WF-XPX) = "Y"
195700         AND WF-XP-STR-LTR-IN(WF-XPX) = "Y"
195800         AND WF-XP-STR-Q1-1RM(WF-XPX) > 0
195900         COMPUTE WF-XP-PCT-CHANGE ROUNDED =
196000             ((WF-XP-STR-LTR-1RM(WF-XPX) -
196100               WF-XP-STR-Q1-1RM(WF-XPX)) * 100) /
196200               WF-XP-STR-Q1-1RM(WF-XPX)
196300         IF WF-XP-PCT-CHANGE < WF-BEST-PCT
196400             MOVE WF-XP-PCT-CHANGE TO WF-BEST-PCT
196500             SET WF-BEST-IX TO WF-XPX
196600         END-IF
196700     END-IF.
196800 GG035-EXIT.
196900     EXIT.
197000*
197100*****************************************************
197200*  GG040 - APPENDIX - CATEGORY KEYWORD LISTS.              *
197300*****************************************************
197400 GG040-PRINT-APPENDIX.
197500     MOVE "1" TO WF-PL-CTL-CHAR.
197600     MOVE "APPENDIX - MUSCLE-GROUP CATEGORY KEYWORDS" TO
197700                              WF-PL-TEXT.
197800     WRITE WF-PRINT-LINE.
197900     PERFORM GG041-PRINT-ONE-CATEGORY THRU GG041-EXIT
198000         VARYING WF-CX FROM 1 BY 1 UNTIL WF-CX > 6.
198100 GG040-EXIT.
198200     EXIT.
198300*
198400 GG041-PRINT-ONE-CATEGORY.
198500     MOVE " " TO WF-PL-CTL-CHAR.
198600     MOVE SPACES TO WF-PL-TEXT.
198700     MOVE WF-CAT-NAME(WF-CX) TO WF-PL-TEXT.
198800     WRITE WF-PRINT-LINE.
198900 GG041-EXIT.
199000     EXIT.
199100*
199200 AA090-CLOSE-DOWN.
199300     CLOSE WF-SET-FILE, WF-REPORT-FILE.
199400 AA090-EXIT.
199500     EXIT.
199600*
