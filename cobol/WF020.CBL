000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF020.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  22/03/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF020 - MUSCLE-GROUP CATEGORY ANALYSIS           *
001200*                                                   *
001300*   READS THE WORKOUT SET FILE, CLASSIFIES EACH SET *
001400*   BY MUSCLE-GROUP CATEGORY (VIA WFMAPS01), THEN    *
001500*   REPORTS SET COUNT/VOLUME BY CATEGORY, RANKED BY  *
001600*   VOLUME, WITH A PERCENT-OF-GRAND-TOTAL COLUMN AND *
001700*   A TOP-10 EXERCISE BREAKDOWN WITHIN EACH CATEGORY.*
001800*                                                   *
001900*****************************************************
002000*
002100*  CHANGE LOG
002200*  ----------
002300* 10/11/97 RJT - CREATED FOR WK-1.
002400* 24/11/97 RJT - PERCENT-OF-GRAND-TOTAL COLUMN ADDED.
002500* 02/01/98 RJT - PER-CATEGORY TOP-10 EXERCISE BREAKDOWN
002600*                ADDED PER WK-2 REQUEST.
002700* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - NO DATE ARITHMETIC
002800*                IN THIS PROGRAM, NO CHANGE REQUIRED.  RJT.
002900* 03/05/01 KMS - REQ 0151 - PERCENT-OF-GRAND-TOTAL COLUMN
003000*                HEADING WIDENED, "PCT" WAS BUTTING UP AGAINST
003100*                THE VOLUME FIGURE ON WIDE CATEGORY NAMES.
003200* 21/11/04 RJT - REQ 0244 - CATEGORY-TOP-10 SUB-HEADING NOW
003300*                REPEATS THE CATEGORY NAME, TRAINERS WERE
003400*                LOSING TRACK OF WHICH BLOCK THEY WERE IN.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT WF-SET-FILE      ASSIGN TO WORKSET
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WF-SET-STATUS.
004500     SELECT WF-REPORT-FILE   ASSIGN TO CATRPT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WF-RPT-STATUS.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  WF-SET-FILE
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 190 CHARACTERS.
005400 COPY "WFSET.cob".
005500*
005600 FD  WF-REPORT-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 133 CHARACTERS.
005900 COPY "WFPRTLN.cob".
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300 77  WF-PROG-NAME              PIC X(17)
006400                               VALUE "WF020 (1.0.02)".
006500*
006600 01  WF-SET-STATUS             PIC XX          COMP.
006700     88  WF-SET-OK                             VALUE "00".
006800     88  WF-SET-EOF                            VALUE "10".
006900 01  WF-RPT-STATUS             PIC XX          COMP.
007000     88  WF-RPT-OK                             VALUE "00".
007100*    NUMERIC VIEW OF THE FILE STATUS FOR RANGE-TESTING RATHER
007200*    THAN AN 88-LEVEL COMPARE.  REDEFINES EXAMPLE 1.
007300 01  WF-RPT-STATUS-N REDEFINES WF-RPT-STATUS
007400                              PIC 9(2).
007500 01  WF-EOF-SW                 PIC X           VALUE "N".
007600     88  WF-AT-EOF                             VALUE "Y".
007700*
007800 01  WF-CAT-COUNT              PIC 9(2)        COMP  VALUE 6.
007900 01  WF-CX2                    PIC 9(2)        COMP.
008000 01  WF-RANK-IX                PIC 9(2)        COMP.
008100 01  WF-BEST-IX                PIC 9(2)        COMP.
008200 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
008300 01  WF-BEST-COUNT             PIC 9(5)        COMP.
008400 01  WF-GRAND-VOLUME           PIC 9(9)V99     COMP-3  VALUE 0.
008500*
008600*    EXERCISE-LEVEL WORK TABLE, SAME SHAPE AS WF010'S, USED
008700*    HERE TO BUILD THE PER-CATEGORY TOP-10 BREAKDOWN.
008800 01  WF-EX-COUNT               PIC 9(4)        COMP.
008900 01  WF-EXI                    PIC 9(4)        COMP.
009000 01  WF-FIND-IX                PIC 9(4)        COMP.
009100 01  WF-EXERCISE-TABLE.
009200     03  WF-EXERCISE-ENTRY OCCURS 500 INDEXED BY WF-EXX.
009300         05  WF-EX-TITLE       PIC X(40).
009400         05  WF-EX-CATEGORY    PIC X(10).
009500         05  WF-EX-SET-COUNT   PIC 9(5)      COMP.
009600         05  WF-EX-SUM-WT      PIC 9(9)V99   COMP-3.
009700         05  WF-EX-MAX-WT      PIC 9(4)V99   COMP-3.
009800         05  WF-EX-SUM-REPS    PIC 9(7)      COMP-3.
009900         05  WF-EX-MAX-REPS    PIC 9(3)      COMP.
010000         05  WF-EX-AVG-WT      PIC 9(4)V99.
010100         05  WF-EX-AVG-REPS    PIC 9(3)V99.
010200         05  FILLER            PIC X(4).
010300 01  WF-PICKED-TABLE.
010400     03  WF-PICKED OCCURS 6 PIC X.
010500     03  FILLER                PIC X(4).
010600*    ALL-SPACES RESET IN ONE MOVE - REDEFINES EXAMPLE 2.
010700 01  WF-PICKED-ALL REDEFINES WF-PICKED-TABLE
010800                              PIC X(10).
010900*    SEPARATE "PICKED" FLAGS FOR THE PER-CATEGORY EXERCISE
011000*    TOP-10 SO THEY DO NOT COLLIDE WITH THE CATEGORY-LEVEL
011100*    PICKED FLAGS ABOVE.  REDEFINES EXAMPLE 3.
011200 01  WF-EX-PICKED-TABLE.
011300     03  WF-EX-PICKED OCCURS 500 PIC X.
011400     03  FILLER                PIC X(4).
011500 01  WF-EX-PICKED-ALL REDEFINES WF-EX-PICKED-TABLE
011600                              PIC X(504).
011700*
011800*    EDITED WORK FIELDS FOR DETAIL LINES.
011900 01  WF-ED-SETS                PIC ZZZZ9.
012000 01  WF-ED-VOLUME              PIC ZZZZZZZ9.99.
012100 01  WF-ED-PCT                 PIC ZZ9.99.
012200 01  WF-ED-AVG-WT              PIC ZZZ9.99.
012300 01  WF-ED-AVG-REPS            PIC ZZ9.99.
012400*
012500 COPY "WFCATTBL.cob".
012600*
012700*    ONE ACCUMULATOR ROW PER CATEGORY, SAME ORDER AS THE
012800*    CATEGORY TABLE (CHEST/BACK/LEGS/SHOULDERS/ARMS/CORE).
012900 01  WF-CAT-SUMMARY.
013000     03  WF-CAT-SUM-ENTRY OCCURS 6 INDEXED BY WF-CSX.
013100         05  WF-CS-NAME        PIC X(10).
013200         05  WF-CS-SET-COUNT   PIC 9(5)      COMP.
013300         05  WF-CS-TOT-VOLUME  PIC 9(9)V99   COMP-3.
013400         05  WF-CS-VOL-PCT     PIC 9(3)V99   COMP-3.
013500         05  FILLER            PIC X(4).
013600*
013700 COPY "WFDERIV.cob".
013800*
013900 LINKAGE SECTION.
014000*
014100 PROCEDURE DIVISION.
014200*
014300 AA000-MAIN SECTION.
014400 AA000-ENTRY.
014500     PERFORM AA010-INITIAL THRU AA010-EXIT.
014600     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
014700     PERFORM AA030-PROCESS-ONE-SET THRU AA030-EXIT
014800         UNTIL WF-AT-EOF.
014900     PERFORM AA040-COMPUTE-PERCENTS THRU AA040-EXIT.
015000     PERFORM AA050-PRINT-REPORT THRU AA050-EXIT.
015100     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
015200     STOP RUN.
015300*
015400 AA010-INITIAL.
015500     MOVE 0 TO WF-EX-COUNT.
015600     MOVE SPACES TO WF-PICKED-ALL.
015700     PERFORM AA0101-LOAD-CAT-NAMES THRU AA0101-EXIT.
015800     PERFORM AA011-LOAD-CAT-NAME THRU AA011-EXIT
015900         VARYING WF-CSX FROM 1 BY 1 UNTIL WF-CSX > WF-CAT-COUNT.
016000     OPEN INPUT WF-SET-FILE.
016100     OPEN OUTPUT WF-REPORT-FILE.
016200 AA010-EXIT.
016300     EXIT.
016400*
016500*    WORKING-STORAGE IS NOT SHARED ACROSS A CALL BOUNDARY - THIS
016600*    PROGRAM'S OWN COPY OF WFCATTBL.cob'S WF-CAT-NAME TABLE IS
016700*    NEVER POPULATED BY WFMAPS01's INTERNAL LOAD, SO WE LOAD THE
016800*    SIX LITERAL NAMES OURSELVES.  RJT 30/09/98.
016900 AA0101-LOAD-CAT-NAMES.
017000     MOVE "CHEST"     TO WF-CAT-NAME(1).
017100     MOVE "BACK"      TO WF-CAT-NAME(2).
017200     MOVE "LEGS"      TO WF-CAT-NAME(3).
017300     MOVE "SHOULDERS" TO WF-CAT-NAME(4).
017400     MOVE "ARMS"      TO WF-CAT-NAME(5).
017500     MOVE "CORE"      TO WF-CAT-NAME(6).
017600 AA0101-EXIT.
017700     EXIT.
017800*
017900 AA011-LOAD-CAT-NAME.
018000     SET WF-CX TO WF-CSX.
018100     MOVE WF-CAT-NAME(WF-CX) TO WF-CS-NAME(WF-CSX).
018200     MOVE 0 TO WF-CS-SET-COUNT(WF-CSX).
018300     MOVE 0 TO WF-CS-TOT-VOLUME(WF-CSX).
018400 AA011-EXIT.
018500     EXIT.
018600*
018700 AA020-READ-NEXT-SET.
018800     READ WF-SET-FILE
018900         AT END SET WF-AT-EOF TO TRUE
019000     END-READ.
019100 AA020-EXIT.
019200     EXIT.
019300*
019400 AA030-PROCESS-ONE-SET.
019500     CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED.
019600     PERFORM AA031-ACCUM-CATEGORY THRU AA031-EXIT.
019700     PERFORM AA032-FIND-EXERCISE THRU AA032-EXIT.
019800     PERFORM AA033-ACCUM-EXERCISE THRU AA033-EXIT.
019900     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
020000 AA030-EXIT.
020100     EXIT.
020200*
020300*****************************************************
020400*  AA031 - BUSINESS RULE 3/4 - ADD THIS SET INTO THE   *
020500*          MATCHING CATEGORY ACCUMULATOR.              *
020600*****************************************************
020700 AA031-ACCUM-CATEGORY.
020800     SET WF-CSX TO 1.
020900     PERFORM AA0311-TEST-ONE-CATEGORY THRU AA0311-EXIT
021000         UNTIL WF-CSX > WF-CAT-COUNT
021100         OR WF-CS-NAME(WF-CSX) = WF-D-CATEGORY.
021200     IF WF-CSX <= WF-CAT-COUNT
021300         ADD 1 TO WF-CS-SET-COUNT(WF-CSX)
021400         ADD WF-D-VOLUME TO WF-CS-TOT-VOLUME(WF-CSX)
021500     END-IF.
021600     ADD WF-D-VOLUME TO WF-GRAND-VOLUME.
021700 AA031-EXIT.
021800     EXIT.
021900*
022000 AA0311-TEST-ONE-CATEGORY.
022100     IF WF-CS-NAME(WF-CSX) NOT = WF-D-CATEGORY
022200         SET WF-CSX UP BY 1
022300     END-IF.
022400 AA0311-EXIT.
022500     EXIT.
022600*
022700 AA032-FIND-EXERCISE.
022800     SET WF-FIND-IX TO 1.
022900     PERFORM AA0321-TEST-ONE-EXERCISE THRU AA0321-EXIT
023000         UNTIL WF-FIND-IX > WF-EX-COUNT.
023100     IF WF-FIND-IX > WF-EX-COUNT
023200         ADD 1 TO WF-EX-COUNT
023300         SET WF-EXX TO WF-EX-COUNT
023400         INITIALIZE WF-EXERCISE-ENTRY(WF-EXX)
023500         MOVE WF-EXER-TITLE TO WF-EX-TITLE(WF-EXX)
023600         MOVE WF-D-CATEGORY TO WF-EX-CATEGORY(WF-EXX)
023700     END-IF.
023800 AA032-EXIT.
023900     EXIT.
024000*
024100 AA0321-TEST-ONE-EXERCISE.
024200     SET WF-EXX TO WF-FIND-IX.
024300     IF WF-EX-TITLE(WF-EXX) = WF-EXER-TITLE
024400         MOVE WF-EX-COUNT TO WF-FIND-IX
024500         SET WF-FIND-IX UP BY 1
024600     ELSE
024700         SET WF-FIND-IX UP BY 1
024800     END-IF.
024900 AA0321-EXIT.
025000     EXIT.
025100*
025200 AA033-ACCUM-EXERCISE.
025300     ADD 1 TO WF-EX-SET-COUNT(WF-EXX).
025400     ADD WF-WT-LBS TO WF-EX-SUM-WT(WF-EXX).
025500     ADD WF-REPS TO WF-EX-SUM-REPS(WF-EXX).
025600     IF WF-WT-LBS > WF-EX-MAX-WT(WF-EXX)
025700         MOVE WF-WT-LBS TO WF-EX-MAX-WT(WF-EXX)
025800     END-IF.
025900     IF WF-REPS > WF-EX-MAX-REPS(WF-EXX)
026000         MOVE WF-REPS TO WF-EX-MAX-REPS(WF-EXX)
026100     END-IF.
026200 AA033-EXIT.
026300     EXIT.
026400*
026500*****************************************************
026600*  AA040 - DERIVE PERCENT-OF-GRAND-TOTAL PER CATEGORY  *
026700*          AND AVERAGES PER EXERCISE (BUSINESS RULE 4).*
026800*****************************************************
026900 AA040-COMPUTE-PERCENTS.
027000     PERFORM AA041-ONE-CATEGORY-PCT THRU AA041-EXIT
027100         VARYING WF-CSX FROM 1 BY 1 UNTIL WF-CSX > WF-CAT-COUNT.
027200     PERFORM AA042-ONE-EXERCISE-AVG THRU AA042-EXIT
027300         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-EX-COUNT.
027400 AA040-EXIT.
027500     EXIT.
027600*
027700 AA041-ONE-CATEGORY-PCT.
027800     IF WF-GRAND-VOLUME > 0
027900         COMPUTE WF-CS-VOL-PCT(WF-CSX) ROUNDED =
028000             (WF-CS-TOT-VOLUME(WF-CSX) * 100) / WF-GRAND-VOLUME
028100     END-IF.
028200 AA041-EXIT.
028300     EXIT.
028400*
028500 AA042-ONE-EXERCISE-AVG.
028600     IF WF-EX-SET-COUNT(WF-EXX) > 0
028700         COMPUTE WF-EX-AVG-WT(WF-EXX) ROUNDED =
028800             WF-EX-SUM-WT(WF-EXX) / WF-EX-SET-COUNT(WF-EXX)
028900         COMPUTE WF-EX-AVG-REPS(WF-EXX) ROUNDED =
029000             WF-EX-SUM-REPS(WF-EXX) / WF-EX-SET-COUNT(WF-EXX)
029100     END-IF.
029200 AA042-EXIT.
029300     EXIT.
029400*
029500*****************************************************
029600*  AA050 - PRINT THE CATEGORY REPORT - CATEGORIES      *
029700*          RANKED BY VOLUME DESCENDING, THEN A TOP-10  *
029800*          EXERCISE BREAKDOWN WITHIN EACH CATEGORY.    *
029900*****************************************************
030000 AA050-PRINT-REPORT.
030100     MOVE "1" TO WF-PL-CTL-CHAR.
030200     MOVE "MUSCLE-GROUP CATEGORY ANALYSIS" TO WF-PL-TEXT.
030300     WRITE WF-PRINT-LINE.
030400     MOVE " " TO WF-PL-CTL-CHAR.
030500     MOVE "CATEGORY     SETS       VOLUME    PCT" TO WF-PL-TEXT.
030600     WRITE WF-PRINT-LINE.
030700     MOVE SPACES TO WF-PICKED-ALL.
030800     PERFORM AA051-PRINT-ONE-CATEGORY THRU AA051-EXIT
030900         VARYING WF-RANK-IX FROM 1 BY 1
031000         UNTIL WF-RANK-IX > WF-CAT-COUNT.
031100 AA050-EXIT.
031200     EXIT.
031300*
031400 AA051-PRINT-ONE-CATEGORY.
031500     MOVE 0 TO WF-BEST-VOLUME.
031600     SET WF-BEST-IX TO 0.
031700     PERFORM AA0511-TEST-ONE-CATEGORY THRU AA0511-EXIT
031800         VARYING WF-CSX FROM 1 BY 1 UNTIL WF-CSX > WF-CAT-COUNT.
031900     IF WF-BEST-IX > 0
032000         MOVE "P" TO WF-PICKED(WF-BEST-IX)
032100         MOVE " " TO WF-PL-CTL-CHAR
032200         MOVE SPACES TO WF-PL-TEXT
032300         MOVE WF-CS-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
032400         MOVE WF-CS-TOT-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
032500         MOVE WF-CS-VOL-PCT(WF-BEST-IX) TO WF-ED-PCT
032600         STRING WF-CS-NAME(WF-BEST-IX) DELIMITED BY SIZE
032700             " " DELIMITED BY SIZE
032800             WF-ED-SETS DELIMITED BY SIZE
032900             " " DELIMITED BY SIZE
033000             WF-ED-VOLUME DELIMITED BY SIZE
033100             " " DELIMITED BY SIZE
033200             WF-ED-PCT DELIMITED BY SIZE
033300             INTO WF-PL-TEXT
033400         WRITE WF-PRINT-LINE
033500         SET WF-CSX TO WF-BEST-IX
033600         PERFORM AA052-CATEGORY-TOP10 THRU AA052-EXIT
033700     END-IF.
033800 AA051-EXIT.
033900     EXIT.
034000*
034100 AA0511-TEST-ONE-CATEGORY.
034200     IF WF-PICKED(WF-CSX) NOT = "P"
034300         AND WF-CS-TOT-VOLUME(WF-CSX) > WF-BEST-VOLUME
034400         MOVE WF-CS-TOT-VOLUME(WF-CSX) TO WF-BEST-VOLUME
034500         SET WF-BEST-IX TO WF-CSX
034600     END-IF.
034700 AA0511-EXIT.
034800     EXIT.
034900*
035000*****************************************************
035100*  AA052 - TOP-10 EXERCISES WITHIN THE CATEGORY JUST   *
035200*          PRINTED, RANKED BY SET COUNT.               *
035300*****************************************************
035400 AA052-CATEGORY-TOP10.
035500     MOVE SPACES TO WF-EX-PICKED-ALL.
035600     PERFORM AA0521-PRINT-ONE-EXERCISE THRU AA0521-EXIT
035700         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10.
035800 AA052-EXIT.
035900     EXIT.
036000*
036100 AA0521-PRINT-ONE-EXERCISE.
036200     MOVE 0 TO WF-BEST-COUNT.
036300     SET WF-BEST-IX TO 0.
036400     PERFORM AA05211-TEST-ONE-EXERCISE THRU AA05211-EXIT
036500         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-EX-COUNT.
036600     IF WF-BEST-IX > 0
036700         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
036800         MOVE " " TO WF-PL-CTL-CHAR
036900         MOVE SPACES TO WF-PL-TEXT
037000         MOVE WF-EX-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
037100         MOVE WF-EX-AVG-WT(WF-BEST-IX) TO WF-ED-AVG-WT
037200         MOVE WF-EX-AVG-REPS(WF-BEST-IX) TO WF-ED-AVG-REPS
037300         STRING "    " DELIMITED BY SIZE
037400             WF-EX-TITLE(WF-BEST-IX) DELIMITED BY SIZE
037500             " " DELIMITED BY SIZE
037600             WF-ED-SETS DELIMITED BY SIZE
037700             " " DELIMITED BY SIZE
037800             WF-ED-AVG-WT DELIMITED BY SIZE
037900             " " DELIMITED BY SIZE
038000             WF-ED-AVG-REPS DELIMITED BY SIZE
038100             INTO WF-PL-TEXT
038200         WRITE WF-PRINT-LINE
038300     END-IF.
038400 AA0521-EXIT.
038500     EXIT.
038600*
038700 AA05211-TEST-ONE-EXERCISE.
038800     IF WF-EX-PICKED(WF-EXX) NOT = "P"
038900         AND WF-EX-CATEGORY(WF-EXX) = WF-CS-NAME(WF-CSX)
039000         AND WF-EX-SET-COUNT(WF-EXX) > WF-BEST-COUNT
039100         MOVE WF-EX-SET-COUNT(WF-EXX) TO WF-BEST-COUNT
039200         SET WF-BEST-IX TO WF-EXX
039300     END-IF.
039400 AA05211-EXIT.
039500     EXIT.
039600*
039700 AA090-CLOSE-DOWN.
039800     CLOSE WF-SET-FILE, WF-REPORT-FILE.
039900 AA090-EXIT.
040000     EXIT.
040100*
