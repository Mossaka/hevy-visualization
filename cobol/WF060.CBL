000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF060.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  11/09/95.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF060 - REPORT-SUMMARY JOB                       *
001200*                                                   *
001300*   ONE-PAGE PRINTED OVERVIEW - OVERALL TOTALS AND   *
001400*   THE TOP-10-BY-VOLUME TABLE - FOR ANYONE WHO      *
001500*   WANTS THE HEADLINE NUMBERS WITHOUT WADING        *
001600*   THROUGH THE FULL ANNUAL REPORT.  UNFILTERED BY   *
001700*   REPORT YEAR, SAME AS WF050.                      *
001800*                                                   *
001900*****************************************************
002000*
002100*  CHANGE LOG
002200*  ----------
002300* 02/04/98 RJT - CREATED FOR WK-14 - OVERALL TOTALS AND
002400*                TOP-10-BY-VOLUME TABLE.
002500* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - NO DATE FIELDS
002600*                PRINTED ON THIS REPORT, NO CHANGE
002700*                REQUIRED.  RJT.
002800* 12/08/01 KMS - REQ 0155 - TOTALS BLOCK HEADING CENTRED,
002900*                WAS PRINTING FLUSH LEFT ON THE 132-COL FORM.
003000* 04/03/06 RJT - REQ 0271 - GRAND-TOTAL VOLUME EDIT PICTURE
003100*                GIVEN A THIRD COMMA POSITION, ANNUAL VOLUME
003200*                WAS STARTING TO CLIP ON HEAVY-LOAD LOCATIONS.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT WF-SET-FILE      ASSIGN TO WORKSET
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WF-SET-STATUS.
004300     SELECT WF-REPORT-FILE   ASSIGN TO SUMRPT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WF-RPT-STATUS.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  WF-SET-FILE
005000     LABEL RECORDS ARE STANDARD
005100     RECORD CONTAINS 190 CHARACTERS.
005200 COPY "WFSET.cob".
005300*
005400 FD  WF-REPORT-FILE
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 133 CHARACTERS.
005700 COPY "WFPRTLN.cob".
005800*
005900 WORKING-STORAGE SECTION.
006000*
006100 77  WF-PROG-NAME              PIC X(17)
006200                               VALUE "WF060 (1.0.02)".
006300*
006400 01  WF-SET-STATUS             PIC XX          COMP.
006500     88  WF-SET-EOF                            VALUE "10".
006600 01  WF-RPT-STATUS             PIC XX          COMP.
006700*    NUMERIC VIEW OF THE FILE STATUS, USED WHEN A CALLER WANTS
006800*    TO RANGE-TEST IT RATHER THAN COMPARE 88-LEVELS.  REDEFINES
006900*    EXAMPLE 2.
007000 01  WF-RPT-STATUS-N REDEFINES WF-RPT-STATUS
007100                              PIC 9(2).
007200*
007300 01  WF-EOF-SW                 PIC X           VALUE "N".
007400     88  WF-AT-EOF                             VALUE "Y".
007500*
007600*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD.
007700 01  WF-EX-COUNT               PIC 9(4)        COMP.
007800 01  WF-FIND-IX                PIC 9(4)        COMP.
007900 01  WF-RANK-IX                PIC 9(2)        COMP.
008000 01  WF-BEST-IX                PIC 9(4)        COMP.
008100*
008200 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
008300 01  WF-GRAND-SETS             PIC 9(7)        COMP.
008400 01  WF-GRAND-VOLUME           PIC 9(9)V99     COMP-3.
008500*
008600*    "Y" ONCE AN EXERCISE HAS BEEN PICKED FOR THE TOP-10 -
008700*    REDEFINES EXAMPLE 1 GIVES US THE ALL-SPACES RESET.
008800 01  WF-PICKED-TABLE.
008900     03  WF-PICKED OCCURS 500 PIC X.
009000     03  FILLER                PIC X(4).
009100 01  WF-PICKED-ALL REDEFINES WF-PICKED-TABLE
009200                              PIC X(504).
009300*
009400*    EDITED WORK FIELDS FOR THE PRINT LINES - VOLUME CARRIES
009500*    A THOUSANDS COMMA AND NO DECIMAL PLACES ON THIS REPORT,
009600*    UNLIKE THE DETAIL REPORTS' ZZZZZZZ9.99.
009700 01  WF-ED-RANK                PIC Z9.
009800 01  WF-ED-SETS                PIC ZZZZ,ZZ9.
009900 01  WF-ED-VOLUME              PIC ZZ,ZZZ,ZZ9.
010000 01  WF-ED-EX-COUNT            PIC ZZZZ9.
010100*
010200*    PER-EXERCISE ACCUMULATOR - SAME REASONING AS WF010's OWN
010300*    COPY, SO THE OCCURS AND INDEX CLAUSES STAY UNDER OUR OWN
010400*    CONTROL.  ONLY THE FIELDS THIS REPORT ACTUALLY PRINTS ARE
010500*    CARRIED.
010600 01  WF-EXERCISE-TABLE.
010700     03  WF-EXERCISE-ENTRY OCCURS 500 INDEXED BY WF-EXI.
010800         05  WF-EX-TITLE       PIC X(40).
010900         05  WF-EX-SET-COUNT   PIC 9(5)      COMP.
011000         05  WF-EX-TOT-VOLUME  PIC 9(9)V99   COMP-3.
011100         05  FILLER            PIC X(4).
011200     03  FILLER                PIC X(6).
011300*
011400*    BULK-RESET VIEW OF THE WHOLE TABLE - REDEFINES EXAMPLE 3.
011500*    LETS AA010-INITIAL BLANK THE LOT IN A SINGLE MOVE RATHER
011600*    THAN A PERFORM LOOP.  54 BYTES/ENTRY (40+4+6+4) TIMES
011700*    500 ENTRIES PLUS THE 6-BYTE TRAILER = 27006.
011800 01  WF-EXERCISE-TABLE-ALL REDEFINES WF-EXERCISE-TABLE
011900                              PIC X(27006).
012000*
012100 COPY "WFDERIV.cob".
012200*
012300 PROCEDURE DIVISION.
012400*
012500 AA000-MAIN SECTION.
012600 AA000-ENTRY.
012700     PERFORM AA010-INITIAL THRU AA010-EXIT.
012800     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
012900     PERFORM AA030-PROCESS-ONE-SET THRU AA030-EXIT
013000         UNTIL WF-AT-EOF.
013100     PERFORM AA050-PRINT-REPORT THRU AA050-EXIT.
013200     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
013300     STOP RUN.
013400*
013500 AA010-INITIAL.
013600     MOVE 0 TO WF-EX-COUNT.
013700     MOVE 0 TO WF-GRAND-SETS.
013800     MOVE 0 TO WF-GRAND-VOLUME.
013900     MOVE SPACES TO WF-EXERCISE-TABLE-ALL.
014000     OPEN INPUT WF-SET-FILE.
014100     OPEN OUTPUT WF-REPORT-FILE.
014200 AA010-EXIT.
014300     EXIT.
014400*
014500 AA020-READ-NEXT-SET.
014600     READ WF-SET-FILE
014700         AT END SET WF-AT-EOF TO TRUE
014800     END-READ.
014900 AA020-EXIT.
015000     EXIT.
015100*
015200 AA030-PROCESS-ONE-SET.
015300     CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED.
015400     PERFORM AA031-FIND-EXERCISE THRU AA031-EXIT.
015500     ADD 1 TO WF-EX-SET-COUNT(WF-EXI).
015600     ADD WF-D-VOLUME TO WF-EX-TOT-VOLUME(WF-EXI).
015700     ADD 1 TO WF-GRAND-SETS.
015800     ADD WF-D-VOLUME TO WF-GRAND-VOLUME.
015900     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
016000 AA030-EXIT.
016100     EXIT.
016200*
016300 AA031-FIND-EXERCISE.
016400     SET WF-FIND-IX TO 1.
016500     PERFORM AA0311-TEST-ONE-EXERCISE THRU AA0311-EXIT
016600         UNTIL WF-FIND-IX > WF-EX-COUNT.
016700     IF WF-FIND-IX > WF-EX-COUNT
016800         ADD 1 TO WF-EX-COUNT
016900         SET WF-EXI TO WF-EX-COUNT
017000         MOVE WF-EXER-TITLE TO WF-EX-TITLE(WF-EXI)
017100         MOVE 0 TO WF-EX-SET-COUNT(WF-EXI)
017200         MOVE 0 TO WF-EX-TOT-VOLUME(WF-EXI)
017300     END-IF.
017400 AA031-EXIT.
017500     EXIT.
017600*
017700 AA0311-TEST-ONE-EXERCISE.
017800     SET WF-EXI TO WF-FIND-IX.
017900     IF WF-EX-TITLE(WF-EXI) = WF-EXER-TITLE
018000         MOVE WF-EX-COUNT TO WF-FIND-IX
018100         SET WF-FIND-IX UP BY 1
018200     ELSE
018300         SET WF-FIND-IX UP BY 1
018400     END-IF.
018500 AA0311-EXIT.
018600     EXIT.
018700*
018800*****************************************************
018900*  AA050 - HEADLINE PAGE - OVERALL TOTALS FIRST, THEN        *
019000*          THE TOP-10-BY-VOLUME TABLE.                       *
019100*****************************************************
019200 AA050-PRINT-REPORT.
019300     MOVE "1" TO WF-PL-CTL-CHAR.
019400     MOVE "WORKOUT ANALYSIS - REPORT SUMMARY" TO WF-PL-TEXT.
019500     WRITE WF-PRINT-LINE.
019600     MOVE " " TO WF-PL-CTL-CHAR.
019700     MOVE SPACES TO WF-PL-TEXT.
019800     WRITE WF-PRINT-LINE.
019900     MOVE WF-EX-COUNT TO WF-ED-EX-COUNT.
020000     STRING "DISTINCT EXERCISES......... " DELIMITED BY SIZE
020100         WF-ED-EX-COUNT DELIMITED BY SIZE
020200         INTO WF-PL-TEXT.
020300     WRITE WF-PRINT-LINE.
020400     MOVE SPACES TO WF-PL-TEXT.
020500     MOVE WF-GRAND-SETS TO WF-ED-SETS.
020600     STRING "TOTAL SETS LOGGED.......... " DELIMITED BY SIZE
020700         WF-ED-SETS DELIMITED BY SIZE
020800         INTO WF-PL-TEXT.
020900     WRITE WF-PRINT-LINE.
021000     MOVE SPACES TO WF-PL-TEXT.
021100     MOVE WF-GRAND-VOLUME TO WF-ED-VOLUME.
021200     STRING "TOTAL VOLUME (LBS)......... " DELIMITED BY SIZE
021300         WF-ED-VOLUME DELIMITED BY SIZE
021400         INTO WF-PL-TEXT.
021500     WRITE WF-PRINT-LINE.
021600     MOVE " " TO WF-PL-CTL-CHAR.
021700     MOVE SPACES TO WF-PL-TEXT.
021800     WRITE WF-PRINT-LINE.
021900     MOVE "TOP 10 EXERCISES BY TOTAL VOLUME" TO WF-PL-TEXT.
022000     WRITE WF-PRINT-LINE.
022100     MOVE "RK EXERCISE                              SETS      "
022200          "VOLUME"
022300                              TO WF-PL-TEXT.
022400     WRITE WF-PRINT-LINE.
022500     MOVE SPACES TO WF-PICKED-ALL.
022600     PERFORM AA051-PRINT-ONE-BY-VOLUME THRU AA051-EXIT
022700         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
022800         OR WF-RANK-IX > WF-EX-COUNT.
022900 AA050-EXIT.
023000     EXIT.
023100*
023200 AA051-PRINT-ONE-BY-VOLUME.
023300     MOVE 0 TO WF-BEST-VOLUME.
023400     SET WF-BEST-IX TO 0.
023500     PERFORM AA0511-TEST-ONE-EXERCISE THRU AA0511-EXIT
023600         VARYING WF-EXI FROM 1 BY 1 UNTIL WF-EXI > WF-EX-COUNT.
023700     IF WF-BEST-IX > 0
023800         MOVE "P" TO WF-PICKED(WF-BEST-IX)
023900         MOVE " " TO WF-PL-CTL-CHAR
024000         MOVE SPACES TO WF-PL-TEXT
024100         MOVE WF-RANK-IX TO WF-ED-RANK
024200         MOVE WF-EX-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
024300         MOVE WF-EX-TOT-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
024400         STRING WF-ED-RANK DELIMITED BY SIZE
024500             " " DELIMITED BY SIZE
024600             WF-EX-TITLE(WF-BEST-IX) DELIMITED BY SIZE
024700             " " DELIMITED BY SIZE
024800             WF-ED-SETS DELIMITED BY SIZE
024900             " " DELIMITED BY SIZE
025000             WF-ED-VOLUME DELIMITED BY SIZE
025100             INTO WF-PL-TEXT
025200         WRITE WF-PRINT-LINE
025300     END-IF.
025400 AA051-EXIT.
025500     EXIT.
025600*
025700 AA0511-TEST-ONE-EXERCISE.
025800     IF WF-PICKED(WF-EXI) NOT = "P"
025900         AND WF-EX-TOT-VOLUME(WF-EXI) > WF-BEST-VOLUME
026000         MOVE WF-EX-TOT-VOLUME(WF-EXI) TO WF-BEST-VOLUME
026100         SET WF-BEST-IX TO WF-EXI
026200     END-IF.
026300 AA0511-EXIT.
026400     EXIT.
026500*
026600 AA090-CLOSE-DOWN.
026700     CLOSE WF-SET-FILE, WF-REPORT-FILE.
026800 AA090-EXIT.
026900     EXIT.
027000*
