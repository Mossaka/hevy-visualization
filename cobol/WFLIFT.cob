000100*******************************************
000200*                                          *
000300*  Named-Lift Tables Used By The Annual    *
000400*    Report And The Summary Extracts       *
000500*******************************************
000600*  Three small fixed tables, kept together the way
000700*  the payroll rate-name and tax-id defaults are
000800*  kept together in one parameter block.
000900*
001000* 09/11/97 rjt - Created.
001100* 02/12/97 rjt - Added WF-BIG3-TABLE per WK-11 (excludes Incline/
001200*                Decline/Close, Bulgarian/Split, Romanian/Sumo).
001300* 09/01/98 rjt - Added stored lengths alongside every substring
001400*                so INSPECT does not chase trailing spaces.
001500*
001600 01  WF-MAJOR-LIFT-TABLE.
001700*    Substring match, case-insensitive, on exercise title -
001800*    used for the quarterly/monthly progress lines.
001900     03  WF-MLIFT-ENTRY OCCURS 7 INDEXED BY WF-MLX.
002000         05  WF-MLIFT-NAME       PIC X(20).
002100         05  WF-MLIFT-LEN        PIC 9(2)   COMP.
002200         05  FILLER              PIC X(2).
002300*
002400 01  WF-PR-LIFT-TABLE.
002500*    Full exercise titles used for the per-lift personal
002600*    record and training-zone section.
002700     03  WF-PRLIFT-ENTRY OCCURS 4 INDEXED BY WF-PLX.
002800         05  WF-PRLIFT-NAME      PIC X(24).
002900         05  WF-PRLIFT-LEN       PIC 9(2)   COMP.
003000         05  FILLER              PIC X(2).
003100*
003200 01  WF-BIG3-TABLE.
003300*    Include-substring plus up to two exclude-substrings so
003400*    "Bench Press" does not pick up Incline/Decline/Close
003500*    variants, and likewise for Squat and Deadlift.
003600     03  WF-BIG3-ENTRY OCCURS 3 INDEXED BY WF-B3X.
003700         05  WF-BIG3-INCLUDE     PIC X(12).
003800         05  WF-BIG3-INCL-LEN    PIC 9(2)   COMP.
003900         05  WF-BIG3-EXCL-CNT    PIC 9      COMP.
004000         05  WF-BIG3-EXCLUDE OCCURS 2.
004100             07  WF-BIG3-EXCL-TXT PIC X(12).
004200             07  WF-BIG3-EXCL-LEN PIC 9(2)  COMP.
004300         05  FILLER              PIC X(2).
004400*
