000100*******************************************
000200*                                          *
000300*  Working Storage For Derived Per-Set     *
000400*       Fields (computed by WFMAPS01)       *
000500*******************************************
000600*  Not a file record - carried in WS of the calling
000700*  program and in the LINKAGE of WFMAPS01.
000800*
000900* 05/11/97 rjt - Created.
001000* 22/11/97 rjt - Added WF-D-SESS-MINS for session length.
001100* 14/01/98 rjt - WF-D-PERIOD widened X(5) per WK-9.
001200*
001300 01  WF-SET-DERIVED.
001400*    WEIGHT LBS TIMES REPS.
001500     03  WF-D-VOLUME           PIC 9(7)V99.
001600*    BRZYCKI ESTIMATED ONE-REP MAX.
001700     03  WF-D-EST-1RM          PIC 9(5)V99.
001800*    CHEST/BACK/LEGS/SHOULDERS/ARMS/CORE/OTHER.
001900     03  WF-D-CATEGORY         PIC X(10).
002000     03  WF-D-MONTH-NUM        PIC 9(2).
002100*    Q1, Q2, Q3 OR Q4.
002200     03  WF-D-QUARTER          PIC X(2).
002300*    "Q1" OR "LATER" PER BUSINESS RULE 5.
002400     03  WF-D-PERIOD           PIC X(5).
002500     03  WF-D-SESS-MINS        PIC 9(4)V9.
002600     03  FILLER                PIC X(3).
002700*
