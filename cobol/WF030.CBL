000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF030.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  30/03/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF030 - WORKOUT PROGRESS ANALYSIS                *
001200*                                                   *
001300*   BUILDS A DAILY VOLUME/SET-COUNT CONTROL BREAK,   *
001400*   TRACKS PER-DATE PROGRESS FOR THE FIVE MOST       *
001500*   FREQUENTLY PERFORMED EXERCISES, AND REPORTS      *
001600*   ALL-TIME PERSONAL RECORDS (MAX WEIGHT, MAX REPS, *
001700*   MAX SINGLE-DATE VOLUME) PER EXERCISE.            *
001800*                                                   *
001900*****************************************************
002000*
002100*  CHANGE LOG
002200*  ----------
002300* 15/11/97 RJT - CREATED FOR WK-1.
002400* 03/12/97 RJT - TOP-5 MOST-FREQUENT-EXERCISE PROGRESS
002500*                LINES ADDED PER WK-1 REVIEW.
002600* 09/01/98 RJT - PERSONAL-RECORDS SECTION ADDED - MAX
002700*                SINGLE-DATE VOLUME PER EXERCISE.
002800* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - DATE TABLE IS KEPT
002900*                AS 8-DIGIT CCYYMMDD AND COMPARED NUMERICALLY,
003000*                NO CHANGE REQUIRED.  RJT.
003100* 27/06/02 KMS - REQ 0169 - PERSONAL-RECORDS SECTION HEADING
003200*                REWORDED, TRAINERS WERE READING "PR" AS
003300*                "PROGRESS" NOT "PERSONAL RECORD".
003400* 15/01/05 RJT - REQ 0257 - DAILY CONTROL-BREAK EDIT PICTURES
003500*                WIDENED, VOLUME FIGURES WERE STARTING TO
003600*                EDGE PAST SEVEN DIGITS ON HEAVY DAYS.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT WF-SET-FILE      ASSIGN TO WORKSET
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WF-SET-STATUS.
004700     SELECT WF-REPORT-FILE   ASSIGN TO PROGRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WF-RPT-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  WF-SET-FILE
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 190 CHARACTERS.
005600 COPY "WFSET.cob".
005700*
005800 FD  WF-REPORT-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 133 CHARACTERS.
006100 COPY "WFPRTLN.cob".
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 77  WF-PROG-NAME              PIC X(17)
006600                               VALUE "WF030 (1.0.02)".
006700*
006800 01  WF-SET-STATUS             PIC XX          COMP.
006900     88  WF-SET-OK                             VALUE "00".
007000     88  WF-SET-EOF                            VALUE "10".
007100 01  WF-RPT-STATUS             PIC XX          COMP.
007200     88  WF-RPT-OK                             VALUE "00".
007300*    NUMERIC VIEW OF THE FILE STATUS FOR RANGE-TESTING RATHER
007400*    THAN AN 88-LEVEL COMPARE.  REDEFINES EXAMPLE 1.
007500 01  WF-RPT-STATUS-N REDEFINES WF-RPT-STATUS
007600                              PIC 9(2).
007700 01  WF-EOF-SW                 PIC X           VALUE "N".
007800     88  WF-AT-EOF                             VALUE "Y".
007900*
008000 01  WF-DATE-COUNT             PIC 9(4)        COMP  VALUE 0.
008100 01  WF-EX-COUNT               PIC 9(4)        COMP  VALUE 0.
008200 01  WF-XD-COUNT               PIC 9(4)        COMP  VALUE 0.
008300 01  WF-FIND-IX                PIC 9(4)        COMP.
008400 01  WF-RANK-IX                PIC 9(2)        COMP.
008500 01  WF-BEST-IX                PIC 9(4)        COMP.
008600 01  WF-BEST-COUNT             PIC 9(5)        COMP.
008700 01  WF-BEST-DATE              PIC 9(8)        COMP.
008800 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
008900 01  WF-TOP5-COUNT             PIC 9           COMP  VALUE 0.
009000 01  WF-T5X                    PIC 9           COMP.
009100*
009200*    UP TO 400 DISTINCT WORKOUT DATES.
009300 01  WF-DATE-TABLE.
009400     03  WF-DATE-ENTRY OCCURS 400 INDEXED BY WF-DTX.
009500         05  WF-DT-DATE        PIC 9(8)      COMP.
009600         05  WF-DT-VOLUME      PIC 9(9)V99   COMP-3.
009700         05  WF-DT-SET-COUNT   PIC 9(5)      COMP.
009800         05  FILLER            PIC X(4).
009900 01  WF-DATE-PICKED-TABLE.
010000     03  WF-DATE-PICKED OCCURS 400 PIC X.
010100     03  FILLER                PIC X(4).
010200*    ALL-SPACES RESET IN ONE MOVE - REDEFINES EXAMPLE 2.
010300 01  WF-DATE-PICKED-ALL REDEFINES WF-DATE-PICKED-TABLE
010400                              PIC X(404).
010500*
010600*    UP TO 500 DISTINCT EXERCISE TITLES - USED BOTH FOR THE
010700*    FREQUENCY RANKING AND THE PERSONAL-RECORDS SECTION.
010800 01  WF-EXERCISE-TABLE.
010900     03  WF-EXERCISE-ENTRY OCCURS 500 INDEXED BY WF-EXX.
011000         05  WF-EX-TITLE       PIC X(40).
011100         05  WF-EX-SET-COUNT   PIC 9(5)      COMP.
011200         05  WF-EX-MAX-WT      PIC 9(4)V99   COMP-3.
011300         05  WF-EX-MAX-REPS    PIC 9(3)      COMP.
011400         05  WF-EX-MAX-DT-VOL  PIC 9(9)V99   COMP-3.
011500         05  FILLER            PIC X(4).
011600 01  WF-EX-PICKED-TABLE.
011700     03  WF-EX-PICKED OCCURS 500 PIC X.
011800     03  FILLER                PIC X(4).
011900*    REDEFINES EXAMPLE 3.
012000 01  WF-EX-PICKED-ALL REDEFINES WF-EX-PICKED-TABLE
012100                              PIC X(504).
012200*
012300*    ONE ROW PER DISTINCT (EXERCISE, DATE) COMBINATION - UP TO
012400*    2000 - HOLDS THE DATA NEEDED FOR BOTH THE TOP-5 PROGRESS
012500*    LINES AND THE MAX-SINGLE-DATE-VOLUME PERSONAL RECORD.
012600 01  WF-EXDATE-TABLE.
012700     03  WF-EXDATE-ENTRY OCCURS 2000 INDEXED BY WF-XDX.
012800         05  WF-XD-TITLE       PIC X(40).
012900         05  WF-XD-DATE        PIC 9(8)      COMP.
013000         05  WF-XD-MAX-WT      PIC 9(4)V99   COMP-3.
013100         05  WF-XD-SUM-REPS    PIC 9(7)      COMP-3.
013200         05  WF-XD-REP-CNT     PIC 9(3)      COMP.
013300         05  WF-XD-VOLUME      PIC 9(9)V99   COMP-3.
013400         05  FILLER            PIC X(4).
013500*
013600*    TITLES OF THE FIVE MOST FREQUENTLY PERFORMED EXERCISES,
013700*    FILLED IN AT EOF BEFORE THE PROGRESS SECTION IS PRINTED.
013800 01  WF-TOP5-TABLE.
013900     03  WF-TOP5-TITLE OCCURS 5 PIC X(40).
014000     03  FILLER                PIC X(4).
014100*
014200*    EDITED WORK FIELDS FOR DETAIL LINES.
014300 01  WF-ED-DATE                PIC 9(8).
014400 01  WF-ED-SETS                PIC ZZZZ9.
014500 01  WF-ED-VOLUME              PIC ZZZZZZZ9.99.
014600 01  WF-ED-WT                  PIC ZZZ9.99.
014700 01  WF-ED-REPS                PIC ZZ9.99.
014800 01  WF-ED-MAXREPS             PIC ZZ9.
014900*
015000 COPY "WFDERIV.cob".
015100*
015200 LINKAGE SECTION.
015300*
015400 PROCEDURE DIVISION.
015500*
015600 AA000-MAIN SECTION.
015700 AA000-ENTRY.
015800     PERFORM AA010-INITIAL THRU AA010-EXIT.
015900     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
016000     PERFORM AA030-PROCESS-ONE-SET THRU AA030-EXIT
016100         UNTIL WF-AT-EOF.
016200     PERFORM AA040-PRINT-DAILY-BREAK THRU AA040-EXIT.
016300     PERFORM AA050-BUILD-TOP5 THRU AA050-EXIT.
016400     PERFORM AA060-PRINT-TOP5-PROGRESS THRU AA060-EXIT.
016500     PERFORM AA070-PRINT-PERSONAL-RECORDS THRU AA070-EXIT.
016600     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
016700     STOP RUN.
016800*
016900 AA010-INITIAL.
017000     MOVE SPACES TO WF-DATE-PICKED-ALL.
017100     MOVE SPACES TO WF-EX-PICKED-ALL.
017200     OPEN INPUT WF-SET-FILE.
017300     OPEN OUTPUT WF-REPORT-FILE.
017400 AA010-EXIT.
017500     EXIT.
017600*
017700 AA020-READ-NEXT-SET.
017800     READ WF-SET-FILE
017900         AT END SET WF-AT-EOF TO TRUE
018000     END-READ.
018100 AA020-EXIT.
018200     EXIT.
018300*
018400 AA030-PROCESS-ONE-SET.
018500     CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED.
018600     PERFORM AA031-ACCUM-DATE THRU AA031-EXIT.
018700     PERFORM AA032-ACCUM-EXERCISE THRU AA032-EXIT.
018800     PERFORM AA033-ACCUM-EXDATE THRU AA033-EXIT.
018900     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
019000 AA030-EXIT.
019100     EXIT.
019200*
019300*****************************************************
019400*  AA031 - DAILY CONTROL-BREAK ACCUMULATOR - VOLUME AND *
019500*          SET COUNT PER WORKOUT DATE.                  *
019600*****************************************************
019700 AA031-ACCUM-DATE.
019800     SET WF-FIND-IX TO 1.
019900     PERFORM AA0311-TEST-ONE-DATE THRU AA0311-EXIT
020000         UNTIL WF-FIND-IX > WF-DATE-COUNT.
020100     IF WF-FIND-IX > WF-DATE-COUNT
020200         ADD 1 TO WF-DATE-COUNT
020300         SET WF-DTX TO WF-DATE-COUNT
020400         MOVE WF-STRT-DATE TO WF-DT-DATE(WF-DTX)
020500         MOVE 0 TO WF-DT-VOLUME(WF-DTX)
020600         MOVE 0 TO WF-DT-SET-COUNT(WF-DTX)
020700     END-IF.
020800     ADD WF-D-VOLUME TO WF-DT-VOLUME(WF-DTX).
020900     ADD 1 TO WF-DT-SET-COUNT(WF-DTX).
021000 AA031-EXIT.
021100     EXIT.
021200*
021300 AA0311-TEST-ONE-DATE.
021400     SET WF-DTX TO WF-FIND-IX.
021500     IF WF-DT-DATE(WF-DTX) = WF-STRT-DATE
021600         MOVE WF-DATE-COUNT TO WF-FIND-IX
021700         SET WF-FIND-IX UP BY 1
021800     ELSE
021900         SET WF-FIND-IX UP BY 1
022000     END-IF.
022100 AA0311-EXIT.
022200     EXIT.
022300*
022400*****************************************************
022500*  AA032 - PER-EXERCISE FREQUENCY AND ALL-TIME PERSONAL- *
022600*          RECORD ACCUMULATOR (BUSINESS RULE 6).         *
022700*****************************************************
022800 AA032-ACCUM-EXERCISE.
022900     SET WF-FIND-IX TO 1.
023000     PERFORM AA0321-TEST-ONE-EXERCISE THRU AA0321-EXIT
023100         UNTIL WF-FIND-IX > WF-EX-COUNT.
023200     IF WF-FIND-IX > WF-EX-COUNT
023300         ADD 1 TO WF-EX-COUNT
023400         SET WF-EXX TO WF-EX-COUNT
023500         INITIALIZE WF-EXERCISE-ENTRY(WF-EXX)
023600         MOVE WF-EXER-TITLE TO WF-EX-TITLE(WF-EXX)
023700     END-IF.
023800     ADD 1 TO WF-EX-SET-COUNT(WF-EXX).
023900     IF WF-WT-LBS > WF-EX-MAX-WT(WF-EXX)
024000         MOVE WF-WT-LBS TO WF-EX-MAX-WT(WF-EXX)
024100     END-IF.
024200     IF WF-REPS > WF-EX-MAX-REPS(WF-EXX)
024300         MOVE WF-REPS TO WF-EX-MAX-REPS(WF-EXX)
024400     END-IF.
024500 AA032-EXIT.
024600     EXIT.
024700*
024800 AA0321-TEST-ONE-EXERCISE.
024900     SET WF-EXX TO WF-FIND-IX.
025000     IF WF-EX-TITLE(WF-EXX) = WF-EXER-TITLE
025100         MOVE WF-EX-COUNT TO WF-FIND-IX
025200         SET WF-FIND-IX UP BY 1
025300     ELSE
025400         SET WF-FIND-IX UP BY 1
025500     END-IF.
025600 AA0321-EXIT.
025700     EXIT.
025800*
025900*****************************************************
026000*  AA033 - (EXERCISE, DATE) ACCUMULATOR - FEEDS THE       *
026100*          TOP-5 PROGRESS LINES AND THE MAX-SINGLE-DATE-  *
026200*          VOLUME PERSONAL RECORD.                        *
026300*****************************************************
026400 AA033-ACCUM-EXDATE.
026500     SET WF-FIND-IX TO 1.
026600     PERFORM AA0331-TEST-ONE-EXDATE THRU AA0331-EXIT
026700         UNTIL WF-FIND-IX > WF-XD-COUNT.
026800     IF WF-FIND-IX > WF-XD-COUNT
026900         ADD 1 TO WF-XD-COUNT
027000         SET WF-XDX TO WF-XD-COUNT
027100         INITIALIZE WF-EXDATE-ENTRY(WF-XDX)
027200         MOVE WF-EXER-TITLE TO WF-XD-TITLE(WF-XDX)
027300         MOVE WF-STRT-DATE TO WF-XD-DATE(WF-XDX)
027400     END-IF.
027500     IF WF-WT-LBS > WF-XD-MAX-WT(WF-XDX)
027600         MOVE WF-WT-LBS TO WF-XD-MAX-WT(WF-XDX)
027700     END-IF.
027800     ADD WF-REPS TO WF-XD-SUM-REPS(WF-XDX).
027900     ADD 1 TO WF-XD-REP-CNT(WF-XDX).
028000     ADD WF-D-VOLUME TO WF-XD-VOLUME(WF-XDX).
028100 AA033-EXIT.
028200     EXIT.
028300*
028400 AA0331-TEST-ONE-EXDATE.
028500     SET WF-XDX TO WF-FIND-IX.
028600     IF WF-XD-TITLE(WF-XDX) = WF-EXER-TITLE
028700         AND WF-XD-DATE(WF-XDX) = WF-STRT-DATE
028800         MOVE WF-XD-COUNT TO WF-FIND-IX
028900         SET WF-FIND-IX UP BY 1
029000     ELSE
029100         SET WF-FIND-IX UP BY 1
029200     END-IF.
029300 AA0331-EXIT.
029400     EXIT.
029500*
029600*****************************************************
029700*  AA040 - DAILY VOLUME / SET-COUNT CONTROL BREAK, DATES *
029800*          PRINTED OLDEST-FIRST (REPEATED FIND-LOWEST).  *
029900*****************************************************
030000 AA040-PRINT-DAILY-BREAK.
030100     MOVE "1" TO WF-PL-CTL-CHAR.
030200     MOVE "DAILY WORKOUT VOLUME AND SET COUNT" TO WF-PL-TEXT.
030300     WRITE WF-PRINT-LINE.
030400     MOVE " " TO WF-PL-CTL-CHAR.
030500     MOVE "DATE          SETS       VOLUME" TO WF-PL-TEXT.
030600     WRITE WF-PRINT-LINE.
030700     PERFORM AA041-PRINT-ONE-DATE THRU AA041-EXIT
030800         VARYING WF-RANK-IX FROM 1 BY 1
030900         UNTIL WF-RANK-IX > WF-DATE-COUNT.
031000 AA040-EXIT.
031100     EXIT.
031200*
031300 AA041-PRINT-ONE-DATE.
031400     MOVE 99999999 TO WF-BEST-DATE.
031500     SET WF-BEST-IX TO 0.
031600     PERFORM AA0411-TEST-ONE-DATE THRU AA0411-EXIT
031700         VARYING WF-DTX FROM 1 BY 1 UNTIL WF-DTX > WF-DATE-COUNT.
031800     IF WF-BEST-IX > 0
031900         MOVE "P" TO WF-DATE-PICKED(WF-BEST-IX)
032000         MOVE " " TO WF-PL-CTL-CHAR
032100         MOVE SPACES TO WF-PL-TEXT
032200         MOVE WF-DT-DATE(WF-BEST-IX) TO WF-ED-DATE
032300         MOVE WF-DT-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
032400         MOVE WF-DT-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
032500         STRING WF-ED-DATE DELIMITED BY SIZE
032600             " " DELIMITED BY SIZE
032700             WF-ED-SETS DELIMITED BY SIZE
032800             " " DELIMITED BY SIZE
032900             WF-ED-VOLUME DELIMITED BY SIZE
033000             INTO WF-PL-TEXT
033100         WRITE WF-PRINT-LINE
033200     END-IF.
033300 AA041-EXIT.
033400     EXIT.
033500*
033600 AA0411-TEST-ONE-DATE.
033700     IF WF-DATE-PICKED(WF-DTX) NOT = "P"
033800         AND WF-DT-DATE(WF-DTX) < WF-BEST-DATE
033900         MOVE WF-DT-DATE(WF-DTX) TO WF-BEST-DATE
034000         SET WF-BEST-IX TO WF-DTX
034100     END-IF.
034200 AA0411-EXIT.
034300     EXIT.
034400*
034500*****************************************************
034600*  AA050 - PICK THE FIVE MOST FREQUENTLY PERFORMED       *
034700*          EXERCISES (REPEATED FIND-HIGHEST, 5 TIMES).   *
034800*****************************************************
034900 AA050-BUILD-TOP5.
035000     PERFORM AA051-PICK-ONE-TOP5 THRU AA051-EXIT
035100         VARYING WF-T5X FROM 1 BY 1 UNTIL WF-T5X > 5
035200         OR WF-T5X > WF-EX-COUNT.
035300 AA050-EXIT.
035400     EXIT.
035500*
035600 AA051-PICK-ONE-TOP5.
035700     MOVE 0 TO WF-BEST-COUNT.
035800     SET WF-BEST-IX TO 0.
035900     PERFORM AA0511-TEST-ONE-EXERCISE THRU AA0511-EXIT
036000         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-EX-COUNT.
036100     IF WF-BEST-IX > 0
036200         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
036300         MOVE WF-EX-TITLE(WF-BEST-IX) TO WF-TOP5-TITLE(WF-T5X)
036400         ADD 1 TO WF-TOP5-COUNT
036500     END-IF.
036600 AA051-EXIT.
036700     EXIT.
036800*
036900 AA0511-TEST-ONE-EXERCISE.
037000     IF WF-EX-PICKED(WF-EXX) NOT = "P"
037100         AND WF-EX-SET-COUNT(WF-EXX) > WF-BEST-COUNT
037200         MOVE WF-EX-SET-COUNT(WF-EXX) TO WF-BEST-COUNT
037300         SET WF-BEST-IX TO WF-EXX
037400     END-IF.
037500 AA0511-EXIT.
037600     EXIT.
037700*
037800*****************************************************
037900*  AA060 - PER-DATE PROGRESS LINES FOR EACH OF THE TOP-5 *
038000*          EXERCISES, OLDEST DATE FIRST.                 *
038100*****************************************************
038200 AA060-PRINT-TOP5-PROGRESS.
038300     MOVE "1" TO WF-PL-CTL-CHAR.
038400     MOVE "PROGRESS - TOP 5 MOST FREQUENT EXERCISES" TO
038500                              WF-PL-TEXT.
038600     WRITE WF-PRINT-LINE.
038700     PERFORM AA061-ONE-TOP5-EXERCISE THRU AA061-EXIT
038800         VARYING WF-T5X FROM 1 BY 1 UNTIL WF-T5X > WF-TOP5-COUNT.
038900 AA060-EXIT.
039000     EXIT.
039100*
039200 AA061-ONE-TOP5-EXERCISE.
039300     MOVE " " TO WF-PL-CTL-CHAR.
039400     MOVE SPACES TO WF-PL-TEXT.
039500     STRING WF-TOP5-TITLE(WF-T5X) DELIMITED BY SIZE
039600         INTO WF-PL-TEXT.
039700     WRITE WF-PRINT-LINE.
039800     MOVE SPACES TO WF-DATE-PICKED-ALL.
039900     PERFORM AA062-PRINT-ONE-COMBO THRU AA062-EXIT
040000         VARYING WF-RANK-IX FROM 1 BY 1
040100         UNTIL WF-RANK-IX > WF-XD-COUNT.
040200 AA061-EXIT.
040300     EXIT.
040400*
040500*    NOTE - WF-DATE-PICKED IS RE-USED HERE AS A "SEEN" FLAG,
040600*    ONE ENTRY PER EXDATE-TABLE ROW (NOT PER DATE-TABLE ROW),
040700*    SO IT MUST BE RESET IN AA061 BEFORE EACH EXERCISE'S PASS.
040800 AA062-PRINT-ONE-COMBO.
040900     MOVE 99999999 TO WF-BEST-DATE.
041000     SET WF-BEST-IX TO 0.
041100     PERFORM AA0621-TEST-ONE-COMBO THRU AA0621-EXIT
041200         VARYING WF-XDX FROM 1 BY 1 UNTIL WF-XDX > WF-XD-COUNT.
041300     IF WF-BEST-IX > 0
041400         MOVE "P" TO WF-DATE-PICKED(WF-BEST-IX)
041500         MOVE " " TO WF-PL-CTL-CHAR
041600         MOVE SPACES TO WF-PL-TEXT
041700         MOVE WF-XD-DATE(WF-BEST-IX) TO WF-ED-DATE
041800         MOVE WF-XD-MAX-WT(WF-BEST-IX) TO WF-ED-WT
041900         COMPUTE WF-ED-REPS ROUNDED =
042000             WF-XD-SUM-REPS(WF-BEST-IX) / WF-XD-REP-CNT(WF-BEST-IX)
042100         MOVE WF-XD-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
042200         STRING "    " DELIMITED BY SIZE
042300             WF-ED-DATE DELIMITED BY SIZE
042400             " " DELIMITED BY SIZE
042500             WF-ED-WT DELIMITED BY SIZE
042600             " " DELIMITED BY SIZE
042700             WF-ED-REPS DELIMITED BY SIZE
042800             " " DELIMITED BY SIZE
042900             WF-ED-VOLUME DELIMITED BY SIZE
043000             INTO WF-PL-TEXT
043100         WRITE WF-PRINT-LINE
043200     END-IF.
043300 AA062-EXIT.
043400     EXIT.
043500*
043600 AA0621-TEST-ONE-COMBO.
043700     IF WF-DATE-PICKED(WF-XDX) NOT = "P"
043800         AND WF-XD-TITLE(WF-XDX) = WF-TOP5-TITLE(WF-T5X)
043900         AND WF-XD-DATE(WF-XDX) < WF-BEST-DATE
044000         MOVE WF-XD-DATE(WF-XDX) TO WF-BEST-DATE
044100         SET WF-BEST-IX TO WF-XDX
044200     END-IF.
044300 AA0621-EXIT.
044400     EXIT.
044500*
044600*****************************************************
044700*  AA070 - PERSONAL RECORDS - ALL-TIME MAX WEIGHT AND    *
044800*          REPS ARE ALREADY CARRIED IN THE EXERCISE       *
044900*          TABLE; MAX SINGLE-DATE VOLUME IS DERIVED HERE  *
045000*          BY SCANNING THE (EXERCISE, DATE) TABLE.        *
045100*****************************************************
045200 AA070-PRINT-PERSONAL-RECORDS.
045300     MOVE "1" TO WF-PL-CTL-CHAR.
045400     MOVE "PERSONAL RECORDS BY EXERCISE" TO WF-PL-TEXT.
045500     WRITE WF-PRINT-LINE.
045600     MOVE " " TO WF-PL-CTL-CHAR.
045700     MOVE "EXERCISE                     MAX-WT MAX-RPS " &
045800          "MAX-DATE-VOL" TO WF-PL-TEXT.
045900     WRITE WF-PRINT-LINE.
046000     PERFORM AA071-ONE-EXERCISE-PR THRU AA071-EXIT
046100         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-EX-COUNT.
046200 AA070-EXIT.
046300     EXIT.
046400*
046500 AA071-ONE-EXERCISE-PR.
046600     MOVE 0 TO WF-BEST-VOLUME.
046700     PERFORM AA0711-TEST-ONE-COMBO THRU AA0711-EXIT
046800         VARYING WF-XDX FROM 1 BY 1 UNTIL WF-XDX > WF-XD-COUNT.
046900     MOVE WF-BEST-VOLUME TO WF-EX-MAX-DT-VOL(WF-EXX).
047000     MOVE " " TO WF-PL-CTL-CHAR.
047100     MOVE SPACES TO WF-PL-TEXT.
047200     MOVE WF-EX-MAX-WT(WF-EXX) TO WF-ED-WT.
047300     MOVE WF-EX-MAX-REPS(WF-EXX) TO WF-ED-MAXREPS.
047400     MOVE WF-BEST-VOLUME TO WF-ED-VOLUME.
047500     STRING WF-EX-TITLE(WF-EXX) DELIMITED BY SIZE
047600         " " DELIMITED BY SIZE
047700         WF-ED-WT DELIMITED BY SIZE
047800         " " DELIMITED BY SIZE
047900         WF-ED-MAXREPS DELIMITED BY SIZE
048000         " " DELIMITED BY SIZE
048100         WF-ED-VOLUME DELIMITED BY SIZE
048200         INTO WF-PL-TEXT.
048300     WRITE WF-PRINT-LINE.
048400 AA071-EXIT.
048500     EXIT.
048600*
048700 AA0711-TEST-ONE-COMBO.
048800     IF WF-XD-TITLE(WF-XDX) = WF-EX-TITLE(WF-EXX)
048900         AND WF-XD-VOLUME(WF-XDX) > WF-BEST-VOLUME
049000         MOVE WF-XD-VOLUME(WF-XDX) TO WF-BEST-VOLUME
049100     END-IF.
049200 AA0711-EXIT.
049300     EXIT.
049400*
049500 AA090-CLOSE-DOWN.
049600     CLOSE WF-SET-FILE, WF-REPORT-FILE.
049700 AA090-EXIT.
049800     EXIT.
049900*
