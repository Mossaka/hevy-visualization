000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WFMAPS01.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  08/11/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WFMAPS01 - COMMON SET-DERIVATION SUBROUTINE     *
001200*                                                   *
001300*   CALLED ONCE PER INPUT SET RECORD BY EVERY MAIN  *
001400*   PROGRAM IN THE WORKOUT ANALYSIS SUITE (WF010    *
001500*   THROUGH WF060) TO WORK OUT THE FIGURES THAT     *
001600*   ARE COMMON TO ALL OF THEM - VOLUME, ESTIMATED   *
001700*   ONE-REP MAX, MUSCLE-GROUP CATEGORY, MONTH,      *
001800*   QUARTER, REPORT PERIOD AND SESSION LENGTH.      *
001900*                                                   *
002000*   MODELLED ON THE OLD PAYROLL COMMON-MAPS         *
002100*   SUBROUTINES - ONE SMALL CALLED PROGRAM THAT      *
002200*   EVERY MAIN PROGRAM SHARES SO THE BUSINESS       *
002300*   RULES ONLY LIVE IN ONE PLACE.                   *
002400*                                                   *
002500*****************************************************
002600*
002700*  CHANGE LOG
002800*  ----------
002900* 05/11/97 RJT - CREATED FOR WK-1 (LOAD STEP).
003000* 06/11/97 RJT - ADDED CATEGORY TABLE LOAD AND SCAN, WK-4.
003100* 12/11/97 RJT - BRZYCKI FORMULA ADDED PER WK-1, ROUNDED
003200*                CLAUSE ADDED AFTER SPOT CHECK AGAINST
003300*                SPREADSHEET DISAGREED IN THE 3RD DECIMAL.
003400* 22/11/97 RJT - SESSION-MINUTES ADDED, WK-8.
003500* 09/01/98 RJT - CATEGORY SCAN CHANGED FROM A HAND-CODED
003600*                SUBSTRING LOOP TO INSPECT ... TALLYING
003700*                USING THE NEW STORED-LENGTH FIELDS - THE
003800*                OLD LOOP WAS MISSING "LAT PULLDOWN" WHEN
003900*                THE TITLE HAD A TRAILING SPACE.
004000* 04/02/98 RJT - PERIOD/QUARTER ASSIGNMENT MOVED HERE OUT
004100*                OF WF040 SO WF050 DID NOT HAVE TO DUPLICATE
004200*                THE SAME MONTH TABLE.  RJT/WK-9.
004300* 17/03/98 RJT - CORRECTED SESSION-MINUTES FOR THE CASE WHERE
004400*                END-TIME IS PAST MIDNIGHT (E.G. START 2330,
004500*                END 0015).  SINGLE MIDNIGHT CROSSING ONLY -
004600*                A SET THAT RUNS PAST TWO MIDNIGHTS IS NOT
004700*                SOMETHING WE EXPECT TO SEE IN THIS DATA.
004800* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - ALL DATE FIELDS IN
004900*                THIS PROGRAM ARE ALREADY CCYYMMDD (8 DIGIT
005000*                CENTURY-INCLUSIVE), NO CHANGE REQUIRED.  RJT.
005100* 21/01/02 KMS - REQ 0161 - "LANDMINE 180" ADDED TO THE CORE
005200*                KEYWORD BLOCK, NEW MACHINE ON THE FLOOR.
005300* 14/06/07 RJT - REQ 0298 - BRZYCKI DIVISOR/FACTOR FIELDS
005400*                WIDENED TO S9V9999 AFTER A ROUNDING QUERY ON
005500*                VERY HIGH REP SETS (25+).
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*
006600 77  WF-PROG-NAME              PIC X(20)
006700                               VALUE "WFMAPS01 (1.0.02)".
006800 77  WF-SCAN-LEN               PIC 9(2)       COMP.
006900 77  WF-BUILD-IX               PIC 9(2)       COMP.
007000 01  WF-TABLE-LOADED-SW        PIC X          VALUE "N".
007100     88  WF-TABLE-LOADED                      VALUE "Y".
007200*
007300*    WORK AREA FOR PULLING A CCYYMMDD DATE APART.  ALSO
007400*    SERVES AS A REDEFINES EXAMPLE NUMBER 1.
007500 01  WF-WORK-DATE.
007600     03  WF-WD-CCYY            PIC 9(4).
007700     03  WF-WD-MM              PIC 9(2).
007800     03  WF-WD-DD              PIC 9(2).
007900     03  FILLER                PIC X(1).
008000 01  WF-WORK-DATE-N REDEFINES WF-WORK-DATE
008100                              PIC 9(8).
008200*
008300*    UPPER-CASED COPY OF THE EXERCISE TITLE FOR THE
008400*    CATEGORY AND KEYWORD SCANS.
008500 01  WF-UPPER-TITLE            PIC X(40).
008600 01  WF-LOWER-ALPHA            PIC X(26)
008700                               VALUE "abcdefghijklmnopqrstuvwxyz".
008800 01  WF-UPPER-ALPHA            PIC X(26)
008900                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009000*
009100 01  WF-MATCH-CNT              PIC 9(3)       COMP.
009200*
009300*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD.
009400*    (WF-SCAN-LEN, WF-BUILD-IX ARE 77-LEVELS UP TOP.)
009500*    START/END TIMESTAMPS EXPRESSED AS MINUTES-SINCE-MIDNIGHT.
009600 01  WF-STRT-MINS              PIC 9(4)       COMP.
009700 01  WF-END-MINS               PIC 9(4)       COMP.
009800*    HOLDS THE HH/MM PULLED OUT OF AN HHMM TIME FIELD.
009900 01  WF-TIME-HH                PIC 99.
010000 01  WF-TIME-MM                PIC 99.
010100*
010200*    BRZYCKI WORKING FIELDS.
010300 01  WF-B-DIVISOR              PIC S9V9999    COMP-3.
010400 01  WF-B-FACTOR               PIC S9V9999    COMP-3.
010500*
010600*****************************************************
010700*  CATEGORY KEYWORD LOAD BLOCKS.  EACH BLOCK IS A     *
010800*  LITERAL TABLE OF 30-BYTE SLOTS, REDEFINED AS AN    *
010900*  OCCURS TABLE SO IT CAN BE MOVED INTO THE REAL      *
011000*  WF-CATEGORY-TABLE ENTRY IN A SMALL LOOP INSTEAD    *
011100*  OF ONE MOVE STATEMENT PER KEYWORD.  THIS IS THE    *
011200*  SAME TRICK THE OLD STATE-TAX-TABLE LOAD USED IN    *
011300*  THE PAYROLL SYSTEM.  REDEFINES EXAMPLES 2-7.       *
011400*****************************************************
011500 01  WF-LOAD-CHEST.
011600     03  FILLER  PIC X(30) VALUE "BENCH PRESS".
011700     03  FILLER  PIC X(30) VALUE "INCLINE BENCH PRESS".
011800     03  FILLER  PIC X(30) VALUE "DECLINE BENCH PRESS".
011900     03  FILLER  PIC X(30) VALUE "CHEST PRESS".
012000     03  FILLER  PIC X(30) VALUE "CHEST FLY".
012100     03  FILLER  PIC X(30) VALUE "FLOOR PRESS".
012200     03  FILLER  PIC X(30) VALUE "INCLINE CHEST PRESS".
012300 01  WF-LOAD-CHEST-R REDEFINES WF-LOAD-CHEST.
012400     03  WF-LC-KW              PIC X(30)  OCCURS 7.
012500*
012600 01  WF-LOAD-BACK.
012700     03  FILLER  PIC X(30) VALUE "DUMBBELL ROW".
012800     03  FILLER  PIC X(30) VALUE "SEATED CABLE ROW".
012900     03  FILLER  PIC X(30) VALUE "BENT OVER ROW".
013000     03  FILLER  PIC X(30) VALUE "LAT PULLDOWN".
013100     03  FILLER  PIC X(30) VALUE "PULL UP".
013200     03  FILLER  PIC X(30) VALUE "CHIN UP".
013300     03  FILLER  PIC X(30) VALUE "T BAR ROW".
013400     03  FILLER  PIC X(30) VALUE "ISO-LATERAL ROW".
013500     03  FILLER  PIC X(30) VALUE "CHEST SUPPORTED INCLINE ROW".
013600     03  FILLER  PIC X(30) VALUE "SINGLE ARM CABLE ROW".
013700     03  FILLER  PIC X(30) VALUE "GORILLA ROW".
013800     03  FILLER  PIC X(30) VALUE "WIDE PULL UP".
013900 01  WF-LOAD-BACK-R REDEFINES WF-LOAD-BACK.
014000     03  WF-LB-KW              PIC X(30)  OCCURS 12.
014100*
014200 01  WF-LOAD-LEGS.
014300     03  FILLER  PIC X(30) VALUE "SQUAT".
014400     03  FILLER  PIC X(30) VALUE "DEADLIFT".
014500     03  FILLER  PIC X(30) VALUE "ROMANIAN DEADLIFT".
014600     03  FILLER  PIC X(30) VALUE "SUMO DEADLIFT".
014700     03  FILLER  PIC X(30) VALUE "LEG PRESS".
014800     03  FILLER  PIC X(30) VALUE "LEG EXTENSION".
014900     03  FILLER  PIC X(30) VALUE "LYING LEG CURL".
015000     03  FILLER  PIC X(30) VALUE "SEATED LEG CURL".
015100     03  FILLER  PIC X(30) VALUE "HIP THRUST".
015200     03  FILLER  PIC X(30) VALUE "BULGARIAN SPLIT SQUAT".
015300     03  FILLER  PIC X(30) VALUE "SPLIT SQUAT".
015400     03  FILLER  PIC X(30) VALUE "WALKING LUNGE".
015500     03  FILLER  PIC X(30) VALUE "HIP ABDUCTION".
015600     03  FILLER  PIC X(30) VALUE "HIP ADDUCTION".
015700     03  FILLER  PIC X(30) VALUE "BOX STEP UP".
015800 01  WF-LOAD-LEGS-R REDEFINES WF-LOAD-LEGS.
015900     03  WF-LL-KW              PIC X(30)  OCCURS 15.
016000*
016100 01  WF-LOAD-SHOULDERS.
016200     03  FILLER  PIC X(30) VALUE "OVERHEAD PRESS".
016300     03  FILLER  PIC X(30) VALUE "SHOULDER PRESS".
016400     03  FILLER  PIC X(30) VALUE "LATERAL RAISE".
016500     03  FILLER  PIC X(30) VALUE "REAR DELT REVERSE FLY".
016600     03  FILLER  PIC X(30) VALUE "FACE PULL".
016700     03  FILLER  PIC X(30) VALUE "ARNOLD PRESS".
016800 01  WF-LOAD-SHOULDERS-R REDEFINES WF-LOAD-SHOULDERS.
016900     03  WF-LS-KW              PIC X(30)  OCCURS 6.
017000*
017100 01  WF-LOAD-ARMS.
017200     03  FILLER  PIC X(30) VALUE "BICEP CURL".
017300     03  FILLER  PIC X(30) VALUE "TRICEPS PUSHDOWN".
017400     03  FILLER  PIC X(30) VALUE "TRICEPS DIP".
017500     03  FILLER  PIC X(30) VALUE "FLOOR TRICEPS DIP".
017600     03  FILLER  PIC X(30) VALUE "SKULLCRUSHER".
017700     03  FILLER  PIC X(30) VALUE "PREACHER CURL".
017800     03  FILLER  PIC X(30) VALUE "TRICEPS EXTENSION".
017900     03  FILLER  PIC X(30) VALUE "TRICEPS ROPE PUSHDOWN".
018000     03  FILLER  PIC X(30) VALUE "EZ BAR BICEPS CURL".
018100 01  WF-LOAD-ARMS-R REDEFINES WF-LOAD-ARMS.
018200     03  WF-LA-KW              PIC X(30)  OCCURS 9.
018300*
018400 01  WF-LOAD-CORE.
018500     03  FILLER  PIC X(30) VALUE "DECLINE CRUNCH".
018600     03  FILLER  PIC X(30) VALUE "CABLE CRUNCH".
018700     03  FILLER  PIC X(30) VALUE "SIDE BEND".
018800     03  FILLER  PIC X(30) VALUE "DRAGON FLAG".
018900     03  FILLER  PIC X(30) VALUE "PLANK".
019000     03  FILLER  PIC X(30) VALUE "AB WHEEL".
019100     03  FILLER  PIC X(30) VALUE "JACK KNIFE".
019200     03  FILLER  PIC X(30) VALUE "CRUNCH".
019300     03  FILLER  PIC X(30) VALUE "LANDMINE 180".
019400 01  WF-LOAD-CORE-R REDEFINES WF-LOAD-CORE.
019500     03  WF-LO-KW              PIC X(30)  OCCURS 9.
019600*
019700 COPY "WFCATTBL.cob".
019800*
019900 LINKAGE SECTION.
020000*
020100 COPY "WFSET.cob".
020200*
020300 COPY "WFDERIV.cob".
020400*
020500 PROCEDURE DIVISION USING WF-SET-RECORD, WF-SET-DERIVED.
020600*
020700 AA000-MAIN SECTION.
020800 AA000-ENTRY.
020900     IF NOT WF-TABLE-LOADED
021000         PERFORM AA010-LOAD-CATEGORY-TABLE THRU AA010-EXIT
021100         SET WF-TABLE-LOADED TO TRUE
021200     END-IF.
021300     INITIALIZE WF-SET-DERIVED.
021400     PERFORM BB010-COMPUTE-VOLUME THRU BB010-EXIT.
021500     PERFORM BB020-COMPUTE-1RM THRU BB020-EXIT.
021600     PERFORM BB030-CLASSIFY-CATEGORY THRU BB030-EXIT.
021700     PERFORM BB040-COMPUTE-PERIOD THRU BB040-EXIT.
021800     PERFORM BB050-COMPUTE-SESS-MINS THRU BB050-EXIT.
021900     GOBACK.
022000*
022100*****************************************************
022200*  AA010 - ONE-TIME LOAD OF THE CATEGORY KEYWORD      *
022300*          TABLE FROM THE LITERAL BLOCKS ABOVE, THEN  *
022400*          A STORED-LENGTH PASS SO INSPECT DOES NOT   *
022500*          HAVE TO CHASE TRAILING SPACES LATER.       *
022600*          HELPER PARAGRAPHS AA011-AA022 BELOW DO     *
022700*          THE ACTUAL WORK, EACH PERFORMED OUT OF     *
022800*          LINE BY ITS OWN THRU RANGE.                *
022900*****************************************************
023000 AA010-LOAD-CATEGORY-TABLE.
023100     MOVE "CHEST"     TO WF-CAT-NAME(1).
023200     MOVE 7           TO WF-CAT-KW-COUNT(1).
023300     PERFORM AA011-COPY-CHEST-KW THRU AA011-EXIT
023400         VARYING WF-BUILD-IX FROM 1 BY 1
023500         UNTIL WF-BUILD-IX > 7.
023600     MOVE "BACK"      TO WF-CAT-NAME(2).
023700     MOVE 12          TO WF-CAT-KW-COUNT(2).
023800     PERFORM AA012-COPY-BACK-KW THRU AA012-EXIT
023900         VARYING WF-BUILD-IX FROM 1 BY 1
024000         UNTIL WF-BUILD-IX > 12.
024100     MOVE "LEGS"      TO WF-CAT-NAME(3).
024200     MOVE 15          TO WF-CAT-KW-COUNT(3).
024300     PERFORM AA013-COPY-LEGS-KW THRU AA013-EXIT
024400         VARYING WF-BUILD-IX FROM 1 BY 1
024500         UNTIL WF-BUILD-IX > 15.
024600     MOVE "SHOULDERS" TO WF-CAT-NAME(4).
024700     MOVE 6           TO WF-CAT-KW-COUNT(4).
024800     PERFORM AA014-COPY-SHLD-KW THRU AA014-EXIT
024900         VARYING WF-BUILD-IX FROM 1 BY 1
025000         UNTIL WF-BUILD-IX > 6.
025100     MOVE "ARMS"      TO WF-CAT-NAME(5).
025200     MOVE 9           TO WF-CAT-KW-COUNT(5).
025300     PERFORM AA015-COPY-ARMS-KW THRU AA015-EXIT
025400         VARYING WF-BUILD-IX FROM 1 BY 1
025500         UNTIL WF-BUILD-IX > 9.
025600     MOVE "CORE"      TO WF-CAT-NAME(6).
025700     MOVE 9           TO WF-CAT-KW-COUNT(6).
025800     PERFORM AA016-COPY-CORE-KW THRU AA016-EXIT
025900         VARYING WF-BUILD-IX FROM 1 BY 1
026000         UNTIL WF-BUILD-IX > 9.
026100*    NOW WALK EVERY LOADED KEYWORD AND WORK OUT ITS TRUE
026200*    LENGTH BY SCANNING BACKWARD FROM THE END OF THE SLOT
026300*    FOR THE LAST NON-BLANK CHARACTER.
026400     PERFORM AA021-CALC-ONE-LENGTH THRU AA021-EXIT
026500         VARYING WF-CX FROM 1 BY 1 UNTIL WF-CX > 6
026600         AFTER WF-KX FROM 1 BY 1
026700         UNTIL WF-KX > WF-CAT-KW-COUNT(WF-CX).
026800 AA010-EXIT.
026900     EXIT.
027000*
027100 AA011-COPY-CHEST-KW.
027200     MOVE WF-LC-KW(WF-BUILD-IX)
027300                  TO WF-CAT-KW-TEXT(1, WF-BUILD-IX).
027400 AA011-EXIT.
027500     EXIT.
027600*
027700 AA012-COPY-BACK-KW.
027800     MOVE WF-LB-KW(WF-BUILD-IX)
027900                  TO WF-CAT-KW-TEXT(2, WF-BUILD-IX).
028000 AA012-EXIT.
028100     EXIT.
028200*
028300 AA013-COPY-LEGS-KW.
028400     MOVE WF-LL-KW(WF-BUILD-IX)
028500                  TO WF-CAT-KW-TEXT(3, WF-BUILD-IX).
028600 AA013-EXIT.
028700     EXIT.
028800*
028900 AA014-COPY-SHLD-KW.
029000     MOVE WF-LS-KW(WF-BUILD-IX)
029100                  TO WF-CAT-KW-TEXT(4, WF-BUILD-IX).
029200 AA014-EXIT.
029300     EXIT.
029400*
029500 AA015-COPY-ARMS-KW.
029600     MOVE WF-LA-KW(WF-BUILD-IX)
029700                  TO WF-CAT-KW-TEXT(5, WF-BUILD-IX).
029800 AA015-EXIT.
029900     EXIT.
030000*
030100 AA016-COPY-CORE-KW.
030200     MOVE WF-LO-KW(WF-BUILD-IX)
030300                  TO WF-CAT-KW-TEXT(6, WF-BUILD-IX).
030400 AA016-EXIT.
030500     EXIT.
030600*
030700 AA021-CALC-ONE-LENGTH.
030800     MOVE 30 TO WF-SCAN-LEN.
030900     PERFORM AA022-BACK-UP-ONE THRU AA022-EXIT
031000         UNTIL WF-SCAN-LEN = 0
031100         OR WF-CAT-KW-TEXT(WF-CX, WF-KX)
031200                (WF-SCAN-LEN:1) NOT = SPACE.
031300     MOVE WF-SCAN-LEN TO WF-CAT-KW-LEN(WF-CX, WF-KX).
031400 AA021-EXIT.
031500     EXIT.
031600*
031700 AA022-BACK-UP-ONE.
031800     SUBTRACT 1 FROM WF-SCAN-LEN.
031900 AA022-EXIT.
032000     EXIT.
032100*
032200*****************************************************
032300*  BB010 - BUSINESS RULE 1 - SET VOLUME.               *
032400*****************************************************
032500 BB010-COMPUTE-VOLUME.
032600     COMPUTE WF-D-VOLUME = WF-WT-LBS * WF-REPS.
032700 BB010-EXIT.
032800     EXIT.
032900*
033000*****************************************************
033100*  BB020 - BUSINESS RULE 2 - BRZYCKI ESTIMATED 1RM.    *
033200*****************************************************
033300 BB020-COMPUTE-1RM.
033400     IF WF-REPS = 0 OR WF-WT-LBS = 0
033500         MOVE 0 TO WF-D-EST-1RM
033600     ELSE
033700         IF WF-REPS = 1
033800             MOVE WF-WT-LBS TO WF-D-EST-1RM
033900         ELSE
034000             IF WF-REPS > 10
034100                 COMPUTE WF-B-FACTOR ROUNDED =
034200                         1 + (WF-REPS / 30)
034300                 COMPUTE WF-D-EST-1RM ROUNDED =
034400                         WF-WT-LBS * WF-B-FACTOR
034500             ELSE
034600                 COMPUTE WF-B-DIVISOR ROUNDED =
034700                         1.0278 - (0.0278 * WF-REPS)
034800                 COMPUTE WF-D-EST-1RM ROUNDED =
034900                         WF-WT-LBS / WF-B-DIVISOR
035000             END-IF
035100         END-IF
035200     END-IF.
035300 BB020-EXIT.
035400     EXIT.
035500*
035600*****************************************************
035700*  BB030 - BUSINESS RULE 3 - MUSCLE-GROUP CATEGORY.    *
035800*          FIXED SCAN ORDER CHEST/BACK/LEGS/           *
035900*          SHOULDERS/ARMS/CORE, FIRST HIT WINS, NO     *
036000*          MATCH FALLS TO "OTHER".                     *
036100*****************************************************
036200 BB030-CLASSIFY-CATEGORY.
036300     MOVE "OTHER"     TO WF-D-CATEGORY.
036400     MOVE WF-EXER-TITLE TO WF-UPPER-TITLE.
036500     INSPECT WF-UPPER-TITLE
036600             CONVERTING WF-LOWER-ALPHA TO WF-UPPER-ALPHA.
036700     SET WF-CX TO 1.
036800     PERFORM BB031-SCAN-ONE-CATEGORY THRU BB031-EXIT
036900         UNTIL WF-CX > 6.
037000 BB030-EXIT.
037100     EXIT.
037200*
037300 BB031-SCAN-ONE-CATEGORY.
037400     SET WF-KX TO 1.
037500     PERFORM BB032-SCAN-ONE-KEYWORD THRU BB032-EXIT
037600         UNTIL WF-KX > WF-CAT-KW-COUNT(WF-CX).
037700     SET WF-CX UP BY 1.
037800 BB031-EXIT.
037900     EXIT.
038000*
038100 BB032-SCAN-ONE-KEYWORD.
038200     MOVE 0 TO WF-MATCH-CNT.
038300     INSPECT WF-UPPER-TITLE TALLYING WF-MATCH-CNT
038400         FOR ALL WF-CAT-KW-TEXT(WF-CX, WF-KX)
038500             (1:WF-CAT-KW-LEN(WF-CX, WF-KX)).
038600     IF WF-MATCH-CNT > 0
038700         MOVE WF-CAT-NAME(WF-CX) TO WF-D-CATEGORY
038800         GO TO BB030-EXIT
038900     END-IF.
039000     SET WF-KX UP BY 1.
039100 BB032-EXIT.
039200     EXIT.
039300*
039400*****************************************************
039500*  BB040 - BUSINESS RULE 5 - MONTH, QUARTER AND        *
039600*          REPORT-PERIOD ASSIGNMENT.                   *
039700*****************************************************
039800 BB040-COMPUTE-PERIOD.
039900     MOVE WF-STRT-DATE TO WF-WORK-DATE-N.
040000     MOVE WF-WD-MM TO WF-D-MONTH-NUM.
040100     IF WF-WD-MM < 04
040200         MOVE "Q1" TO WF-D-QUARTER
040300         MOVE "Q1"    TO WF-D-PERIOD
040400     ELSE
040500         IF WF-WD-MM < 07
040600             MOVE "Q2" TO WF-D-QUARTER
040700         ELSE
040800             IF WF-WD-MM < 10
040900                 MOVE "Q3" TO WF-D-QUARTER
041000             ELSE
041100                 MOVE "Q4" TO WF-D-QUARTER
041200             END-IF
041300         END-IF
041400         MOVE "LATER" TO WF-D-PERIOD
041500     END-IF.
041600 BB040-EXIT.
041700     EXIT.
041800*
041900*****************************************************
042000*  BB050 - BUSINESS RULE 7 - SESSION LENGTH IN         *
042100*          MINUTES FROM START/END TIME OF DAY.         *
042200*          ASSUMES AT MOST ONE MIDNIGHT CROSSING -      *
042300*          SEE 17/03/98 CHANGE-LOG NOTE ABOVE.          *
042400*****************************************************
042500 BB050-COMPUTE-SESS-MINS.
042600     MOVE WF-STRT-TIME(1:2) TO WF-TIME-HH.
042700     MOVE WF-STRT-TIME(3:2) TO WF-TIME-MM.
042800     COMPUTE WF-STRT-MINS = (WF-TIME-HH * 60) + WF-TIME-MM.
042900     MOVE WF-END-TIME(1:2)  TO WF-TIME-HH.
043000     MOVE WF-END-TIME(3:2)  TO WF-TIME-MM.
043100     COMPUTE WF-END-MINS = (WF-TIME-HH * 60) + WF-TIME-MM.
043200     IF WF-END-DATE = WF-STRT-DATE
043300         AND WF-END-MINS NOT < WF-STRT-MINS
043400         COMPUTE WF-D-SESS-MINS = WF-END-MINS - WF-STRT-MINS
043500     ELSE
043600         IF WF-END-DATE > WF-STRT-DATE
043700             COMPUTE WF-D-SESS-MINS =
043800                     (1440 - WF-STRT-MINS) + WF-END-MINS
043900         ELSE
044000             MOVE 0 TO WF-D-SESS-MINS
044100         END-IF
044200     END-IF.
044300 BB050-EXIT.
044400     EXIT.
044500*
