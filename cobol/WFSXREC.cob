000100*******************************************
000200*                                          *
000300*  Record Definitions For The Summary      *
000400*   Extract File - One Physical File,      *
000500*   Five Logical Record Types, Told Apart  *
000600*   By WF-SX-REC-TYPE In Column 1.         *
000700*******************************************
000800*  Same idea as the old payroll history extract - one
000900*  SELECT, several 01s sharing the FD, a type code up
001000*  front so the reading program knows which layout to
001100*  apply.  REDEFINES EXAMPLE 8.
001200*
001300* 26/02/98 rjt - Created for WK-12's summary-extract job.
001400*
001500 01  WF-SX-SUMMARY-REC.
001600     03  WF-SXS-REC-TYPE       PIC X(4)      VALUE "SUMM".
001700     03  WF-SXS-EXER-COUNT     PIC 9(5)      COMP.
001800     03  WF-SXS-TOT-SETS       PIC 9(6)      COMP.
001900     03  WF-SXS-TOT-VOLUME     PIC 9(9)V99   COMP-3.
002000     03  WF-SXS-RANK           PIC 9(2)      COMP.
002100     03  WF-SXS-TITLE          PIC X(40).
002200     03  WF-SXS-RANK-VOLUME    PIC 9(9)V99   COMP-3.
002300     03  WF-SXS-CATEGORY       PIC X(10).
002400     03  WF-SXS-CAT-SETS       PIC 9(6)      COMP.
002500     03  WF-SXS-CAT-VOLUME     PIC 9(9)V99   COMP-3.
002600     03  FILLER                PIC X(45).
002700*
002800 01  WF-SX-MONTH-REC REDEFINES WF-SX-SUMMARY-REC.
002900     03  WF-SXM-REC-TYPE       PIC X(4).
003000     03  WF-SXM-MONTH          PIC X(7).
003100     03  WF-SXM-WKO-COUNT      PIC 9(3)      COMP.
003200     03  WF-SXM-TOT-VOLUME     PIC 9(9)V99   COMP-3.
003300     03  WF-SXM-SET-COUNT      PIC 9(5)      COMP.
003400     03  WF-SXM-DUR-MINS       PIC 9(6)V9    COMP-3.
003500     03  FILLER                PIC X(90).
003600*
003700 01  WF-SX-BIG3-REC REDEFINES WF-SX-SUMMARY-REC.
003800     03  WF-SXB-REC-TYPE       PIC X(4).
003900     03  WF-SXB-LIFT           PIC X(12).
004000     03  WF-SXB-SET-COUNT      PIC 9(5)      COMP.
004100     03  WF-SXB-AVG-WT         PIC 9(4)V99.
004200     03  WF-SXB-MAX-WT         PIC 9(4)V99   COMP-3.
004300     03  WF-SXB-AVG-REPS       PIC 9(3)V99.
004400     03  WF-SXB-MAX-REPS       PIC 9(3)      COMP.
004500     03  WF-SXB-TOT-VOLUME     PIC 9(9)V99   COMP-3.
004600     03  FILLER                PIC X(93).
004700*
004800 01  WF-SX-PR-REC REDEFINES WF-SX-SUMMARY-REC.
004900     03  WF-SXP-REC-TYPE       PIC X(4).
005000     03  WF-SXP-LIFT           PIC X(24).
005100     03  WF-SXP-MAX-WT         PIC 9(4)V99   COMP-3.
005200     03  WF-SXP-MAX-1RM        PIC 9(5)V99   COMP-3.
005300     03  WF-SXP-BEST-WT        PIC 9(4)V99   COMP-3.
005400     03  WF-SXP-BEST-REPS      PIC 9(3)      COMP.
005500     03  WF-SXP-BEST-DATE      PIC 9(8)      COMP.
005600     03  WF-SXP-ZONE-HYPER-LO  PIC 9(5)      COMP-3.
005700     03  WF-SXP-ZONE-HYPER-HI  PIC 9(5)      COMP-3.
005800     03  WF-SXP-ZONE-STR-LO    PIC 9(5)      COMP-3.
005900     03  WF-SXP-ZONE-STR-HI    PIC 9(5)      COMP-3.
006000     03  WF-SXP-ZONE-POW-LO    PIC 9(5)      COMP-3.
006100     03  WF-SXP-ZONE-POW-HI    PIC 9(5)      COMP-3.
006200     03  FILLER                PIC X(63).
006300*
006400 01  WF-SX-GOAL-REC REDEFINES WF-SX-SUMMARY-REC.
006500     03  WF-SXG-REC-TYPE       PIC X(4).
006600     03  WF-SXG-LIFT           PIC X(24).
006700     03  WF-SXG-BASELINE-1RM   PIC 9(5)V99   COMP-3.
006800     03  WF-SXG-CURRENT-1RM    PIC 9(5)V99   COMP-3.
006900     03  WF-SXG-GOAL-1RM       PIC 9(5)V99   COMP-3.
007000     03  WF-SXG-PROGRESS-PCT   PIC 9(3)V99   COMP-3.
007100     03  WF-SXG-REMAINING-LBS  PIC 9(5)V99   COMP-3.
007200     03  WF-SXG-STATUS         PIC X(20).
007300     03  FILLER                PIC X(70).
007400*
