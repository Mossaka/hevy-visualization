000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF050.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  05/09/95.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF050 - SUMMARY-EXTRACTS JOB                     *
001200*                                                   *
001300*   BUILDS THE MACHINE-READABLE SUMMARY EXTRACT FILE *
001400*   PICKED UP BY DOWNSTREAM DASHBOARD/CHARTING WORK  *
001500*   THAT IS OUTSIDE THIS SUITE.  UNLIKE WF040 THIS   *
001600*   JOB DOES NOT FILTER TO A SINGLE REPORT YEAR - IT  *
001700*   SUMMARISES EVERY SET ON THE INPUT FILE.           *
001800*                                                   *
001900*****************************************************
002000*
002100*  CHANGE LOG
002200*  ----------
002300* 26/02/98 RJT - CREATED FOR WK-12 - OVERALL SUMMARY AND
002400*                TOP-10-BY-VOLUME EXTRACT RECORDS.
002500* 05/03/98 RJT - MONTHLY SUMMARY EXTRACT RECORDS ADDED.
002600* 13/03/98 RJT - BIG-THREE ANALYSIS EXTRACT RECORDS ADDED,
002700*                EXCLUDE LISTS PER WK-11 (INCLINE/DECLINE/
002800*                CLOSE, BULGARIAN/SPLIT, ROMANIAN/SUMO).
002900* 20/03/98 RJT - PERSONAL-RECORD AND TRAINING-ZONE EXTRACT
003000*                RECORDS ADDED FOR BENCH/SQUAT/DEADLIFT/OHP.
003100* 27/03/98 RJT - GOAL-TRACKING EXTRACT RECORDS ADDED PER
003200*                WK-13 - BASELINE WINDOW 01/12 TO 01/02.
003300* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - DATES ARE ALL
003400*                CCYYMMDD, NO CHANGE REQUIRED.  RJT.
003500* 19/03/02 KMS - REQ 0163 - MONTHLY EXTRACT RECORD-KEY
003600*                REWORKED TO "CCYY-MM" AFTER DOWNSTREAM
003700*                CHARTING TOOL COMPLAINED OF SORT ORDER.
003800* 08/10/06 RJT - REQ 0286 - GOAL-TRACKING BASELINE WINDOW
003900*                CONSTANTS MOVED TO WORKING-STORAGE 01-LEVELS
004000*                SO THEY ARE VISIBLE IN A CORE DUMP.
004100* 14/11/09 RJT - REQ 0302 - FF012-SET-STATUS WORDING BROUGHT INTO
004200*                LINE WITH THE MEMBER HANDBOOK - "GOAL MET" IS NOW
004300*                "GOAL ACHIEVED", "ON TRACK" IS NOW "ALMOST THERE",
004400*                "MAKING PROGRESS" IS NOW "GETTING STARTED" AND
004500*                "EARLY STAGE" IS NOW "BUILDING FOUNDATION".
004600* 21/11/09 RJT - REQ 0303 - AA039-ACCUM-GOAL FALLBACK 1RM WAS
004700*                TAKING THE HIGHEST 1RM OF ANY SET ON OR AFTER
004800*                THE FALLBACK DATE - MEMBER SERVICES FLAGGED THIS
004900*                AS OVERSTATING "CURRENT" ABILITY WHEN A LATER,
005000*                HEAVIER SESSION FELL IN THE WINDOW. FALLBACK NOW
005100*                KEYS OFF THE EARLIEST-DATED SET(S) IN THE WINDOW,
005200*                PER THE BASELINE DEFINITION - ADDED
005300*                WF-GA-FALLBACK-DATE TO THE GOAL ACCUM TABLE.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WF-SET-FILE      ASSIGN TO WORKSET
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WF-SET-STATUS.
006400     SELECT WF-EXTRACT-FILE  ASSIGN TO SUMXTR
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WF-SX-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  WF-SET-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 190 CHARACTERS.
007300 COPY "WFSET.cob".
007400*
007500 FD  WF-EXTRACT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 133 CHARACTERS.
007800 COPY "WFSXREC.cob".
007900*
008000 WORKING-STORAGE SECTION.
008100*
008200 77  WF-PROG-NAME              PIC X(17)
008300                               VALUE "WF050 (1.0.02)".
008400*
008500 01  WF-SET-STATUS             PIC XX          COMP.
008600     88  WF-SET-EOF                            VALUE "10".
008700 01  WF-SX-STATUS              PIC XX          COMP.
008800*    NUMERIC VIEW OF THE FILE STATUS FOR RANGE-TESTING RATHER
008900*    THAN AN 88-LEVEL COMPARE.  REDEFINES EXAMPLE 3.
009000 01  WF-SX-STATUS-N REDEFINES WF-SX-STATUS
009100                              PIC 9(2).
009200 01  WF-EOF-SW                 PIC X           VALUE "N".
009300     88  WF-AT-EOF                             VALUE "Y".
009400*
009500 01  WF-SIX                    PIC 9(4)        COMP  VALUE 0.
009600 01  WF-FIND-IX                PIC 9(4)        COMP.
009700 01  WF-RANK-IX                PIC 9(2)        COMP.
009800 01  WF-BEST-IX                PIC 9(4)        COMP.
009900 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
010000 01  WF-BASELINE-DATE-LO       PIC 9(8)        COMP  VALUE 20241201.
010100 01  WF-BASELINE-DATE-HI       PIC 9(8)        COMP  VALUE 20250201.
010200 01  WF-FALLBACK-DATE          PIC 9(8)        COMP  VALUE 20250101.
010300*
010400*    WORK AREA FOR PULLING A CCYYMMDD DATE APART - REDEFINES
010500*    EXAMPLE 1 IN THIS PROGRAM.
010600 01  WF-DATE-BREAKDOWN.
010700     03  WF-DTB-CCYY           PIC 9(4).
010800     03  WF-DTB-MM             PIC 9(2).
010900     03  WF-DTB-DD             PIC 9(2).
011000     03  FILLER                PIC X(1).
011100 01  WF-DATE-BREAKDOWN-N REDEFINES WF-DATE-BREAKDOWN
011200                              PIC 9(8).
011300*
011400*    UPPER-CASED SCAN COPY FOR BIG-3/PR-LIFT MATCHES.
011500 01  WF-UPPER-TITLE-5          PIC X(40).
011600 01  WF-LOWER-ALPHA-5          PIC X(26)
011700                               VALUE "abcdefghijklmnopqrstuvwxyz".
011800 01  WF-UPPER-ALPHA-5          PIC X(26)
011900                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012000 01  WF-MATCH-CNT5             PIC 9(3)        COMP.
012100*
012200*****************************************************
012300*  PER-EXERCISE ACCUMULATOR - USED FOR THE OVERALL       *
012400*  SUMMARY AND TOP-10-BY-VOLUME EXTRACT.                  *
012500*****************************************************
012600 01  WF-EXER-TABLE.
012700     03  WF-EX-ENTRY OCCURS 500 INDEXED BY WF-EXX.
012800         05  WF-EX-TITLE       PIC X(40).
012900         05  WF-EX-CATEGORY    PIC X(10).
013000         05  WF-EX-SET-COUNT   PIC 9(6)      COMP.
013100         05  WF-EX-TOT-VOLUME  PIC 9(9)V99   COMP-3.
013200         05  FILLER            PIC X(4).
013300 01  WF-EX-PICKED-TABLE.
013400     03  WF-EX-PICKED OCCURS 500 PIC X.
013500 01  WF-EX-PICKED-ALL REDEFINES WF-EX-PICKED-TABLE
013600                              PIC X(500).
013700*
013800*    CATEGORY SET-COUNT / VOLUME DISTRIBUTION, SAME ORDER
013900*    AS WFCATTBL.cob'S CATEGORY TABLE.
014000 01  WF-CATSUM-TABLE.
014100     03  WF-CA-ENTRY OCCURS 6 INDEXED BY WF-CAX.
014200         05  WF-CA-NAME        PIC X(10).
014300         05  WF-CA-SET-COUNT   PIC 9(5)      COMP.
014400         05  WF-CA-TOT-VOLUME  PIC 9(9)V99   COMP-3.
014500         05  FILLER            PIC X(5).
014600*
014700*    MONTHLY SUMMARY, KEYED BY "CCYY-MM" - GROWS FOR MULTI-
014800*    YEAR DATA, SIZED FOR 60 MONTHS (FIVE YEARS' HISTORY).
014900 01  WF-MONSUM-TABLE.
015000     03  WF-MO-ENTRY OCCURS 60 INDEXED BY WF-MOX.
015100         05  WF-MO-MONTH       PIC X(7).
015200         05  WF-MO-WKO-COUNT   PIC 9(3)      COMP.
015300         05  WF-MO-TOT-VOLUME  PIC 9(9)V99   COMP-3.
015400         05  WF-MO-SET-COUNT   PIC 9(5)      COMP.
015500         05  WF-MO-DUR-MINS    PIC 9(6)V9    COMP-3.
015600         05  FILLER            PIC X(6).
015700 01  WF-MONTH-COUNT            PIC 9(2)        COMP  VALUE 0.
015800*
015900*    SESSION TABLE (DISTINCT WORKOUT-TITLE + DATE), FEEDS THE
016000*    MONTHLY SESSION-DURATION TOTAL.
016100 01  WF-SESSION-TABLE.
016200     03  WF-SS-ENTRY OCCURS 800 INDEXED BY WF-SSX.
016300         05  WF-SS-WKO-TITLE   PIC X(30).
016400         05  WF-SS-DATE        PIC 9(8)      COMP.
016500         05  WF-SS-MONTH       PIC X(7).
016600         05  WF-SS-MINUTES     PIC 9(4)V9    COMP-3.
016700         05  FILLER            PIC X(3).
016800 01  WF-SESS-COUNT             PIC 9(4)        COMP  VALUE 0.
016900*
017000*****************************************************
017100*  BIG-THREE ACCUMULATOR (BENCH/SQUAT/DEADLIFT, WITH        *
017200*  EXCLUDES) AND PERSONAL-RECORD ACCUMULATOR (BENCH/       *
017300*  SQUAT/DEADLIFT/OVERHEAD PRESS, FULL TITLE MATCH).       *
017400*****************************************************
017500 01  WF-BIG3-ACCUM-TABLE.
017600     03  WF-B3-ENTRY OCCURS 3.
017700         05  WF-B3-SET-COUNT   PIC 9(5)      COMP.
017800         05  WF-B3-SUM-WT      PIC 9(9)V99   COMP-3.
017900         05  WF-B3-MAX-WT      PIC 9(4)V99   COMP-3.
018000         05  WF-B3-SUM-REPS    PIC 9(7)      COMP-3.
018100         05  WF-B3-MAX-REPS    PIC 9(3)      COMP.
018200         05  WF-B3-TOT-VOLUME  PIC 9(9)V99   COMP-3.
018300         05  FILLER            PIC X(3).
018400*
018500 01  WF-PR-ACCUM-TABLE.
018600     03  WF-PR-ENTRY OCCURS 4.
018700         05  WF-PR-MAX-WT      PIC 9(4)V99   COMP-3.
018800         05  WF-PR-MAX-1RM     PIC 9(5)V99   COMP-3.
018900         05  WF-PR-BEST-WT     PIC 9(4)V99   COMP-3.
019000         05  WF-PR-BEST-REPS   PIC 9(3)      COMP.
019100         05  WF-PR-BEST-DATE   PIC 9(8)      COMP.
019200         05  FILLER            PIC X(3).
019300*
019400*    GOAL TRACKING - BASELINE WINDOW MAX, FALLBACK MAX, AND
019500*    THE LAST 20 SETS PER LIFT (RING BUFFER, OLDEST DROPPED).
019600 01  WF-GOAL-ACCUM-TABLE.
019700     03  WF-GA-ENTRY OCCURS 4.
019800         05  WF-GA-BASELINE-MAX  PIC 9(5)V99 COMP-3.
019900         05  WF-GA-FALLBACK-MAX  PIC 9(5)V99 COMP-3.
020000         05  WF-GA-FALLBACK-DATE PIC 9(8)    COMP.
020100         05  WF-GA-ALLTIME-MAX   PIC 9(5)V99 COMP-3.
020200         05  WF-GA-LAST20 OCCURS 20 INDEXED BY WF-GA20X.
020300             07  WF-GA-L20-1RM   PIC 9(5)V99 COMP-3.
020400         05  WF-GA-L20-COUNT     PIC 9(2)    COMP.
020500         05  WF-GA-L20-NEXT      PIC 9(2)    COMP  VALUE 1.
020600         05  FILLER              PIC X(3).
020700*
020800 01  WF-CURRENT-1RM            PIC 9(5)V99     COMP-3.
020900*    SIGNED SCRATCH FOR THE GOAL PROGRESS PERCENT - RULE 13 CLAMPS
021000*    TO 0-100, BUT WF-SXG-PROGRESS-PCT ITSELF IS UNSIGNED, SO A
021100*    NEGATIVE RESULT (CURRENT-1RM BELOW BASELINE-1RM) HAS TO BE
021200*    CAUGHT HERE BEFORE IT EVER TOUCHES THE UNSIGNED FIELD.
021300 01  WF-PROGRESS-RAW           PIC S9(5)V99    COMP-3.
021400 01  WF-GLX                    PIC 9           COMP.
021500 01  WF-GL20I                  PIC 9(2)        COMP.
021600*
021700*    EDITED WORK FIELDS.
021800 01  WF-ED-DATE                PIC 9(8).
021900 01  WF-ED-COUNT               PIC ZZZZZ9.
022000 01  WF-ED-VOLUME              PIC ZZ,ZZZ,ZZ9.
022100 01  WF-ED-WT                  PIC ZZZ9.99.
022200*
022300 COPY "WFLIFT.cob".
022400*
022500 COPY "WFCATTBL.cob".
022600*
022700 COPY "WFDERIV.cob".
022800*
022900 PROCEDURE DIVISION.
023000*
023100 AA000-MAIN SECTION.
023200 AA000-ENTRY.
023300     PERFORM AA010-INITIAL THRU AA010-EXIT.
023400     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
023500     PERFORM AA030-LOAD-ONE-SET THRU AA030-EXIT
023600         UNTIL WF-AT-EOF.
023700     PERFORM AA080-DERIVE-TOTALS THRU AA080-EXIT.
023800     PERFORM BB000-WRITE-SUMMARY THRU BB000-EXIT.
023900     PERFORM CC000-WRITE-MONTHLY THRU CC000-EXIT.
024000     PERFORM DD000-WRITE-BIG3 THRU DD000-EXIT.
024100     PERFORM EE000-WRITE-PR THRU EE000-EXIT.
024200     PERFORM FF000-WRITE-GOALS THRU FF000-EXIT.
024300     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
024400     STOP RUN.
024500*
024600 AA010-INITIAL.
024700     MOVE SPACES TO WF-EX-PICKED-ALL.
024800     PERFORM AA013-LOAD-CAT-NAMES THRU AA013-EXIT.
024900     PERFORM AA014-LOAD-LIFT-TABLES THRU AA014-EXIT.
025000     PERFORM AA011-INIT-CATSUM THRU AA011-EXIT
025100         VARYING WF-CAX FROM 1 BY 1 UNTIL WF-CAX > 6.
025200     PERFORM AA012-INIT-B3PR THRU AA012-EXIT
025300         VARYING WF-GLX FROM 1 BY 1 UNTIL WF-GLX > 4.
025400     OPEN INPUT WF-SET-FILE.
025500     OPEN OUTPUT WF-EXTRACT-FILE.
025600 AA010-EXIT.
025700     EXIT.
025800*
025900*****************************************************
026000*  AA013 - WORKING-STORAGE IS NOT SHARED ACROSS A CALL      *
026100*          BOUNDARY, SO THIS PROGRAM'S OWN COPY OF          *
026200*          WFCATTBL.cob HAS TO HAVE ITS NAMES SET HERE      *
026300*          RATHER THAN RELYING ON WFMAPS01'S INTERNAL LOAD. *
026400*          KEYWORD LISTS ARE NOT NEEDED HERE - ONLY THE     *
026500*          SIX DISPLAY NAMES FOR THE EXTRACT RECORDS.       *
026600*          RJT 13/03/98.                                    *
026700*****************************************************
026800 AA013-LOAD-CAT-NAMES.
026900     MOVE "CHEST"     TO WF-CAT-NAME(1).
027000     MOVE "BACK"      TO WF-CAT-NAME(2).
027100     MOVE "LEGS"      TO WF-CAT-NAME(3).
027200     MOVE "SHOULDERS" TO WF-CAT-NAME(4).
027300     MOVE "ARMS"      TO WF-CAT-NAME(5).
027400     MOVE "CORE"      TO WF-CAT-NAME(6).
027500 AA013-EXIT.
027600     EXIT.
027700*
027800*****************************************************
027900*  AA014 - ONE-TIME LOAD OF THE THREE LIFT TABLES IN        *
028000*          WFLIFT.cob - SAME REASON AS AA013 ABOVE, THIS    *
028100*          PROGRAM'S OWN COPY IS NOT PRE-LOADED BY ANYONE   *
028200*          ELSE.  LENGTHS ARE STORED ALONGSIDE EVERY        *
028300*          SUBSTRING SO INSPECT DOES NOT CHASE TRAILING     *
028400*          SPACES (SAME IDIOM AS WFMAPS01'S KEYWORD LOAD).  *
028500*****************************************************
028600 AA014-LOAD-LIFT-TABLES.
028700     MOVE "BENCH PRESS"        TO WF-MLIFT-NAME(1).
028800     MOVE 11                   TO WF-MLIFT-LEN(1).
028900     MOVE "SQUAT"              TO WF-MLIFT-NAME(2).
029000     MOVE 5                    TO WF-MLIFT-LEN(2).
029100     MOVE "DEADLIFT"           TO WF-MLIFT-NAME(3).
029200     MOVE 8                    TO WF-MLIFT-LEN(3).
029300     MOVE "OVERHEAD PRESS"     TO WF-MLIFT-NAME(4).
029400     MOVE 14                   TO WF-MLIFT-LEN(4).
029500     MOVE "BARBELL ROW"        TO WF-MLIFT-NAME(5).
029600     MOVE 11                   TO WF-MLIFT-LEN(5).
029700     MOVE "PULL UP"            TO WF-MLIFT-NAME(6).
029800     MOVE 7                    TO WF-MLIFT-LEN(6).
029900     MOVE "HIP THRUST"         TO WF-MLIFT-NAME(7).
030000     MOVE 10                   TO WF-MLIFT-LEN(7).
030100*
030200     MOVE "BENCH PRESS (BARBELL)"    TO WF-PRLIFT-NAME(1).
030300     MOVE 19                         TO WF-PRLIFT-LEN(1).
030400     MOVE "SQUAT (BARBELL)"          TO WF-PRLIFT-NAME(2).
030500     MOVE 15                         TO WF-PRLIFT-LEN(2).
030600     MOVE "DEADLIFT (BARBELL)"       TO WF-PRLIFT-NAME(3).
030700     MOVE 18                         TO WF-PRLIFT-LEN(3).
030800     MOVE "OVERHEAD PRESS (BARBELL)" TO WF-PRLIFT-NAME(4).
030900     MOVE 24                         TO WF-PRLIFT-LEN(4).
031000*
031100     MOVE "BENCH PRESS"        TO WF-BIG3-INCLUDE(1).
031200     MOVE 11                   TO WF-BIG3-INCL-LEN(1).
031300     MOVE 2                    TO WF-BIG3-EXCL-CNT(1).
031400     MOVE "INCLINE"            TO WF-BIG3-EXCL-TXT(1, 1).
031500     MOVE 7                    TO WF-BIG3-EXCL-LEN(1, 1).
031600     MOVE "DECLINE"            TO WF-BIG3-EXCL-TXT(1, 2).
031700     MOVE 7                    TO WF-BIG3-EXCL-LEN(1, 2).
031800*
031900     MOVE "SQUAT"              TO WF-BIG3-INCLUDE(2).
032000     MOVE 5                    TO WF-BIG3-INCL-LEN(2).
032100     MOVE 2                    TO WF-BIG3-EXCL-CNT(2).
032200     MOVE "BULGARIAN"          TO WF-BIG3-EXCL-TXT(2, 1).
032300     MOVE 9                    TO WF-BIG3-EXCL-LEN(2, 1).
032400     MOVE "SPLIT"              TO WF-BIG3-EXCL-TXT(2, 2).
032500     MOVE 5                    TO WF-BIG3-EXCL-LEN(2, 2).
032600*
032700     MOVE "DEADLIFT"           TO WF-BIG3-INCLUDE(3).
032800     MOVE 8                    TO WF-BIG3-INCL-LEN(3).
032900     MOVE 2                    TO WF-BIG3-EXCL-CNT(3).
033000     MOVE "ROMANIAN"           TO WF-BIG3-EXCL-TXT(3, 1).
033100     MOVE 8                    TO WF-BIG3-EXCL-LEN(3, 1).
033200     MOVE "SUMO"               TO WF-BIG3-EXCL-TXT(3, 2).
033300     MOVE 4                    TO WF-BIG3-EXCL-LEN(3, 2).
033400 AA014-EXIT.
033500     EXIT.
033600*
033700 AA011-INIT-CATSUM.
033800     SET WF-CX TO WF-CAX.
033900     MOVE WF-CAT-NAME(WF-CX) TO WF-CA-NAME(WF-CAX).
034000     MOVE 0 TO WF-CA-SET-COUNT(WF-CAX).
034100     MOVE 0 TO WF-CA-TOT-VOLUME(WF-CAX).
034200 AA011-EXIT.
034300     EXIT.
034400*
034500 AA012-INIT-B3PR.
034600     IF WF-GLX <= 3
034700         MOVE 0 TO WF-B3-SET-COUNT(WF-GLX)
034800         MOVE 0 TO WF-B3-SUM-WT(WF-GLX)
034900         MOVE 0 TO WF-B3-MAX-WT(WF-GLX)
035000         MOVE 0 TO WF-B3-SUM-REPS(WF-GLX)
035100         MOVE 0 TO WF-B3-MAX-REPS(WF-GLX)
035200         MOVE 0 TO WF-B3-TOT-VOLUME(WF-GLX)
035300     END-IF.
035400     MOVE 0 TO WF-PR-MAX-WT(WF-GLX).
035500     MOVE 0 TO WF-PR-MAX-1RM(WF-GLX).
035600     MOVE 0 TO WF-PR-BEST-WT(WF-GLX).
035700     MOVE 0 TO WF-PR-BEST-REPS(WF-GLX).
035800     MOVE 0 TO WF-PR-BEST-DATE(WF-GLX).
035900     MOVE 0 TO WF-GA-BASELINE-MAX(WF-GLX).
036000     MOVE 0 TO WF-GA-FALLBACK-MAX(WF-GLX).
036100     MOVE 99999999 TO WF-GA-FALLBACK-DATE(WF-GLX).
036200     MOVE 0 TO WF-GA-ALLTIME-MAX(WF-GLX).
036300     MOVE 0 TO WF-GA-L20-COUNT(WF-GLX).
036400     MOVE 1 TO WF-GA-L20-NEXT(WF-GLX).
036500 AA012-EXIT.
036600     EXIT.
036700*
036800 AA020-READ-NEXT-SET.
036900     READ WF-SET-FILE
037000         AT END SET WF-AT-EOF TO TRUE
037100     END-READ.
037200 AA020-EXIT.
037300     EXIT.
037400*
037500*****************************************************
037600*  AA030 - DERIVE (WFMAPS01) AND ACCUMULATE EVERY SET,      *
037700*          UNFILTERED BY YEAR.                              *
037800*****************************************************
037900 AA030-LOAD-ONE-SET.
038000     CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED.
038100     PERFORM AA031-ACCUM-EXERCISE THRU AA031-EXIT.
038200     PERFORM AA032-ACCUM-CATEGORY THRU AA032-EXIT.
038300     PERFORM AA033-ACCUM-MONTH THRU AA033-EXIT.
038400     PERFORM AA034-ACCUM-SESSION THRU AA034-EXIT.
038500     PERFORM AA035-FIND-BIG3 THRU AA035-EXIT.
038600     IF WF-GLX > 0 AND WF-GLX <= 3
038700         PERFORM AA036-ACCUM-BIG3 THRU AA036-EXIT
038800     END-IF.
038900     PERFORM AA037-FIND-PR-LIFT THRU AA037-EXIT.
039000     IF WF-GLX > 0
039100         PERFORM AA038-ACCUM-PR THRU AA038-EXIT
039200         PERFORM AA039-ACCUM-GOAL THRU AA039-EXIT
039300     END-IF.
039400     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
039500 AA030-EXIT.
039600     EXIT.
039700*
039800 AA031-ACCUM-EXERCISE.
039900     SET WF-FIND-IX TO 1.
040000     PERFORM AA0311-TEST-ONE-EXER THRU AA0311-EXIT
040100         UNTIL WF-FIND-IX > WF-SIX.
040200     IF WF-FIND-IX > WF-SIX
040300         ADD 1 TO WF-SIX
040400         SET WF-EXX TO WF-SIX
040500         MOVE WF-EXER-TITLE TO WF-EX-TITLE(WF-EXX)
040600         MOVE WF-D-CATEGORY TO WF-EX-CATEGORY(WF-EXX)
040700         MOVE 0 TO WF-EX-SET-COUNT(WF-EXX)
040800         MOVE 0 TO WF-EX-TOT-VOLUME(WF-EXX)
040900     END-IF.
041000     ADD 1 TO WF-EX-SET-COUNT(WF-EXX).
041100     ADD WF-D-VOLUME TO WF-EX-TOT-VOLUME(WF-EXX).
041200 AA031-EXIT.
041300     EXIT.
041400*
041500 AA0311-TEST-ONE-EXER.
041600     SET WF-EXX TO WF-FIND-IX.
041700     IF WF-EX-TITLE(WF-EXX) = WF-EXER-TITLE
041800         MOVE WF-SIX TO WF-FIND-IX
041900         SET WF-FIND-IX UP BY 1
042000     ELSE
042100         SET WF-FIND-IX UP BY 1
042200     END-IF.
042300 AA0311-EXIT.
042400     EXIT.
042500*
042600 AA032-ACCUM-CATEGORY.
042700     SET WF-CAX TO 1.
042800     PERFORM AA0321-TEST-ONE-CAT THRU AA0321-EXIT
042900         UNTIL WF-CA-NAME(WF-CAX) = WF-D-CATEGORY OR WF-CAX > 6.
043000     IF WF-CAX <= 6
043100         ADD 1 TO WF-CA-SET-COUNT(WF-CAX)
043200         ADD WF-D-VOLUME TO WF-CA-TOT-VOLUME(WF-CAX)
043300     END-IF.
043400 AA032-EXIT.
043500     EXIT.
043600*
043700 AA0321-TEST-ONE-CAT.
043800     IF WF-CA-NAME(WF-CAX) NOT = WF-D-CATEGORY
043900         SET WF-CAX UP BY 1
044000     END-IF.
044100 AA0321-EXIT.
044200     EXIT.
044300*
044400 AA033-ACCUM-MONTH.
044500     MOVE WF-STRT-DATE TO WF-DATE-BREAKDOWN-N.
044600     STRING WF-DTB-CCYY DELIMITED BY SIZE
044700         "-" DELIMITED BY SIZE
044800         WF-DTB-MM DELIMITED BY SIZE
044900         INTO WF-MO-MONTH(1).
045000     SET WF-FIND-IX TO 1.
045100     PERFORM AA0331-TEST-ONE-MONTH THRU AA0331-EXIT
045200         UNTIL WF-FIND-IX > WF-MONTH-COUNT.
045300     IF WF-FIND-IX > WF-MONTH-COUNT
045400         ADD 1 TO WF-MONTH-COUNT
045500         SET WF-MOX TO WF-MONTH-COUNT
045600         MOVE WF-MO-MONTH(1) TO WF-MO-MONTH(WF-MOX)
045700         MOVE 0 TO WF-MO-WKO-COUNT(WF-MOX)
045800         MOVE 0 TO WF-MO-TOT-VOLUME(WF-MOX)
045900         MOVE 0 TO WF-MO-SET-COUNT(WF-MOX)
046000         MOVE 0 TO WF-MO-DUR-MINS(WF-MOX)
046100     END-IF.
046200     ADD 1 TO WF-MO-SET-COUNT(WF-MOX).
046300     ADD WF-D-VOLUME TO WF-MO-TOT-VOLUME(WF-MOX).
046400 AA033-EXIT.
046500     EXIT.
046600*
046700 AA0331-TEST-ONE-MONTH.
046800     SET WF-MOX TO WF-FIND-IX.
046900     IF WF-MO-MONTH(WF-MOX) = WF-MO-MONTH(1)
047000         AND WF-FIND-IX NOT = 1
047100         MOVE WF-MONTH-COUNT TO WF-FIND-IX
047200         SET WF-FIND-IX UP BY 1
047300     ELSE
047400         IF WF-FIND-IX = 1 AND WF-MONTH-COUNT = 0
047500             MOVE WF-MONTH-COUNT TO WF-FIND-IX
047600             SET WF-FIND-IX UP BY 1
047700         ELSE
047800             SET WF-FIND-IX UP BY 1
047900         END-IF
048000     END-IF.
048100 AA0331-EXIT.
048200     EXIT.
048300*
048400*****************************************************
048500*  AA034 - SESSION TABLE, SAME METHOD AS WF040.             *
048600*****************************************************
048700 AA034-ACCUM-SESSION.
048800     SET WF-FIND-IX TO 1.
048900     PERFORM AA0341-TEST-ONE-SESSION THRU AA0341-EXIT
049000         UNTIL WF-FIND-IX > WF-SESS-COUNT.
049100     IF WF-FIND-IX > WF-SESS-COUNT
049200         ADD 1 TO WF-SESS-COUNT
049300         SET WF-SSX TO WF-SESS-COUNT
049400         MOVE WF-WKO-TITLE TO WF-SS-WKO-TITLE(WF-SSX)
049500         MOVE WF-STRT-DATE TO WF-SS-DATE(WF-SSX)
049600         MOVE WF-MO-MONTH(1) TO WF-SS-MONTH(WF-SSX)
049700         MOVE 0 TO WF-SS-MINUTES(WF-SSX)
049800     END-IF.
049900     IF WF-D-SESS-MINS > WF-SS-MINUTES(WF-SSX)
050000         MOVE WF-D-SESS-MINS TO WF-SS-MINUTES(WF-SSX)
050100     END-IF.
050200 AA034-EXIT.
050300     EXIT.
050400*
050500 AA0341-TEST-ONE-SESSION.
050600     SET WF-SSX TO WF-FIND-IX.
050700     IF WF-SS-WKO-TITLE(WF-SSX) = WF-WKO-TITLE
050800         AND WF-SS-DATE(WF-SSX) = WF-STRT-DATE
050900         MOVE WF-SESS-COUNT TO WF-FIND-IX
051000         SET WF-FIND-IX UP BY 1
051100     ELSE
051200         SET WF-FIND-IX UP BY 1
051300     END-IF.
051400 AA0341-EXIT.
051500     EXIT.
051600*
051700*****************************************************
051800*  AA035 - LOCATE BIG-3 MATCH (INCLUDE/EXCLUDE SUBSTRING     *
051900*          FROM WF-BIG3-TABLE), RESULT LEFT IN WF-GLX.       *
052000*          0 MEANS NO MATCH.                                 *
052100*****************************************************
052200 AA035-FIND-BIG3.
052300     SET WF-GLX TO 0.
052400     MOVE WF-EXER-TITLE TO WF-UPPER-TITLE-5.
052500     INSPECT WF-UPPER-TITLE-5
052600         CONVERTING WF-LOWER-ALPHA-5 TO WF-UPPER-ALPHA-5.
052700     SET WF-B3X TO 1.
052800     PERFORM AA0351-TEST-ONE-BIG3 THRU AA0351-EXIT
052900         UNTIL WF-B3X > 3 OR WF-GLX > 0.
053000 AA035-EXIT.
053100     EXIT.
053200*
053300 AA0351-TEST-ONE-BIG3.
053400     MOVE 0 TO WF-MATCH-CNT5.
053500     INSPECT WF-UPPER-TITLE-5 TALLYING WF-MATCH-CNT5 FOR ALL
053600         WF-BIG3-INCLUDE(WF-B3X)(1:WF-BIG3-INCL-LEN(WF-B3X)).
053700     IF WF-MATCH-CNT5 > 0
053800         PERFORM AA0352-CHECK-EXCLUDES THRU AA0352-EXIT
053900         IF WF-MATCH-CNT5 = 0
054000             SET WF-GLX TO WF-B3X
054100         END-IF
054200     END-IF.
054300     SET WF-B3X UP BY 1.
054400 AA0351-EXIT.
054500     EXIT.
054600*
054700 AA0352-CHECK-EXCLUDES.
054800     MOVE 0 TO WF-MATCH-CNT5.
054900     IF WF-BIG3-EXCL-CNT(WF-B3X) > 0
055000         INSPECT WF-UPPER-TITLE-5 TALLYING WF-MATCH-CNT5
055100             FOR ALL WF-BIG3-EXCL-TXT(WF-B3X, 1)
055200                 (1:WF-BIG3-EXCL-LEN(WF-B3X, 1))
055300         IF WF-MATCH-CNT5 = 0 AND WF-BIG3-EXCL-CNT(WF-B3X) > 1
055400             INSPECT WF-UPPER-TITLE-5 TALLYING WF-MATCH-CNT5
055500                 FOR ALL WF-BIG3-EXCL-TXT(WF-B3X, 2)
055600                     (1:WF-BIG3-EXCL-LEN(WF-B3X, 2))
055700         END-IF
055800     END-IF.
055900 AA0352-EXIT.
056000     EXIT.
056100*
056200 AA036-ACCUM-BIG3.
056300     ADD 1 TO WF-B3-SET-COUNT(WF-GLX).
056400     ADD WF-WT-LBS TO WF-B3-SUM-WT(WF-GLX).
056500     IF WF-WT-LBS > WF-B3-MAX-WT(WF-GLX)
056600         MOVE WF-WT-LBS TO WF-B3-MAX-WT(WF-GLX)
056700     END-IF.
056800     ADD WF-REPS TO WF-B3-SUM-REPS(WF-GLX).
056900     IF WF-REPS > WF-B3-MAX-REPS(WF-GLX)
057000         MOVE WF-REPS TO WF-B3-MAX-REPS(WF-GLX)
057100     END-IF.
057200     ADD WF-D-VOLUME TO WF-B3-TOT-VOLUME(WF-GLX).
057300 AA036-EXIT.
057400     EXIT.
057500*
057600*****************************************************
057700*  AA037 - LOCATE PR-LIFT MATCH (FULL TITLE SUBSTRING FROM    *
057800*          WF-PR-LIFT-TABLE - BENCH/SQUAT/DEADLIFT/OHP,       *
057900*          BARBELL ONLY).  RESULT LEFT IN WF-GLX, 0=NONE.     *
058000*****************************************************
058100 AA037-FIND-PR-LIFT.
058200     SET WF-GLX TO 0.
058300     SET WF-PLX TO 1.
058400     PERFORM AA0371-TEST-ONE-PRLIFT THRU AA0371-EXIT
058500         UNTIL WF-PLX > 4 OR WF-GLX > 0.
058600 AA037-EXIT.
058700     EXIT.
058800*
058900 AA0371-TEST-ONE-PRLIFT.
059000     MOVE 0 TO WF-MATCH-CNT5.
059100     INSPECT WF-UPPER-TITLE-5 TALLYING WF-MATCH-CNT5 FOR ALL
059200         WF-PRLIFT-NAME(WF-PLX)(1:WF-PRLIFT-LEN(WF-PLX)).
059300     IF WF-MATCH-CNT5 > 0
059400         SET WF-GLX TO WF-PLX
059500     ELSE
059600         SET WF-PLX UP BY 1
059700     END-IF.
059800 AA0371-EXIT.
059900     EXIT.
060000*
060100 AA038-ACCUM-PR.
060200     IF WF-WT-LBS > WF-PR-MAX-WT(WF-GLX)
060300         MOVE WF-WT-LBS TO WF-PR-MAX-WT(WF-GLX)
060400     END-IF.
060500     IF WF-D-EST-1RM > WF-PR-MAX-1RM(WF-GLX)
060600         MOVE WF-D-EST-1RM TO WF-PR-MAX-1RM(WF-GLX)
060700         MOVE WF-WT-LBS TO WF-PR-BEST-WT(WF-GLX)
060800         MOVE WF-REPS TO WF-PR-BEST-REPS(WF-GLX)
060900         MOVE WF-STRT-DATE TO WF-PR-BEST-DATE(WF-GLX)
061000     END-IF.
061100 AA038-EXIT.
061200     EXIT.
061300*
061400*****************************************************
061500*  AA039 - GOAL TRACKING (BUSINESS RULE 13) - BASELINE       *
061600*          WINDOW MAX, FALLBACK 1RM (BEST OF THE EARLIEST-   *
061700*          DATED SET(S) ON OR AFTER THE FALLBACK DATE), ALL- *
061800*          TIME MAX, AND A 20-DEEP RING BUFFER OF THE MOST   *
061900*          RECENT 1RMs.                                      *
062000*****************************************************
062100 AA039-ACCUM-GOAL.
062200     IF WF-STRT-DATE >= WF-BASELINE-DATE-LO
062300         AND WF-STRT-DATE <= WF-BASELINE-DATE-HI
062400         IF WF-D-EST-1RM > WF-GA-BASELINE-MAX(WF-GLX)
062500             MOVE WF-D-EST-1RM TO WF-GA-BASELINE-MAX(WF-GLX)
062600         END-IF
062700     END-IF.
062800     IF WF-STRT-DATE >= WF-FALLBACK-DATE
062900         IF WF-STRT-DATE < WF-GA-FALLBACK-DATE(WF-GLX)
063000             MOVE WF-STRT-DATE TO WF-GA-FALLBACK-DATE(WF-GLX)
063100             MOVE WF-D-EST-1RM TO WF-GA-FALLBACK-MAX(WF-GLX)
063200         ELSE
063300             IF WF-STRT-DATE = WF-GA-FALLBACK-DATE(WF-GLX)
063400               AND WF-D-EST-1RM > WF-GA-FALLBACK-MAX(WF-GLX)
063500                 MOVE WF-D-EST-1RM TO WF-GA-FALLBACK-MAX(WF-GLX)
063600             END-IF
063700         END-IF
063800     END-IF.
063900     IF WF-D-EST-1RM > WF-GA-ALLTIME-MAX(WF-GLX)
064000         MOVE WF-D-EST-1RM TO WF-GA-ALLTIME-MAX(WF-GLX)
064100     END-IF.
064200*    RING BUFFER - INPUT IS NOT GUARANTEED DATE ORDER SO THIS
064300*    IS AN APPROXIMATION OF "LAST 20" BASED ON READ SEQUENCE;
064400*    GOOD ENOUGH SINCE MONTHLY EXTRACT FILES ARE READ IN
064500*    CHRONOLOGICAL ORDER IN PRACTICE (SEE WK-13 SIGN-OFF).
064600     SET WF-GL20I TO WF-GA-L20-NEXT(WF-GLX).
064700     MOVE WF-D-EST-1RM TO WF-GA-L20-1RM(WF-GLX, WF-GL20I).
064800     IF WF-GA-L20-COUNT(WF-GLX) < 20
064900         ADD 1 TO WF-GA-L20-COUNT(WF-GLX)
065000     END-IF.
065100     ADD 1 TO WF-GA-L20-NEXT(WF-GLX).
065200     IF WF-GA-L20-NEXT(WF-GLX) > 20
065300         MOVE 1 TO WF-GA-L20-NEXT(WF-GLX)
065400     END-IF.
065500 AA039-EXIT.
065600     EXIT.
065700*
065800*****************************************************
065900*  AA080 - EOF-TIME DERIVATIONS - ROLL SESSION MINUTES        *
066000*          INTO THE MONTHLY TABLE.                           *
066100*****************************************************
066200 AA080-DERIVE-TOTALS.
066300     PERFORM AA081-ONE-SESSION-ROLLUP THRU AA081-EXIT
066400         VARYING WF-SSX FROM 1 BY 1 UNTIL WF-SSX > WF-SESS-COUNT.
066500 AA080-EXIT.
066600     EXIT.
066700*
066800 AA081-ONE-SESSION-ROLLUP.
066900     SET WF-FIND-IX TO 1.
067000     PERFORM AA0811-TEST-ONE-MONTH THRU AA0811-EXIT
067100         UNTIL WF-FIND-IX > WF-MONTH-COUNT.
067200     IF WF-FIND-IX <= WF-MONTH-COUNT
067300         ADD 1 TO WF-MO-WKO-COUNT(WF-MOX)
067400         ADD WF-SS-MINUTES(WF-SSX) TO WF-MO-DUR-MINS(WF-MOX)
067500     END-IF.
067600 AA081-EXIT.
067700     EXIT.
067800*
067900 AA0811-TEST-ONE-MONTH.
068000     SET WF-MOX TO WF-FIND-IX.
068100     IF WF-MO-MONTH(WF-MOX) = WF-SS-MONTH(WF-SSX)
068200         MOVE WF-MONTH-COUNT TO WF-FIND-IX
068300         SET WF-FIND-IX UP BY 1
068400     ELSE
068500         SET WF-FIND-IX UP BY 1
068600     END-IF.
068700 AA0811-EXIT.
068800     EXIT.
068900*
069000*****************************************************
069100*  BB000 - OVERALL SUMMARY AND TOP-10-BY-VOLUME EXTRACT      *
069200*          RECORDS, PLUS PER-CATEGORY DISTRIBUTION.          *
069300*****************************************************
069400 BB000-WRITE-SUMMARY.
069500     INITIALIZE WF-SX-SUMMARY-REC.
069600     MOVE "SUMM" TO WF-SXS-REC-TYPE.
069700     MOVE WF-SIX TO WF-SXS-EXER-COUNT.
069800     MOVE 0 TO WF-SXS-TOT-SETS.
069900     MOVE 0 TO WF-SXS-TOT-VOLUME.
070000     PERFORM BB001-TOTAL-ONE-EXER THRU BB001-EXIT
070100         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-SIX.
070200     WRITE WF-SX-SUMMARY-REC.
070300     MOVE SPACES TO WF-EX-PICKED-ALL.
070400     PERFORM BB010-WRITE-ONE-TOP10 THRU BB010-EXIT
070500         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
070600         OR WF-RANK-IX > WF-SIX.
070700     PERFORM BB020-WRITE-ONE-CATEGORY THRU BB020-EXIT
070800         VARYING WF-CAX FROM 1 BY 1 UNTIL WF-CAX > 6.
070900 BB000-EXIT.
071000     EXIT.
071100*
071200 BB001-TOTAL-ONE-EXER.
071300     ADD WF-EX-SET-COUNT(WF-EXX) TO WF-SXS-TOT-SETS.
071400     ADD WF-EX-TOT-VOLUME(WF-EXX) TO WF-SXS-TOT-VOLUME.
071500 BB001-EXIT.
071600     EXIT.
071700*
071800 BB010-WRITE-ONE-TOP10.
071900     MOVE 0 TO WF-BEST-VOLUME.
072000     SET WF-BEST-IX TO 0.
072100     PERFORM BB011-TEST-ONE-EXER THRU BB011-EXIT
072200         VARYING WF-EXX FROM 1 BY 1 UNTIL WF-EXX > WF-SIX.
072300     IF WF-BEST-IX > 0
072400         MOVE "P" TO WF-EX-PICKED(WF-BEST-IX)
072500         INITIALIZE WF-SX-SUMMARY-REC
072600         MOVE "SUMM" TO WF-SXS-REC-TYPE
072700         MOVE WF-RANK-IX TO WF-SXS-RANK
072800         MOVE WF-EX-TITLE(WF-BEST-IX) TO WF-SXS-TITLE
072900         MOVE WF-EX-TOT-VOLUME(WF-BEST-IX) TO WF-SXS-RANK-VOLUME
073000         WRITE WF-SX-SUMMARY-REC
073100     END-IF.
073200 BB010-EXIT.
073300     EXIT.
073400*
073500 BB011-TEST-ONE-EXER.
073600     IF WF-EX-PICKED(WF-EXX) NOT = "P"
073700         AND WF-EX-TOT-VOLUME(WF-EXX) > WF-BEST-VOLUME
073800         MOVE WF-EX-TOT-VOLUME(WF-EXX) TO WF-BEST-VOLUME
073900         SET WF-BEST-IX TO WF-EXX
074000     END-IF.
074100 BB011-EXIT.
074200     EXIT.
074300*
074400 BB020-WRITE-ONE-CATEGORY.
074500     INITIALIZE WF-SX-SUMMARY-REC.
074600     MOVE "SUMM" TO WF-SXS-REC-TYPE.
074700     MOVE WF-CA-NAME(WF-CAX) TO WF-SXS-CATEGORY.
074800     MOVE WF-CA-SET-COUNT(WF-CAX) TO WF-SXS-CAT-SETS.
074900     MOVE WF-CA-TOT-VOLUME(WF-CAX) TO WF-SXS-CAT-VOLUME.
075000     WRITE WF-SX-SUMMARY-REC.
075100 BB020-EXIT.
075200     EXIT.
075300*
075400*****************************************************
075500*  CC000 - MONTHLY SUMMARY EXTRACT RECORDS.                  *
075600*****************************************************
075700 CC000-WRITE-MONTHLY.
075800     PERFORM CC010-WRITE-ONE-MONTH THRU CC010-EXIT
075900         VARYING WF-MOX FROM 1 BY 1 UNTIL WF-MOX > WF-MONTH-COUNT.
076000 CC000-EXIT.
076100     EXIT.
076200*
076300 CC010-WRITE-ONE-MONTH.
076400     INITIALIZE WF-SX-MONTH-REC.
076500     MOVE "MNTH" TO WF-SXM-REC-TYPE.
076600     MOVE WF-MO-MONTH(WF-MOX) TO WF-SXM-MONTH.
076700     MOVE WF-MO-WKO-COUNT(WF-MOX) TO WF-SXM-WKO-COUNT.
076800     MOVE WF-MO-TOT-VOLUME(WF-MOX) TO WF-SXM-TOT-VOLUME.
076900     MOVE WF-MO-SET-COUNT(WF-MOX) TO WF-SXM-SET-COUNT.
077000     MOVE WF-MO-DUR-MINS(WF-MOX) TO WF-SXM-DUR-MINS.
077100     WRITE WF-SX-MONTH-REC.
077200 CC010-EXIT.
077300     EXIT.
077400*
077500*****************************************************
077600*  DD000 - BIG-THREE ANALYSIS EXTRACT RECORDS.               *
077700*****************************************************
077800 DD000-WRITE-BIG3.
077900     PERFORM DD010-WRITE-ONE-BIG3 THRU DD010-EXIT
078000         VARYING WF-B3X FROM 1 BY 1 UNTIL WF-B3X > 3.
078100 DD000-EXIT.
078200     EXIT.
078300*
078400 DD010-WRITE-ONE-BIG3.
078500     INITIALIZE WF-SX-BIG3-REC.
078600     MOVE "BIG3" TO WF-SXB-REC-TYPE.
078700     MOVE WF-BIG3-INCLUDE(WF-B3X) TO WF-SXB-LIFT.
078800     MOVE WF-B3-SET-COUNT(WF-B3X) TO WF-SXB-SET-COUNT.
078900     MOVE WF-B3-MAX-WT(WF-B3X) TO WF-SXB-MAX-WT.
079000     MOVE WF-B3-MAX-REPS(WF-B3X) TO WF-SXB-MAX-REPS.
079100     MOVE WF-B3-TOT-VOLUME(WF-B3X) TO WF-SXB-TOT-VOLUME.
079200     IF WF-B3-SET-COUNT(WF-B3X) > 0
079300         COMPUTE WF-SXB-AVG-WT ROUNDED =
079400             WF-B3-SUM-WT(WF-B3X) / WF-B3-SET-COUNT(WF-B3X)
079500         COMPUTE WF-SXB-AVG-REPS ROUNDED =
079600             WF-B3-SUM-REPS(WF-B3X) / WF-B3-SET-COUNT(WF-B3X)
079700     END-IF.
079800     WRITE WF-SX-BIG3-REC.
079900 DD010-EXIT.
080000     EXIT.
080100*
080200*****************************************************
080300*  EE000 - PERSONAL-RECORD AND TRAINING-ZONE EXTRACT.        *
080400*          ZONES PER BUSINESS RULE 12 - HYPERTROPHY 65-80%,  *
080500*          STRENGTH 80-90%, POWER 30-60% OF 1RM.             *
080600*****************************************************
080700 EE000-WRITE-PR.
080800     PERFORM EE010-WRITE-ONE-PR THRU EE010-EXIT
080900         VARYING WF-PLX FROM 1 BY 1 UNTIL WF-PLX > 4.
081000 EE000-EXIT.
081100     EXIT.
081200*
081300 EE010-WRITE-ONE-PR.
081400     INITIALIZE WF-SX-PR-REC.
081500     MOVE "PREC" TO WF-SXP-REC-TYPE.
081600     MOVE WF-PRLIFT-NAME(WF-PLX) TO WF-SXP-LIFT.
081700     MOVE WF-PR-MAX-WT(WF-PLX) TO WF-SXP-MAX-WT.
081800     MOVE WF-PR-MAX-1RM(WF-PLX) TO WF-SXP-MAX-1RM.
081900     MOVE WF-PR-BEST-WT(WF-PLX) TO WF-SXP-BEST-WT.
082000     MOVE WF-PR-BEST-REPS(WF-PLX) TO WF-SXP-BEST-REPS.
082100     MOVE WF-PR-BEST-DATE(WF-PLX) TO WF-SXP-BEST-DATE.
082200     COMPUTE WF-SXP-ZONE-HYPER-LO ROUNDED =
082300         WF-PR-MAX-1RM(WF-PLX) * 0.65.
082400     COMPUTE WF-SXP-ZONE-HYPER-HI ROUNDED =
082500         WF-PR-MAX-1RM(WF-PLX) * 0.80.
082600     COMPUTE WF-SXP-ZONE-STR-LO ROUNDED =
082700         WF-PR-MAX-1RM(WF-PLX) * 0.80.
082800     COMPUTE WF-SXP-ZONE-STR-HI ROUNDED =
082900         WF-PR-MAX-1RM(WF-PLX) * 0.90.
083000     COMPUTE WF-SXP-ZONE-POW-LO ROUNDED =
083100         WF-PR-MAX-1RM(WF-PLX) * 0.30.
083200     COMPUTE WF-SXP-ZONE-POW-HI ROUNDED =
083300         WF-PR-MAX-1RM(WF-PLX) * 0.60.
083400     WRITE WF-SX-PR-REC.
083500 EE010-EXIT.
083600     EXIT.
083700*
083800*****************************************************
083900*  FF000 - GOAL-TRACKING EXTRACT - BUSINESS RULE 13.         *
084000*          BASELINE, WITH FALLBACKS; GOAL = BASELINE*1.20;   *
084100*          PROGRESS CLAMPED 0-100.                           *
084200*****************************************************
084300 FF000-WRITE-GOALS.
084400     PERFORM FF010-WRITE-ONE-GOAL THRU FF010-EXIT
084500         VARYING WF-PLX FROM 1 BY 1 UNTIL WF-PLX > 4.
084600 FF000-EXIT.
084700     EXIT.
084800*
084900 FF010-WRITE-ONE-GOAL.
085000     INITIALIZE WF-SX-GOAL-REC.
085100     MOVE "GOAL" TO WF-SXG-REC-TYPE.
085200     MOVE WF-PRLIFT-NAME(WF-PLX) TO WF-SXG-LIFT.
085300     IF WF-GA-BASELINE-MAX(WF-PLX) > 0
085400         MOVE WF-GA-BASELINE-MAX(WF-PLX) TO WF-SXG-BASELINE-1RM
085500     ELSE
085600         IF WF-GA-FALLBACK-MAX(WF-PLX) > 0
085700             MOVE WF-GA-FALLBACK-MAX(WF-PLX)
085800                                  TO WF-SXG-BASELINE-1RM
085900         ELSE
086000             MOVE WF-GA-ALLTIME-MAX(WF-PLX)
086100                                  TO WF-SXG-BASELINE-1RM
086200         END-IF
086300     END-IF.
086400     PERFORM FF011-COMPUTE-CURRENT THRU FF011-EXIT.
086500     MOVE WF-CURRENT-1RM TO WF-SXG-CURRENT-1RM.
086600     COMPUTE WF-SXG-GOAL-1RM ROUNDED =
086700         WF-SXG-BASELINE-1RM * 1.20.
086800     MOVE 0 TO WF-PROGRESS-RAW.
086900*    05/12/09 KMS - REQ 0305 - RULE 13 CLAMPS TO 0-100 AT BOTH
087000*    ENDS - THE OLD CODE ONLY EVER TESTED THE UPPER BOUND, SO A
087100*    LIFTER WHOSE CURRENT 1RM HAD SLIPPED BELOW THE BASELINE
087200*    WINDOW (A REAL CASE - INJURY, LAYOFF, DELOAD) COMPUTED A
087300*    NEGATIVE RESULT THAT LANDED IN THE UNSIGNED PCT FIELD AS A
087400*    BOGUS POSITIVE NUMBER INSTEAD OF CLAMPING TO ZERO.  NOW
087500*    COMPUTED INTO A SIGNED SCRATCH AND CLAMPED BOTH WAYS BEFORE
087600*    IT EVER TOUCHES WF-SXG-PROGRESS-PCT.
087700     IF WF-SXG-GOAL-1RM > WF-SXG-BASELINE-1RM
087800         COMPUTE WF-PROGRESS-RAW ROUNDED =
087900             ((WF-SXG-CURRENT-1RM - WF-SXG-BASELINE-1RM) * 100) /
088000             (WF-SXG-GOAL-1RM - WF-SXG-BASELINE-1RM)
088100             ON SIZE ERROR MOVE 0 TO WF-PROGRESS-RAW
088200     END-IF.
088300     IF WF-PROGRESS-RAW > 100
088400         MOVE 100 TO WF-PROGRESS-RAW
088500     END-IF.
088600     IF WF-PROGRESS-RAW < 0
088700         MOVE 0 TO WF-PROGRESS-RAW
088800     END-IF.
088900     MOVE WF-PROGRESS-RAW TO WF-SXG-PROGRESS-PCT.
089000     IF WF-SXG-GOAL-1RM > WF-SXG-CURRENT-1RM
089100         COMPUTE WF-SXG-REMAINING-LBS =
089200             WF-SXG-GOAL-1RM - WF-SXG-CURRENT-1RM
089300     ELSE
089400         MOVE 0 TO WF-SXG-REMAINING-LBS
089500     END-IF.
089600     PERFORM FF012-SET-STATUS THRU FF012-EXIT.
089700     WRITE WF-SX-GOAL-REC.
089800 FF010-EXIT.
089900     EXIT.
090000*
090100 FF011-COMPUTE-CURRENT.
090200     MOVE 0 TO WF-CURRENT-1RM.
090300     PERFORM FF0111-MAX-ONE-L20 THRU FF0111-EXIT
090400         VARYING WF-GL20I FROM 1 BY 1
090500         UNTIL WF-GL20I > WF-GA-L20-COUNT(WF-PLX).
090600 FF011-EXIT.
090700     EXIT.
090800*
090900 FF0111-MAX-ONE-L20.
091000     IF WF-GA-L20-1RM(WF-PLX, WF-GL20I) > WF-CURRENT-1RM
091100         MOVE WF-GA-L20-1RM(WF-PLX, WF-GL20I) TO WF-CURRENT-1RM
091200     END-IF.
091300 FF0111-EXIT.
091400     EXIT.
091500*
091600 FF012-SET-STATUS.
091700     IF WF-SXG-PROGRESS-PCT >= 100
091800         MOVE "GOAL ACHIEVED" TO WF-SXG-STATUS
091900     ELSE
092000         IF WF-SXG-PROGRESS-PCT >= 75
092100             MOVE "ALMOST THERE" TO WF-SXG-STATUS
092200         ELSE
092300             IF WF-SXG-PROGRESS-PCT >= 50
092400                 MOVE "GOOD PROGRESS" TO WF-SXG-STATUS
092500             ELSE
092600                 IF WF-SXG-PROGRESS-PCT >= 25
092700                     MOVE "GETTING STARTED" TO WF-SXG-STATUS
092800                 ELSE
092900                     MOVE "BUILDING FOUNDATION" TO WF-SXG-STATUS
093000                 END-IF
093100             END-IF
093200         END-IF
093300     END-IF.
093400 FF012-EXIT.
093500     EXIT.
093600*
093700 AA090-CLOSE-DOWN.
093800     CLOSE WF-SET-FILE, WF-EXTRACT-FILE.
093900 AA090-EXIT.
094000     EXIT.
094100*
