000100*******************************************
000200*                                          *
000300*  Shared 132-Column Print Line Used By    *
000400*     All Of The Workout Analysis Reports  *
000500*******************************************
000600* 04/11/97 rjt - Created.
000700* 18/11/97 rjt - WF-PL-CTL-CHAR broken out so callers can set
000800*                skip-to-new-page without a MOVE SPACES first.
000900*
001000 01  WF-PRINT-LINE.
001100*    " "=SINGLE SPACE, "1"=SKIP TO NEW PAGE.
001200     03  WF-PL-CTL-CHAR        PIC X.
001300     03  WF-PL-TEXT            PIC X(132).
001400     03  FILLER                PIC X(1).
001500*
