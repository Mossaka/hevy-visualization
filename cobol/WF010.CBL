000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WF010.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  RIVERBEND FITNESS DATA SERVICES.
000500 DATE-WRITTEN.  14/03/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************
001000*                                                   *
001100*   WF010 - BASIC EXERCISE ANALYSIS                 *
001200*                                                   *
001300*   READS THE WORKOUT SET FILE AND PRODUCES A       *
001400*   PER-EXERCISE SUMMARY - SET COUNTS, AVERAGE/     *
001500*   MAXIMUM WEIGHT AND REPS, TOTAL VOLUME - PLUS    *
001600*   AN EXERCISE X SET-NUMBER AVERAGE-WEIGHT MATRIX  *
001700*   FOR THE PROGRESSION CHART.                      *
001800*                                                   *
001900*****************************************************
002000*
002100*  CHANGE LOG
002200*  ----------
002300* 06/11/97 RJT - CREATED FOR WK-1.
002400* 20/11/97 RJT - TOP-10-BY-COUNT AND TOP-10-BY-VOLUME
002500*                TABLES ADDED PER WK-1 REVIEW.
002600* 28/12/97 RJT - EXERCISE X SET-INDEX MATRIX ADDED FOR
002700*                THE WK-2 PROGRESSION CHART DATA.
002800* 30/09/98 RJT - REVIEWED FOR YEAR 2000 - INPUT DATES ARE
002900*                8-DIGIT CCYYMMDD ALREADY, NO CHANGE
003000*                REQUIRED.  RJT.
003100* 14/02/01 KMS - REQ 0147 - MAXIMUM WEIGHT/REPS COLUMNS
003200*                WIDENED, SOME NEW MACHINES TOPPING 999 LBS.
003300* 09/07/03 RJT - REQ 0201 - TOP-10-BY-VOLUME HEADING RENAMED
003400*                "TOTAL VOLUME (LBS)" AFTER A FLOOR-STAFF QUERY
003500*                OVER WHICH UNIT THE FIGURE WAS IN.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT WF-SET-FILE      ASSIGN TO WORKSET
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WF-SET-STATUS.
004600     SELECT WF-REPORT-FILE   ASSIGN TO BASICRPT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WF-RPT-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  WF-SET-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 190 CHARACTERS.
005500 COPY "WFSET.cob".
005600*
005700 FD  WF-REPORT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 133 CHARACTERS.
006000 COPY "WFPRTLN.cob".
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400 77  WF-PROG-NAME              PIC X(17)
006500                               VALUE "WF010 (1.0.02)".
006600*
006700 01  WF-SET-STATUS             PIC XX          COMP.
006800     88  WF-SET-OK                             VALUE "00".
006900     88  WF-SET-EOF                            VALUE "10".
007000 01  WF-RPT-STATUS             PIC XX          COMP.
007100     88  WF-RPT-OK                             VALUE "00".
007200*    NUMERIC VIEW OF THE FILE STATUS FOR RANGE-TESTING RATHER
007300*    THAN AN 88-LEVEL COMPARE.  REDEFINES EXAMPLE 2.
007400 01  WF-RPT-STATUS-N REDEFINES WF-RPT-STATUS
007500                              PIC 9(2).
007600*
007700 01  WF-EOF-SW                 PIC X           VALUE "N".
007800     88  WF-AT-EOF                             VALUE "Y".
007900*
008000*    COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD.
008100 01  WF-EX-COUNT               PIC 9(4)        COMP.
008200 01  WF-EX-IX                  PIC 9(4)        COMP.
008300 01  WF-FIND-IX                PIC 9(4)        COMP.
008400 01  WF-RANK-IX                PIC 9(2)        COMP.
008500 01  WF-BEST-IX                PIC 9(4)        COMP.
008600 01  WF-MTX-IX                 PIC 9(4)        COMP.
008700 01  WF-CELL-IX                PIC 9(2)        COMP.
008800 01  WF-LINE-COUNT             PIC 9(3)        COMP  VALUE 0.
008900*
009000*    HIGH-VALUE WORK FIELDS FOR THE TWO RANKING PASSES.
009100 01  WF-BEST-COUNT             PIC 9(5)        COMP.
009200 01  WF-BEST-VOLUME            PIC 9(9)V99     COMP-3.
009300*
009400*    "Y" ONCE AN EXERCISE HAS BEEN PICKED FOR A TOP-10 SLOT -
009500*    A SECOND OCCURS TABLE PARALLEL TO WF-EXERCISE-TABLE SO
009600*    THE SAME EXERCISE IS NOT PICKED TWICE.  REDEFINES
009700*    EXAMPLE 1 GIVES US THE ALL-SPACES RESET IN ONE MOVE.
009800 01  WF-PICKED-TABLE.
009900     03  WF-PICKED OCCURS 500 PIC X.
010000     03  FILLER                PIC X(4).
010100 01  WF-PICKED-ALL REDEFINES WF-PICKED-TABLE
010200                              PIC X(504).
010300*
010400*    EDITED WORK FIELDS FOR THE DETAIL LINE - BUILT BY MOVE,
010500*    NOT COMPUTE, SO NO INTRINSIC FUNCTIONS ARE NEEDED.
010600 01  WF-ED-SETS                PIC ZZZZ9.
010700 01  WF-ED-AVG-WT              PIC ZZZ9.99.
010800 01  WF-ED-MAX-WT              PIC ZZZ9.99.
010900 01  WF-ED-AVG-REPS            PIC ZZ9.99.
011000 01  WF-ED-MAX-REPS            PIC ZZ9.
011100 01  WF-ED-VOLUME              PIC ZZZZZZZ9.99.
011200 01  WF-ED-1RM                 PIC ZZZZ9.99.
011300*
011400*    PER-EXERCISE ACCUMULATOR, OCCURS 500 TIMES - ONE ENTRY PER
011500*    DISTINCT EXERCISE TITLE SEEN ON THE INPUT FILE.  KEPT AS
011600*    OUR OWN 01-LEVEL RATHER THAN A SHARED COPYBOOK SO THE
011700*    OCCURS AND INDEX CLAUSES STAY UNDER THIS PROGRAM'S OWN
011800*    CONTROL - THE SAME APPROACH IS TAKEN BY THE REPORT-SUMMARY
011900*    WRITE-UP IN WF060.
012100 01  WF-EXERCISE-TABLE.
012200     03  WF-EXERCISE-ENTRY OCCURS 500 INDEXED BY WF-EXI.
012300         05  WF-EX-TITLE       PIC X(40).
012400         05  WF-EX-SET-COUNT   PIC 9(5)      COMP.
012500         05  WF-EX-SUM-WT      PIC 9(9)V99   COMP-3.
012600         05  WF-EX-MAX-WT      PIC 9(4)V99   COMP-3.
012700         05  WF-EX-SUM-REPS    PIC 9(7)      COMP-3.
012800         05  WF-EX-MAX-REPS    PIC 9(3)      COMP.
012900         05  WF-EX-TOT-VOLUME  PIC 9(9)V99   COMP-3.
013000         05  WF-EX-MAX-1RM     PIC 9(5)V99   COMP-3.
013100         05  WF-EX-AVG-WT      PIC 9(4)V99.
013200         05  WF-EX-AVG-REPS    PIC 9(3)V99.
013300         05  WF-EX-CATEGORY    PIC X(10).
013400         05  FILLER            PIC X(4).
013500*
013600*    BULK-RESET VIEW - REDEFINES EXAMPLE 3 - LETS AA010-INITIAL
013700*    BLANK THE WHOLE TABLE IN ONE MOVE.  95 BYTES/ENTRY TIMES
013800*    500 ENTRIES.
013900 01  WF-EXERCISE-TABLE-ALL REDEFINES WF-EXERCISE-TABLE
014000                              PIC X(47500).
014100*
014200*    EXERCISE X SET-INDEX MATRIX FOR THE PROGRESSION-BY-SET-
014300*    NUMBER PIVOT (WK-2) - SAME REASONING AS ABOVE.
014400 01  WF-MATRIX-TABLE.
014500     03  WF-MATRIX-ENTRY OCCURS 500 INDEXED BY WF-MXR.
014600         05  WF-MX-EXER-TITLE  PIC X(40).
014700         05  WF-MX-USED        PIC X.
014800         05  WF-MX-CELL OCCURS 20 INDEXED BY WF-MXI.
014900             07  WF-MX-SUM-WT  PIC 9(7)V99  COMP-3.
015000             07  WF-MX-COUNT   PIC 9(3)     COMP.
015100             07  WF-MX-AVG-WT  PIC 9(4)V99.
015200         05  FILLER            PIC X(4).
015300*
015400 COPY "WFDERIV.cob".
015500*
015600 LINKAGE SECTION.
015700*
015800 PROCEDURE DIVISION.
015900*
016000 AA000-MAIN SECTION.
016100 AA000-ENTRY.
016200     PERFORM AA010-INITIAL THRU AA010-EXIT.
016300     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
016400     PERFORM AA030-PROCESS-ONE-SET THRU AA030-EXIT
016500         UNTIL WF-AT-EOF.
016600     PERFORM AA040-COMPUTE-AVERAGES THRU AA040-EXIT.
016700     PERFORM AA050-PRINT-REPORT THRU AA050-EXIT.
016800     PERFORM AA090-CLOSE-DOWN THRU AA090-EXIT.
016900     STOP RUN.
017000*
017100 AA010-INITIAL.
017200     MOVE 0 TO WF-EX-COUNT.
017300     MOVE SPACES TO WF-PICKED-ALL.
017400     MOVE SPACES TO WF-EXERCISE-TABLE-ALL.
017500     OPEN INPUT WF-SET-FILE.
017600     OPEN OUTPUT WF-REPORT-FILE.
017700 AA010-EXIT.
017800     EXIT.
017900*
018000 AA020-READ-NEXT-SET.
018100     READ WF-SET-FILE
018200         AT END SET WF-AT-EOF TO TRUE
018300     END-READ.
018400 AA020-EXIT.
018500     EXIT.
018600*
018700 AA030-PROCESS-ONE-SET.
018800     CALL "WFMAPS01" USING WF-SET-RECORD, WF-SET-DERIVED.
018900     PERFORM AA031-FIND-EXERCISE THRU AA031-EXIT.
019000     PERFORM AA032-ACCUM-EXERCISE THRU AA032-EXIT.
019100     PERFORM AA033-FIND-MATRIX-ROW THRU AA033-EXIT.
019200     PERFORM AA034-ACCUM-MATRIX THRU AA034-EXIT.
019300     PERFORM AA020-READ-NEXT-SET THRU AA020-EXIT.
019400 AA030-EXIT.
019500     EXIT.
019600*
019700*****************************************************
019800*  AA031 - LOCATE OR ADD THE EXERCISE-TABLE ENTRY.     *
019900*          SEQUENTIAL SEARCH - THE LIST OF DISTINCT    *
020000*          EXERCISE TITLES IS SMALL ENOUGH THAT A      *
020100*          KEYED TABLE IS NOT WORTH THE TROUBLE.       *
020200*****************************************************
020300 AA031-FIND-EXERCISE.
020400     SET WF-FIND-IX TO 1.
020500     SET WF-EXI TO 1.
020600     PERFORM AA0311-TEST-ONE-EXERCISE THRU AA0311-EXIT
020700         UNTIL WF-FIND-IX > WF-EX-COUNT.
020800     IF WF-FIND-IX > WF-EX-COUNT
020900         ADD 1 TO WF-EX-COUNT
021000         SET WF-EXI TO WF-EX-COUNT
021100         INITIALIZE WF-EXERCISE-ENTRY(WF-EXI)
021200         MOVE WF-EXER-TITLE TO WF-EX-TITLE(WF-EXI)
021300         MOVE WF-D-CATEGORY TO WF-EX-CATEGORY(WF-EXI)
021400     END-IF.
021500 AA031-EXIT.
021600     EXIT.
021700*
021800 AA0311-TEST-ONE-EXERCISE.
021900     SET WF-EXI TO WF-FIND-IX.
022000     IF WF-EX-TITLE(WF-EXI) = WF-EXER-TITLE
022100         MOVE WF-EX-COUNT TO WF-FIND-IX
022200         ADD 1 TO WF-FIND-IX
022300     ELSE
022400         ADD 1 TO WF-FIND-IX
022500     END-IF.
022600 AA0311-EXIT.
022700     EXIT.
022800*
022900*****************************************************
023000*  AA032 - BUSINESS RULE 1 - ACCUMULATE INTO THE       *
023100*          EXERCISE TABLE ENTRY LOCATED ABOVE.         *
023200*****************************************************
023300 AA032-ACCUM-EXERCISE.
023400     ADD 1 TO WF-EX-SET-COUNT(WF-EXI).
023500     ADD WF-WT-LBS TO WF-EX-SUM-WT(WF-EXI).
023600     ADD WF-REPS TO WF-EX-SUM-REPS(WF-EXI).
023700     ADD WF-D-VOLUME TO WF-EX-TOT-VOLUME(WF-EXI).
023800     IF WF-WT-LBS > WF-EX-MAX-WT(WF-EXI)
023900         MOVE WF-WT-LBS TO WF-EX-MAX-WT(WF-EXI)
024000     END-IF.
024100     IF WF-REPS > WF-EX-MAX-REPS(WF-EXI)
024200         MOVE WF-REPS TO WF-EX-MAX-REPS(WF-EXI)
024300     END-IF.
024400     IF WF-D-EST-1RM > WF-EX-MAX-1RM(WF-EXI)
024500         MOVE WF-D-EST-1RM TO WF-EX-MAX-1RM(WF-EXI)
024600     END-IF.
024700 AA032-EXIT.
024800     EXIT.
024900*
025000*****************************************************
025100*  AA033 - LOCATE OR ADD THE MATRIX ROW FOR THIS       *
025200*          EXERCISE (SAME KEY AS THE EXERCISE TABLE,   *
025300*          KEPT SEPARATE SO THE MATRIX CAN GROW        *
025400*          COLUMN-WISE WITHOUT DISTURBING WF-EX-SUM).  *
025500*****************************************************
025600 AA033-FIND-MATRIX-ROW.
025700*    THE EXERCISE TABLE AND THE MATRIX TABLE ARE BUILT IN THE
025800*    SAME ORDER, SO THE MATRIX ROW FOR THE CURRENT EXERCISE
025900*    ALWAYS SITS AT THE SAME SUBSCRIPT AS ITS EXERCISE ENTRY.
026000     SET WF-MXR TO WF-EXI.
026100 AA033-EXIT.
026200     EXIT.
026300*
026400*****************************************************
026500*  AA034 - ACCUMULATE ONE CELL OF THE EXERCISE X       *
026600*          SET-INDEX MATRIX (SET-INDEX 0-19).          *
026700*****************************************************
026800 AA034-ACCUM-MATRIX.
026900     MOVE WF-EXER-TITLE TO WF-MX-EXER-TITLE(WF-EXI).
027000     MOVE "Y" TO WF-MX-USED(WF-EXI).
027100     IF WF-SET-IDX < 20
027200         SET WF-CELL-IX TO WF-SET-IDX
027300         SET WF-CELL-IX UP BY 1
027400         ADD WF-WT-LBS TO WF-MX-SUM-WT(WF-EXI, WF-CELL-IX)
027500         ADD 1 TO WF-MX-COUNT(WF-EXI, WF-CELL-IX)
027600     END-IF.
027700 AA034-EXIT.
027800     EXIT.
027900*
028000*****************************************************
028100*  AA040 - DERIVE THE AVERAGE FIELDS AT END OF FILE.    *
028200*****************************************************
028300 AA040-COMPUTE-AVERAGES.
028400     PERFORM AA041-AVG-ONE-EXERCISE THRU AA041-EXIT
028500         VARYING WF-EXI FROM 1 BY 1 UNTIL WF-EXI > WF-EX-COUNT.
028600     PERFORM AA042-AVG-ONE-ROW THRU AA042-EXIT
028700         VARYING WF-MXR FROM 1 BY 1 UNTIL WF-MXR > WF-EX-COUNT
028800         AFTER WF-CELL-IX FROM 1 BY 1 UNTIL WF-CELL-IX > 20.
028900 AA040-EXIT.
029000     EXIT.
029100*
029200 AA041-AVG-ONE-EXERCISE.
029300     IF WF-EX-SET-COUNT(WF-EXI) > 0
029400         COMPUTE WF-EX-AVG-WT(WF-EXI) ROUNDED =
029500                 WF-EX-SUM-WT(WF-EXI) / WF-EX-SET-COUNT(WF-EXI)
029600         COMPUTE WF-EX-AVG-REPS(WF-EXI) ROUNDED =
029700                 WF-EX-SUM-REPS(WF-EXI) / WF-EX-SET-COUNT(WF-EXI)
029800     END-IF.
029900 AA041-EXIT.
030000     EXIT.
030100*
030200 AA042-AVG-ONE-ROW.
030300     IF WF-MX-COUNT(WF-MXR, WF-CELL-IX) > 0
030400         COMPUTE WF-MX-AVG-WT(WF-MXR, WF-CELL-IX) ROUNDED =
030500             WF-MX-SUM-WT(WF-MXR, WF-CELL-IX) /
030600             WF-MX-COUNT(WF-MXR, WF-CELL-IX)
030700     END-IF.
030800 AA042-EXIT.
030900     EXIT.
031000*
031100*****************************************************
031200*  AA050 - PRINT THE BASIC-ANALYSIS REPORT - TOP 10    *
031300*          EXERCISES BY SET COUNT, THEN TOP 10 BY      *
031400*          TOTAL VOLUME (BUSINESS RULE 14 - TIES       *
031500*          BROKEN BY FIRST ENCOUNTERED).               *
031600*****************************************************
031700 AA050-PRINT-REPORT.
031800     MOVE "1" TO WF-PL-CTL-CHAR.
031900     MOVE "BASIC EXERCISE ANALYSIS - TOP 10 BY SET COUNT"
032000                              TO WF-PL-TEXT.
032100     WRITE WF-PRINT-LINE.
032200     MOVE " " TO WF-PL-CTL-CHAR.
032300     MOVE "EXERCISE                       SETS  AVG-WT  "
032400          "MAX-WT AVG-RPS MAX-RPS   VOLUME  MAX-1RM"
032500                              TO WF-PL-TEXT.
032600     WRITE WF-PRINT-LINE.
032700     MOVE SPACES TO WF-PICKED-ALL.
032800     PERFORM AA051-PRINT-ONE-BY-COUNT THRU AA051-EXIT
032900         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
033000         OR WF-RANK-IX > WF-EX-COUNT.
033100     MOVE "1" TO WF-PL-CTL-CHAR.
033200     MOVE "TOP 10 BY TOTAL VOLUME" TO WF-PL-TEXT.
033300     WRITE WF-PRINT-LINE.
033400     MOVE SPACES TO WF-PICKED-ALL.
033500     PERFORM AA052-PRINT-ONE-BY-VOLUME THRU AA052-EXIT
033600         VARYING WF-RANK-IX FROM 1 BY 1 UNTIL WF-RANK-IX > 10
033700         OR WF-RANK-IX > WF-EX-COUNT.
033800 AA050-EXIT.
033900     EXIT.
034000*
034100 AA051-PRINT-ONE-BY-COUNT.
034200     MOVE 0 TO WF-BEST-COUNT.
034300     SET WF-BEST-IX TO 0.
034400     PERFORM AA0511-TEST-ONE-EXERCISE THRU AA0511-EXIT
034500         VARYING WF-EXI FROM 1 BY 1 UNTIL WF-EXI > WF-EX-COUNT.
034600     IF WF-BEST-IX > 0
034700         MOVE "P" TO WF-PICKED(WF-BEST-IX)
034800         MOVE " " TO WF-PL-CTL-CHAR
034900         MOVE SPACES TO WF-PL-TEXT
035000         MOVE WF-EX-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
035100         MOVE WF-EX-AVG-WT(WF-BEST-IX)    TO WF-ED-AVG-WT
035200         MOVE WF-EX-MAX-WT(WF-BEST-IX)    TO WF-ED-MAX-WT
035300         MOVE WF-EX-AVG-REPS(WF-BEST-IX)  TO WF-ED-AVG-REPS
035400         MOVE WF-EX-MAX-REPS(WF-BEST-IX)  TO WF-ED-MAX-REPS
035500         MOVE WF-EX-TOT-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
035600         MOVE WF-EX-MAX-1RM(WF-BEST-IX)   TO WF-ED-1RM
035700         STRING WF-EX-TITLE(WF-BEST-IX) DELIMITED BY SIZE
035800             " " DELIMITED BY SIZE
035900             WF-ED-SETS DELIMITED BY SIZE
036000             " " DELIMITED BY SIZE
036100             WF-ED-AVG-WT DELIMITED BY SIZE
036200             " " DELIMITED BY SIZE
036300             WF-ED-MAX-WT DELIMITED BY SIZE
036400             " " DELIMITED BY SIZE
036500             WF-ED-AVG-REPS DELIMITED BY SIZE
036600             " " DELIMITED BY SIZE
036700             WF-ED-MAX-REPS DELIMITED BY SIZE
036800             " " DELIMITED BY SIZE
036900             WF-ED-VOLUME DELIMITED BY SIZE
037000             " " DELIMITED BY SIZE
037100             WF-ED-1RM DELIMITED BY SIZE
037200             INTO WF-PL-TEXT
037300         WRITE WF-PRINT-LINE
037400     END-IF.
037500 AA051-EXIT.
037600     EXIT.
037700*
037800 AA0511-TEST-ONE-EXERCISE.
037900     IF WF-PICKED(WF-EXI) NOT = "P"
038000         AND WF-EX-SET-COUNT(WF-EXI) > WF-BEST-COUNT
038100         MOVE WF-EX-SET-COUNT(WF-EXI) TO WF-BEST-COUNT
038200         SET WF-BEST-IX TO WF-EXI
038300     END-IF.
038400 AA0511-EXIT.
038500     EXIT.
038600*
038700 AA052-PRINT-ONE-BY-VOLUME.
038800     MOVE 0 TO WF-BEST-VOLUME.
038900     SET WF-BEST-IX TO 0.
039000     PERFORM AA0521-TEST-ONE-EXERCISE THRU AA0521-EXIT
039100         VARYING WF-EXI FROM 1 BY 1 UNTIL WF-EXI > WF-EX-COUNT.
039200     IF WF-BEST-IX > 0
039300         MOVE "P" TO WF-PICKED(WF-BEST-IX)
039400         MOVE " " TO WF-PL-CTL-CHAR
039500         MOVE SPACES TO WF-PL-TEXT
039600         MOVE WF-EX-SET-COUNT(WF-BEST-IX) TO WF-ED-SETS
039700         MOVE WF-EX-TOT-VOLUME(WF-BEST-IX) TO WF-ED-VOLUME
039800         MOVE WF-EX-MAX-1RM(WF-BEST-IX)   TO WF-ED-1RM
039900         STRING WF-EX-TITLE(WF-BEST-IX) DELIMITED BY SIZE
040000             " " DELIMITED BY SIZE
040100             WF-ED-SETS DELIMITED BY SIZE
040200             " " DELIMITED BY SIZE
040300             WF-ED-VOLUME DELIMITED BY SIZE
040400             " " DELIMITED BY SIZE
040500             WF-ED-1RM DELIMITED BY SIZE
040600             INTO WF-PL-TEXT
040700         WRITE WF-PRINT-LINE
040800     END-IF.
040900 AA052-EXIT.
041000     EXIT.
041100*
041200 AA0521-TEST-ONE-EXERCISE.
041300     IF WF-PICKED(WF-EXI) NOT = "P"
041400         AND WF-EX-TOT-VOLUME(WF-EXI) > WF-BEST-VOLUME
041500         MOVE WF-EX-TOT-VOLUME(WF-EXI) TO WF-BEST-VOLUME
041600         SET WF-BEST-IX TO WF-EXI
041700     END-IF.
041800 AA0521-EXIT.
041900     EXIT.
042000*
042100 AA090-CLOSE-DOWN.
042200     CLOSE WF-SET-FILE, WF-REPORT-FILE.
042300 AA090-EXIT.
042400     EXIT.
042500*
