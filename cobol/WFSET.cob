000100*                                           *
000200*  RECORD DEFINITION FOR WORKOUT SET        *
000300*           EXTRACT FILE                    *
000400*     ONE RECORD = ONE SET PERFORMED        *
000500*                                           *
000600*  FILE SIZE 186 BYTES PADDED TO 190 BY FILLER.
000700*
000800* THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 03/11/97 RJT - CREATED.
001100* 11/11/97 RJT - NOTES FIELD WIDENED 40 -> 60 PER WK-3 REQUEST.
001200* 19/02/98 RJT - ADDED TRAILING FILLER FOR GROWTH.
001300*
001400 01  WF-SET-RECORD.
001500*    SESSION TITLE - WITH DATE IDENTIFIES ONE WORKOUT SESSION.
001600     03  WF-WKO-TITLE          PIC X(30).
001700*    SESSION START DATE, FORMAT CCYYMMDD.
001800     03  WF-STRT-DATE          PIC 9(8).
001900*    SESSION START TIME OF DAY, FORMAT HHMM.
002000     03  WF-STRT-TIME          PIC 9(4).
002100*    SESSION END DATE, FORMAT CCYYMMDD.
002200     03  WF-END-DATE           PIC 9(8).
002300*    SESSION END TIME OF DAY, FORMAT HHMM.
002400     03  WF-END-TIME           PIC 9(4).
002500     03  WF-EXER-TITLE         PIC X(40).
002600*    ORDINAL OF THE SET WITHIN THE EXERCISE, 0-BASED IN SOURCE.
002700     03  WF-SET-IDX            PIC 9(2).
002800*    "NORMAL" (WORKING SET) OR "WARMUP".
002900     03  WF-SET-TYPE           PIC X(8).
003000*    WEIGHT LIFTED IN POUNDS.  ZERO MEANS MISSING.
003100     03  WF-WT-LBS             PIC 9(4)V99.
003200*    REPETITIONS.  ZERO MEANS MISSING.
003300     03  WF-REPS               PIC 9(3).
003400*    DISTANCE FOR CARDIO SETS.  ZERO MEANS MISSING.
003500     03  WF-DIST-MI            PIC 9(3)V99.
003600*    DURATION FOR TIMED SETS.  ZERO MEANS MISSING.
003700     03  WF-DUR-SECS           PIC 9(5).
003800*    RATING OF PERCEIVED EXERTION.  ZERO MEANS MISSING.
003900     03  WF-RPE                PIC 9(2)V9.
004000     03  WF-EXER-NOTES         PIC X(60).
004100     03  FILLER                PIC X(4).
004200*
