000100*******************************************
000200*                                          *
000300*  Muscle-Group Category Keyword Table     *
000400*                                          *
000500*  Chest, Back and Legs really ought to be *
000600*  three separate tables the way the old   *
000700*  SWT/LWT/state-tax tables were done, but *
000800*  one OCCURS block scanned in a fixed     *
000900*  order is simpler to keep in step with   *
001000*  WK-4's spec sheet.                      *
001100*                                          *
001200*  Scanned in the order the entries are    *
001300*  loaded - Chest, Back, Legs, Shoulders,  *
001400*  Arms, Core.  No match falls to "Other"  *
001500*  in the calling program.                 *
001600*******************************************
001700*
001800* 06/11/97 rjt - Created.
001900* 24/11/97 rjt - Legs keyword list grown to 15 for WK-6 lifts.
002000* 30/12/97 rjt - Widened keyword slot 24 -> 30, "Chest Supported
002100*                Incline Row" was truncating.
002200* 09/01/98 rjt - Added a stored length per keyword so INSPECT
002300*                does not chase trailing spaces of the slot.
002400*
002500 01  WF-CATEGORY-TABLE.
002600     03  WF-CAT-ENTRY OCCURS 6 INDEXED BY WF-CX.
002700         05  WF-CAT-NAME         PIC X(10).
002800         05  WF-CAT-KW-COUNT     PIC 9(2)   COMP.
002900         05  WF-CAT-KEYWORD OCCURS 15 INDEXED BY WF-KX.
003000             07  WF-CAT-KW-TEXT  PIC X(30).
003100             07  WF-CAT-KW-LEN   PIC 9(2)   COMP.
003200         05  FILLER              PIC X(2).
003300*
